000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CHG-BATCH-POST.
000300 AUTHOR.        R G HARMON.
000400 INSTALLATION.  DST SYSTEMS INC.
000500 DATE-WRITTEN.  SEPTEMBER 1992.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*----------------------------------------------------------------*
000900*    CHG-BATCH-POST                                              *
001000*    NIGHTLY CHARGE-POSTING BATCH DRIVER                         *
001100*----------------------------------------------------------------*
001200*    DESCRIPTION
001300*
001400*    DRIVES TRANSACTION-INPUT-FILE RECORD BY RECORD AGAINST THE
001500*    CHG-CALC-ENGINE SUBPROGRAM.  LOADS THE CUSTOMER, CHARGE-RULE
001600*    AND POSTED-TRANSACTIONS-HISTORY FILES INTO TABLES ONCE AT
001700*    THE START OF THE RUN, THEN FOR EACH INPUT TRANSACTION BUILDS
001800*    THE CHG-ENGINE-LINKAGE COMMUNICATION AREA, CALLS THE ENGINE,
001900*    AND POSTS THE RESULT TO TRANSACTION-OUTPUT-FILE AND
002000*    CHARGE-DETAIL-OUTPUT-FILE REGARDLESS OF WHETHER THE ENGINE
002100*    CALL ITSELF SUCCEEDED (POSTING IS DELIBERATELY DECOUPLED
002200*    FROM CALCULATION -- A WRITE FAILURE IS LOGGED TO THE REPORT
002300*    BUT DOES NOT FLIP THE TRANSACTION'S SUCCESS FLAG).
002400*
002500*    JOB PARAMETER UPSI-0 ON CONTROLS STOP-ON-ERROR BEHAVIOUR --
002600*    WHEN THE OPERATOR SETS UPSI BIT 0 ON AT JOB START, THE RUN
002700*    HALTS AFTER THE FIRST REJECTED TRANSACTION; OTHERWISE ALL
002800*    TRANSACTIONS ARE ATTEMPTED AND FAILURES ARE SIMPLY COUNTED.
002900*
003000*    CHANGE LOG
003100*    DATE       BY    TICKET     DESCRIPTION
003200*    09/14/92   RGH   CHG-0005   ORIGINAL BATCH DRIVER -- RULES
003300*                                001-006 ONLY, NO CONTROL BREAK.
003400*    02/09/94   RGH   CHG-0015   ADDED CORPORATE CUSTOMER SUPPORT
003500*                                (CUST-TYPE-CDE 'CORPORATE').
003600*    09/25/97   DJP   CHG-0042   ADDED END-OF-RUN CONTROL-BREAK
003700*                                REPORT BY CUST-CODE, RULES 007-011.
003800*    07/19/98   DJP   CHG-0045   LOAD POSTED-TRANSACTIONS-HISTORY-
003900*                                FILE INTO LK-HIST-COUNT-TABLE AND
004000*                                LK-HIST-FLAG-TABLE FOR RULES
004100*                                002/003 ALREADY-BILLED LOOKBACK.
004200*    01/22/99   DJP   CHG-Y2K1   YEAR 2000 REVIEW -- WINDOWED THE
004300*                                ACCEPT FROM DATE RESULT THROUGH A
004400*                                CCYY PIVOT OF 50 (SEE 1510-WINDOW-
004500*                                RUN-DATE) RATHER THAN ASSUMING 19.
004600*    04/11/02   MKL   CHG-0062   ADDED UPSI-0 STOP-ON-ERROR SWITCH
004700*                                AND LK-POSTED-TXN-TABLE BUILD FOR
004800*                                THE BR-V5 DUPLICATE EDIT.
004900*    11/06/03   MKL   CHG-0068   ASSIGN THE INTERNAL POSTED
005000*                                TRANSACTION ID (CALC-TXN-ID OWNER)
005100*                                FROM WS-POSTED-SEQ-NBR RATHER THAN
005200*                                ECHOING THE EXTERNAL TXN-ID.
005300*    03/18/04   RGH   CHG-0073   REWORKED THE 1100/1200/1300 TABLE-
005400*                                LOAD LOOPS AND 4200 DETAIL-WRITE
005500*                                LOOP OFF INLINE PERFORM/END-PERFORM
005600*                                ONTO STANDARD PERFORM-THRU PARAGRAPHS
005700*                                PER THE SHOP CODING-STANDARDS REVIEW.
005800*    04/02/04   RGH   CHG-0076   CHANGED WS-CUST-BRK-TOTAL-AT, WS-
005900*                                GRAND-TOTAL-AT AND WS-TBL-CUST-AVG-
006000*                                BAL-AT FROM DISPLAY SIGN TRAILING
006100*                                SEPARATE TO COMP-3 -- MONEY FIELDS,
006200*                                SHOULD HAVE BEEN PACKED ALL ALONG.
006300*    04/16/04   RGH   CHG-0078   PULLED THE RUN COUNTERS AND THE
006400*                                TABLE-LOAD/SEARCH INDICES (WS-TOTAL-
006500*                                TXN-COUNT, WS-SUCCESS-COUNT, WS-
006600*                                FAILURE-COUNT, WS-POSTED-SEQ-NBR,
006700*                                WS-LOAD-IDX, WS-CDT-SRCH-IDX) OUT OF
006800*                                WS05-COUNTERS AND ONTO GENUINE 77-
006900*                                LEVEL ENTRIES AHEAD OF WS01 -- THE
007000*                                AUDITOR IS RIGHT, THESE ARE SCRATCH
007100*                                SCALARS AND THIS SHOP'S OWN STANDARD
007200*                                IS TO DECLARE THEM AT THE 77 LEVEL,
007300*                                NOT BURIED IN A GROUP.  WS05 RENAMED
007400*                                WS05-ACCUM-TOTALS SINCE ALL THAT IS
007500*                                LEFT IN IT ARE THE BREAK AND GRAND-
007600*                                TOTAL ACCUMULATORS.
007700*    04/16/04   RGH   CHG-0079   ADDED NARRATIVE COMMENTARY THROUGH
007800*                                THE PROCEDURE DIVISION EXPLAINING THE
007900*                                WHY BEHIND EACH PARAGRAPH, NOT JUST
008000*                                THE WHAT -- PER THE SHOP DOCUMENTATION
008100*                                STANDARD REVIEW.
008200*----------------------------------------------------------------*
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SOURCE-COMPUTER.   IBM-370.
008600 OBJECT-COMPUTER.   IBM-370.
008700 SPECIAL-NAMES.
008800     C01 IS TOP-OF-FORM
008900     UPSI-0 ON STATUS IS WS-STOP-ON-ERROR-SW
009000            OFF STATUS IS WS-CONTINUE-ON-ERROR-SW
009100     CLASS CHG-YES-NO-CLASS IS 'Y' 'N'.
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400     SELECT CUSTOMER-FILE
009500         ASSIGN TO CUSTFILE
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS WS-CUST-FILE-STATUS.
009800     SELECT CHARGE-RULE-FILE
009900         ASSIGN TO RULEFILE
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS WS-RULE-FILE-STATUS.
010200     SELECT POSTED-HISTORY-FILE
010300         ASSIGN TO HISTFILE
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS WS-HIST-FILE-STATUS.
010600     SELECT TRANSACTION-INPUT-FILE
010700         ASSIGN TO TXNINPUT
010800         ORGANIZATION IS LINE SEQUENTIAL
010900         FILE STATUS IS WS-TXN-IN-FILE-STATUS.
011000     SELECT TRANSACTION-OUTPUT-FILE
011100         ASSIGN TO TXNOUTPT
011200         ORGANIZATION IS LINE SEQUENTIAL
011300         FILE STATUS IS WS-TXN-OUT-FILE-STATUS.
011400     SELECT CHARGE-DETAIL-OUTPUT-FILE
011500         ASSIGN TO CHGDTL
011600         ORGANIZATION IS LINE SEQUENTIAL
011700         FILE STATUS IS WS-CHG-DTL-FILE-STATUS.
011800     SELECT REPORT-FILE
011900         ASSIGN TO CHGRPT
012000         ORGANIZATION IS LINE SEQUENTIAL
012100         FILE STATUS IS WS-RPT-FILE-STATUS.
012200 DATA DIVISION.
012300 FILE SECTION.
012400*
012500*    CUSTOMER-FILE -- FULL CUSTOMER MASTER EXTRACT, SORTED BY
012600*    CUST-CODE.  READ ONCE AT 1100-LOAD-CUSTOMER-TABLE AND NOT
012700*    TOUCHED AGAIN -- THIS PROGRAM NEVER WRITES CUSTOMER-FILE.
012800*
012900 FD  CUSTOMER-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD.
013200     COPY CHGCUST.
013300*
013400*    CHARGE-RULE-FILE -- THE CURRENT CHARGE-RULE MASTER AS
013500*    MAINTAINED BY CHG-RULE-MAINT.  LOADED INTO LK-RULE-TABLE AT
013600*    1200-LOAD-RULE-TABLE SO THE ENGINE CAN SCAN IT ON EVERY CALL
013700*    WITHOUT RE-READING THE FILE.
013800*
013900 FD  CHARGE-RULE-FILE
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD.
014200     COPY CHGRULE.
014300*
014400*    POSTED-HISTORY-FILE -- PRIOR-RUN POSTING HISTORY, TWO RECORD
014500*    TYPES (COUNT/FLAG) DISTINGUISHED BY HIST-RECORD-TYP-CDE AND
014600*    SPLIT AT LOAD TIME INTO THE TWO SEPARATE LK- TABLES THE
014700*    ENGINE'S LOOKBACK RULES SEARCH.
014800*
014900 FD  POSTED-HISTORY-FILE
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD.
015200     COPY CHGHIST.
015300*
015400*    TRANSACTION-INPUT-FILE -- THE DRIVING FILE FOR THE RUN, ONE
015500*    ROW PER CUSTOMER TRANSACTION TO BE PRICED, SEQUENCED BY
015600*    CUST-CODE FOR THE 8000 CONTROL-BREAK REPORT.
015700*
015800 FD  TRANSACTION-INPUT-FILE
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD.
016100     COPY CHGTXN.
016200*
016300*    TRANSACTION-OUTPUT-FILE -- ONE ROW PER SUCCESSFULLY POSTED
016400*    TRANSACTION, WRITTEN BY 4100-WRITE-TRANSACTION-OUTPUT.
016500*    REJECTED TRANSACTIONS NEVER REACH THIS FILE.
016600*
016700 FD  TRANSACTION-OUTPUT-FILE
016800     RECORDING MODE IS F
016900     LABEL RECORDS ARE STANDARD.
017000     COPY CHGTOUT.
017100*
017200*    CHARGE-DETAIL-OUTPUT-FILE -- ONE ROW PER INDIVIDUAL RULE
017300*    CHARGE ASSESSED AGAINST A POSTED TRANSACTION, WRITTEN BY
017400*    4210-WRITE-DETAIL-ROW.  A SINGLE TRANSACTION CAN PRODUCE
017500*    SEVERAL OF THESE ROWS WHEN MULTIPLE RULES MATCH.
017600*
017700 FD  CHARGE-DETAIL-OUTPUT-FILE
017800     RECORDING MODE IS F
017900     LABEL RECORDS ARE STANDARD.
018000     COPY CHGCALC.
018100*
018200*    REPORT-FILE -- THE BATCH SUMMARY REPORT: ONE DETAIL LINE PER
018300*    TRANSACTION, A SUBTOTAL LINE AT EACH CUSTOMER BREAK, AND THE
018400*    END-OF-RUN TOTALS/ELAPSED-TIME LINES.
018500*
018600 FD  REPORT-FILE
018700     RECORDING MODE IS F
018800     LABEL RECORDS ARE STANDARD.
018900 01  RPT-PRINT-LINE               PIC X(133).
019000 WORKING-STORAGE SECTION.
019100*
019200*    77-LEVEL SCRATCH COUNTERS AND TABLE/SEARCH INDICES -- THESE ARE
019300*    PLAIN STANDALONE SCALARS, NOT PART OF ANY RECORD LAYOUT, SO THEY
019400*    ARE CARRIED AT THE 77 LEVEL RATHER THAN BURIED UNDER A 01 GROUP.
019500*
019600 77  WS-TOTAL-TXN-COUNT              PIC S9(07)  COMP VALUE 0.
019700 77  WS-SUCCESS-COUNT                PIC S9(07)  COMP VALUE 0.
019800 77  WS-FAILURE-COUNT                PIC S9(07)  COMP VALUE 0.
019900 77  WS-POSTED-SEQ-NBR                PIC S9(09)  COMP VALUE 0.
020000 77  WS-LOAD-IDX                     PIC S9(07)  COMP VALUE 0.
020100 77  WS-CDT-SRCH-IDX                 PIC S9(03)  COMP VALUE 0.
020200*
020300*    WS01 -- ONE TWO-BYTE FILE-STATUS FIELD PER SELECT ABOVE, IN
020400*    THE SAME ORDER AS THE FILE-CONTROL ENTRIES, SO A DUMP READS
020500*    TOP TO BOTTOM AGAINST THE SELECT LIST WITHOUT CROSS-CHECKING.
020600*
020700 01  WS01-FILE-STATUS-AREA.
020800     05  WS-CUST-FILE-STATUS         PIC X(02).
020900     05  WS-RULE-FILE-STATUS         PIC X(02).
021000     05  WS-HIST-FILE-STATUS         PIC X(02).
021100     05  WS-TXN-IN-FILE-STATUS       PIC X(02).
021200     05  WS-TXN-OUT-FILE-STATUS      PIC X(02).
021300     05  WS-CHG-DTL-FILE-STATUS      PIC X(02).
021400     05  WS-RPT-FILE-STATUS          PIC X(02).
021500     05  FILLER                      PIC X(10).
021600*
021700*    WS02 -- RUN-CONTROL SWITCHES.  WS-STOP-RUN-SW IS SET BY
021800*    3300-TALLY-RESULT ONLY WHEN UPSI-0 IS ON AND A TRANSACTION
021900*    FAILS -- SEE THE UPSI-0 NOTE IN THE HEADER BANNER ABOVE.
022000*    WS-FIRST-BREAK-SW SUPPRESSES THE CUSTOMER-BREAK LINE BEFORE
022100*    THE FIRST CUSTOMER GROUP HAS EVEN BEGUN.
022200*
022300 01  WS02-SWITCHES.
022400     05  WS-EOF-TXN-SW               PIC X(01) VALUE 'N'.
022500         88  WS-EOF-TXN                  VALUE 'Y'.
022600     05  WS-STOP-RUN-SW               PIC X(01) VALUE 'N'.
022700         88  WS-STOP-RUN                  VALUE 'Y'.
022800     05  WS-CUST-FOUND-SW             PIC X(01) VALUE 'N'.
022900         88  WS-CUST-WAS-FOUND            VALUE 'Y'.
023000         88  WS-CUST-WAS-NOT-FOUND        VALUE 'N'.
023100     05  WS-FIRST-BREAK-SW            PIC X(01) VALUE 'Y'.
023200         88  WS-FIRST-BREAK               VALUE 'Y'.
023300     05  FILLER                      PIC X(10).
023400*
023500*    WS03 -- TODAY'S DATE AND THE FIRST-OF-MONTH DATE, BOTH
023600*    WINDOWED TO CCYYMMDD BY 1500-COMPUTE-RUN-DATE.  THE ENGINE
023700*    USES LK-TODAY-DTE/LK-MONTH-START-DTE (FED FROM HERE) TO
023800*    DECIDE WHICH RULES ARE IN THEIR EFFECTIVE WINDOW AND HOW FAR
023900*    BACK A MONTHLY LOOKBACK RULE SHOULD SEARCH.
024000*
024100 01  WS03-RUN-DATE-AREA.
024200     05  WS-TODAY-YYMMDD             PIC 9(06).
024300     05  WS-TODAY-YYMMDD-R REDEFINES WS-TODAY-YYMMDD.
024400         10  WS-TODAY-YY             PIC 9(02).
024500         10  WS-TODAY-MM-IN          PIC 9(02).
024600         10  WS-TODAY-DD-IN          PIC 9(02).
024700     05  WS-TODAY-CCYYMMDD           PIC 9(08).
024800     05  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
024900         10  WS-TODAY-CCYY           PIC 9(04).
025000         10  WS-TODAY-MM             PIC 9(02).
025100         10  WS-TODAY-DD             PIC 9(02).
025200     05  WS-MONTH-START-CCYYMMDD     PIC 9(08).
025300     05  WS-MONTH-START-CCYYMMDD-R REDEFINES WS-MONTH-START-CCYYMMDD.
025400         10  WS-MONTH-START-CCYY     PIC 9(04).
025500         10  WS-MONTH-START-MM       PIC 9(02).
025600         10  WS-MONTH-START-DD       PIC 9(02).
025700     05  FILLER                      PIC X(08).
025800*
025900*    WS04 -- OPERATOR-VISIBLE RUN-TIME BOOKKEEPING.  START/END ARE
026000*    STAMPED FROM THE SYSTEM CLOCK AT 1000-INITIALIZE AND 9000-
026100*    FINALIZE; 9200-COMPUTE-ELAPSED-TIME DOES THE SUBTRACTION.
026200*
026300 01  WS04-TIMER-AREA.
026400     05  WS-START-TIME               PIC 9(08).
026500     05  WS-START-TIME-R REDEFINES WS-START-TIME.
026600         10  WS-START-HH             PIC 9(02).
026700         10  WS-START-MN             PIC 9(02).
026800         10  WS-START-SS             PIC 9(02).
026900         10  WS-START-HS             PIC 9(02).
027000     05  WS-END-TIME                 PIC 9(08).
027100     05  WS-END-TIME-R REDEFINES WS-END-TIME.
027200         10  WS-END-HH               PIC 9(02).
027300         10  WS-END-MN               PIC 9(02).
027400         10  WS-END-SS               PIC 9(02).
027500         10  WS-END-HS               PIC 9(02).
027600     05  WS-ELAPSED-SECONDS          PIC S9(07)  COMP VALUE 0.
027700     05  WS-ELAPSED-SECONDS-DISP     PIC ZZZZ9.
027800     05  FILLER                      PIC X(08).
027900*
028000*    WS05 -- THE CUSTOMER-BREAK AND RUN-GRAND-TOTAL ACCUMULATORS
028100*    (CHG-0076 REPACKED THE TWO MONEY FIELDS TO COMP-3).  RESET TO
028200*    ZERO AT EVERY CONTROL BREAK BY 8000-PRINT-DETAIL-LINE; THE
028300*    GRAND TOTAL ACCUMULATES ACROSS THE WHOLE RUN AND IS NEVER
028400*    RESET.
028500*
028600 01  WS05-ACCUM-TOTALS.
028700     05  WS-CUST-BRK-TXN-COUNT       PIC 9(05)        VALUE 0.
028800     05  WS-CUST-BRK-TOTAL-AT        PIC S9(09)V9(2)     COMP-3
028900                                    VALUE 0.
029000     05  WS-GRAND-TOTAL-AT           PIC S9(11)V9(2)     COMP-3
029100                                    VALUE 0.
029200     05  FILLER                      PIC X(10).
029300*
029400*    WS06 -- CARRIES THE PRIOR TRANSACTION'S CUST-CODE FORWARD SO
029500*    8000-PRINT-DETAIL-LINE CAN DETECT THE MOMENT THE CONTROL
029600*    FIELD CHANGES.
029700*
029800 01  WS06-BREAK-AREA.
029900     05  WS-PREV-CUST-CODE           PIC X(20) VALUE SPACES.
030000     05  FILLER                      PIC X(10).
030100*
030200*    WS07 -- THE IN-MEMORY CUSTOMER MASTER, LOADED ONCE AT
030300*    1100-LOAD-CUSTOMER-TABLE AND SEARCHED BY SEARCH ALL (BINARY
030400*    SEARCH) FOR EVERY INBOUND TRANSACTION -- 10000 ENTRIES IS
030500*    SIZED WELL ABOVE THE LARGEST CUSTOMER-FILE THIS SHOP RUNS.
030600*
030700 01  WS07-CUSTOMER-TABLE.
030800     05  WS-CUST-TABLE-ENTRIES       PIC 9(05)   COMP VALUE 0.
030900     05  WS-CUST-ENTRY OCCURS 10000 TIMES
031000                  ASCENDING KEY IS WS-TBL-CUST-CODE
031100                  INDEXED BY WS-CUST-IDX.
031200         10  WS-TBL-CUST-CODE        PIC X(20).
031300         10  WS-TBL-CUST-TYPE-CDE    PIC X(09).
031400         10  WS-TBL-CUST-AVG-BAL-AT  PIC S9(13)V9(2)     COMP-3.
031500*
031600*    WS08 -- THE CHG-ENGINE-LINKAGE COMMUNICATION AREA (CHGLINK
031700*    COPYBOOK) PASSED BY REFERENCE ON EVERY CALL 'CHG-CALC-ENGINE'
031800*    BELOW.  BUILT FRESH FOR EACH TRANSACTION BY 3100-BUILD-
031900*    ENGINE-LINKAGE; THE RULE/HISTORY TABLES WITHIN IT ARE LOADED
032000*    ONCE AT 1000-INITIALIZE AND LEFT ALONE FOR THE REST OF THE RUN.
032100*
032200 01  WS08-ENGINE-AREA.
032300     COPY CHGLINK.
032400*
032500*    WS09 -- ONE TRANSACTION-DETAIL PRINT LINE, REBUILT FOR EVERY
032600*    TRANSACTION BY 8000-PRINT-DETAIL-LINE.
032700*
032800 01  WS09-DETAIL-LINE.
032900     05  FILLER                      PIC X(02) VALUE SPACES.
033000     05  DL-TXN-ID                   PIC X(20).
033100     05  FILLER                      PIC X(02) VALUE SPACES.
033200     05  DL-CUST-CODE                PIC X(20).
033300     05  FILLER                      PIC X(02) VALUE SPACES.
033400     05  DL-TXN-TYPE                 PIC X(24).
033500     05  FILLER                      PIC X(02) VALUE SPACES.
033600     05  DL-TXN-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.
033700     05  FILLER                      PIC X(02) VALUE SPACES.
033800     05  DL-CHARGE-COUNT             PIC ZZ9.
033900     05  FILLER                      PIC X(02) VALUE SPACES.
034000     05  DL-TOTAL-CHARGES            PIC ZZZ,ZZ9.99-.
034100     05  FILLER                      PIC X(02) VALUE SPACES.
034200     05  DL-SUCCESS-CDE              PIC X(01).
034300     05  FILLER                      PIC X(26) VALUE SPACES.
034400*
034500*    WS10 -- THE CUSTOMER SUBTOTAL LINE PRINTED AT EACH CONTROL
034600*    BREAK AND ONE FINAL TIME AT 9000-FINALIZE FOR THE LAST
034700*    CUSTOMER GROUP ON THE FILE.
034800*
034900 01  WS10-BREAK-LINE.
035000     05  FILLER                      PIC X(06) VALUE SPACES.
035100     05  FILLER                      PIC X(20) VALUE
035200                 'CUSTOMER SUBTOTAL -'.
035300     05  BL-CUST-CODE                PIC X(20).
035400     05  FILLER                      PIC X(04) VALUE SPACES.
035500     05  FILLER                      PIC X(11) VALUE 'TXN COUNT -'.
035600     05  BL-TXN-COUNT                PIC ZZ,ZZ9.
035700     05  FILLER                      PIC X(04) VALUE SPACES.
035800     05  FILLER                      PIC X(09) VALUE 'CHARGES -'.
035900     05  BL-TOTAL-CHARGES            PIC ZZZ,ZZ9.99-.
036000     05  FILLER                      PIC X(41) VALUE SPACES.
036100*
036200*    WS11/WS12 -- THE TWO-LINE PAGE/COLUMN HEADING, PRINTED ONCE
036300*    BY 1600-PRINT-HEADINGS.
036400*
036500 01  WS11-HEADING-LINE-1.
036600     05  FILLER                      PIC X(01) VALUE ' '.
036700     05  FILLER                      PIC X(40) VALUE
036800           'CHG-BATCH-POST -- CHARGE POSTING BATCH '.
036900     05  FILLER                      PIC X(40) VALUE
037000           'SUMMARY REPORT                         '.
037100     05  FILLER                      PIC X(52) VALUE SPACES.
037200 01  WS12-HEADING-LINE-2.
037300     05  FILLER                      PIC X(01) VALUE ' '.
037400     05  FILLER                      PIC X(20) VALUE ' TXN-ID'.
037500     05  FILLER                      PIC X(24) VALUE 'CUST-CODE'.
037600     05  FILLER                      PIC X(26) VALUE 'TXN-TYPE'.
037700     05  FILLER                      PIC X(15) VALUE 'AMOUNT'.
037800     05  FILLER                      PIC X(05) VALUE '#CHG'.
037900     05  FILLER                      PIC X(15) VALUE 'CHARGES'.
038000     05  FILLER                      PIC X(27) VALUE 'S'.
038100*
038200*    WS13 -- THE END-OF-RUN TOTALS LINE PRINTED BY 9100-PRINT-
038300*    FINAL-TOTALS FROM THE 77-LEVEL RUN COUNTERS AND WS-GRAND-
038400*    TOTAL-AT.
038500*
038600 01  WS13-TOTAL-LINE.
038700     05  FILLER                      PIC X(01) VALUE ' '.
038800     05  FILLER                      PIC X(25) VALUE
038900           '** END OF RUN TOTALS **'.
039000     05  FILLER                      PIC X(20) VALUE 'TRANSACTIONS -'.
039100     05  TL-TOTAL-COUNT               PIC ZZ,ZZ9.
039200     05  FILLER                      PIC X(14) VALUE 'SUCCEEDED -'.
039300     05  TL-SUCCESS-COUNT             PIC ZZ,ZZ9.
039400     05  FILLER                      PIC X(11) VALUE 'FAILED -'.
039500     05  TL-FAILURE-COUNT             PIC ZZ,ZZ9.
039600     05  FILLER                      PIC X(14) VALUE 'GRAND TOTAL -'.
039700     05  TL-GRAND-TOTAL               PIC ZZ,ZZZ,ZZ9.99-.
039800     05  FILLER                      PIC X(07) VALUE SPACES.
039900*
040000*    WS14 -- THE CLOSING ELAPSED-TIME LINE PRINTED BY 9300-PRINT-
040100*    ELAPSED-LINE, SAME LAYOUT CONVENTION THIS SHOP USES ON EVERY
040200*    CHARGE-RULE-SERVICE DRIVER.
040300*
040400 01  WS14-ELAPSED-LINE.
040500     05  FILLER                      PIC X(01) VALUE ' '.
040600     05  FILLER                      PIC X(28) VALUE
040700           'ELAPSED PROCESSING SECONDS -'.
040800     05  EL-ELAPSED-SECONDS           PIC ZZZZ9.
040900     05  FILLER                      PIC X(99) VALUE SPACES.
041000 PROCEDURE DIVISION.
041100*----------------------------------------------------------------*
041200*    0000-MAIN-CONTROL -- TOP-LEVEL DRIVER.  THE MAIN LOOP EXITS  *
041300*    EITHER ON END-OF-FILE OR, WHEN UPSI-0 IS ON, THE INSTANT A   *
041400*    SINGLE TRANSACTION FAILS -- WS-STOP-RUN IS THE OPERATOR'S    *
041500*    EMERGENCY BRAKE FOR A BAD INPUT FILE, NOT THE NORMAL PATH.   *
041600*----------------------------------------------------------------*
041700 0000-MAIN-CONTROL.
041800     PERFORM 1000-INITIALIZE
041900         THRU 1000-EXIT.
042000     PERFORM 3000-PROCESS-ONE-TRANSACTION
042100         THRU 3000-EXIT
042200         UNTIL WS-EOF-TXN
042300            OR WS-STOP-RUN.
042400     PERFORM 9000-FINALIZE
042500         THRU 9000-EXIT.
042600     STOP RUN.
042700 0000-EXIT.
042800     EXIT.
042900*----------------------------------------------------------------*
043000*    1000-INITIALIZE -- OPEN FILES, LOAD REFERENCE TABLES, PRIME *
043100*    THE FIRST TRANSACTION READ.                                 *
043200*----------------------------------------------------------------*
043300 1000-INITIALIZE.
043400     ACCEPT WS-START-TIME FROM TIME.
043500     OPEN INPUT  CUSTOMER-FILE
043600          INPUT  CHARGE-RULE-FILE
043700          INPUT  POSTED-HISTORY-FILE
043800          INPUT  TRANSACTION-INPUT-FILE
043900          OUTPUT TRANSACTION-OUTPUT-FILE
044000          OUTPUT CHARGE-DETAIL-OUTPUT-FILE
044100          OUTPUT REPORT-FILE.
044200     PERFORM 1100-LOAD-CUSTOMER-TABLE
044300         THRU 1100-EXIT.
044400     PERFORM 1200-LOAD-RULE-TABLE
044500         THRU 1200-EXIT.
044600     PERFORM 1300-LOAD-HISTORY-TABLE
044700         THRU 1300-EXIT.
044800     PERFORM 1500-COMPUTE-RUN-DATE
044900         THRU 1500-EXIT.
045000     PERFORM 1600-PRINT-HEADINGS
045100         THRU 1600-EXIT.
045200     MOVE 0 TO LK-INBATCH-ENTRIES.
045300     MOVE 0 TO LK-POSTED-ENTRIES.
045400     PERFORM 3900-READ-TRANSACTION
045500         THRU 3900-EXIT.
045600 1000-EXIT.
045700     EXIT.
045800*----------------------------------------------------------------*
045900*    1100-LOAD-CUSTOMER-TABLE -- CUSTOMER-FILE IS MAINTAINED IN  *
046000*    ASCENDING CUST-CODE SEQUENCE BY THE UPSTREAM EXTRACT JOB SO *
046100*    THE TABLE CAN BE SEARCHED WITH SEARCH ALL BELOW.            *
046200*----------------------------------------------------------------*
046300 1100-LOAD-CUSTOMER-TABLE.
046400     READ CUSTOMER-FILE
046500         AT END
046600             MOVE HIGH-VALUES TO CHG-CUSTOMER-RECORD
046700     END-READ.
046800     PERFORM 1110-BUILD-CUSTOMER-ROW
046900         THRU 1110-EXIT
047000         UNTIL CUST-CODE = HIGH-VALUES.
047100     MOVE WS-LOAD-IDX TO WS-CUST-TABLE-ENTRIES.
047200     MOVE 0 TO WS-LOAD-IDX.
047300     CLOSE CUSTOMER-FILE.
047400 1100-EXIT.
047500     EXIT.
047600*    LOADS ONE CUSTOMER ROW AND READS AHEAD -- THE SAME HIGH-
047700*    VALUES SENTINEL TECHNIQUE USED THROUGHOUT THE CHARGE-RULE-
047800*    SERVICE SUITE SO THE PERFORM...UNTIL IN 1100 NEEDS NO
047900*    SEPARATE END-OF-FILE SWITCH.
048000 1110-BUILD-CUSTOMER-ROW.
048100     ADD 1 TO WS-LOAD-IDX.
048200     SET WS-CUST-IDX TO WS-LOAD-IDX.
048300     MOVE CUST-CODE TO WS-TBL-CUST-CODE (WS-CUST-IDX).
048400     MOVE CUST-TYPE-CDE TO WS-TBL-CUST-TYPE-CDE (WS-CUST-IDX).
048500     MOVE CUST-AVG-BAL-2MO-AT
048600                             TO WS-TBL-CUST-AVG-BAL-AT (WS-CUST-IDX).
048700     READ CUSTOMER-FILE
048800         AT END
048900             MOVE HIGH-VALUES TO CHG-CUSTOMER-RECORD
049000     END-READ.
049100 1110-EXIT.
049200     EXIT.
049300*----------------------------------------------------------------*
049400*    1200-LOAD-RULE-TABLE -- LOADED DIRECTLY INTO THE LK-RULE-   *
049500*    TABLE CARRIED IN WS08-ENGINE-AREA SO THE TABLE NEED NOT BE  *
049600*    COPIED ON EVERY CALL TO THE ENGINE.                         *
049700*----------------------------------------------------------------*
049800 1200-LOAD-RULE-TABLE.
049900     READ CHARGE-RULE-FILE
050000         AT END
050100             MOVE HIGH-VALUES TO CHG-RULE-RECORD
050200     END-READ.
050300     PERFORM 1210-BUILD-RULE-ROW
050400         THRU 1210-EXIT
050500         UNTIL RULE-CODE = HIGH-VALUES.
050600     MOVE WS-LOAD-IDX TO LK-RULE-TABLE-ENTRIES.
050700     MOVE 0 TO WS-LOAD-IDX.
050800     CLOSE CHARGE-RULE-FILE.
050900 1200-EXIT.
051000     EXIT.
051100*    ONLY THE COLUMNS THE ENGINE ACTUALLY NEEDS ARE CARRIED INTO
051200*    LK-RULE-TABLE -- RULE-CREATE-DTE/RULE-LAST-MAINT-DTE/RULE-
051300*    LAST-MAINT-OPID ARE MAINTENANCE-ONLY FIELDS WITH NO BEARING
051400*    ON WHETHER OR HOW A RULE PRICES A TRANSACTION.
051500 1210-BUILD-RULE-ROW.
051600     ADD 1 TO WS-LOAD-IDX.
051700     SET LK-RULE-IDX TO WS-LOAD-IDX.
051800     MOVE RULE-ID TO LK-RULE-ID (LK-RULE-IDX).
051900     MOVE RULE-CODE TO LK-RULE-CODE (LK-RULE-IDX).
052000     MOVE RULE-NAME-TXT TO LK-RULE-NAME-TXT (LK-RULE-IDX).
052100     MOVE RULE-CATEGORY-CDE TO LK-RULE-CATEGORY-CDE (LK-RULE-IDX).
052200     MOVE RULE-REQUIRED-TXN-TYP
052300                         TO LK-RULE-REQUIRED-TXN-TYP (LK-RULE-IDX).
052400     MOVE RULE-MIN-AMOUNT-AT TO LK-RULE-MIN-AMOUNT-AT (LK-RULE-IDX).
052500     MOVE RULE-MAX-AMOUNT-AT TO LK-RULE-MAX-AMOUNT-AT (LK-RULE-IDX).
052600     MOVE RULE-STATUS-CDE TO LK-RULE-STATUS-CDE (LK-RULE-IDX).
052700     READ CHARGE-RULE-FILE
052800         AT END
052900             MOVE HIGH-VALUES TO CHG-RULE-RECORD
053000     END-READ.
053100 1210-EXIT.
053200     EXIT.
053300*----------------------------------------------------------------*
053400*    1300-LOAD-HISTORY-TABLE -- HIST-RECORD-TYP-CDE SELECTS      *
053500*    WHICH OF THE TWO LK- TABLES A GIVEN ROW IS COPIED INTO.     *
053600*----------------------------------------------------------------*
053700 1300-LOAD-HISTORY-TABLE.
053800     MOVE 0 TO LK-HIST-COUNT-ENTRIES.
053900     MOVE 0 TO LK-HIST-FLAG-ENTRIES.
054000     READ POSTED-HISTORY-FILE
054100         AT END
054200             MOVE HIGH-VALUES TO CHG-HISTORY-RECORD
054300     END-READ.
054400     PERFORM 1305-BUILD-HISTORY-ROW
054500         THRU 1305-EXIT
054600         UNTIL HIST-RECORD-TYP-CDE = HIGH-VALUES.
054700     CLOSE POSTED-HISTORY-FILE.
054800 1300-EXIT.
054900     EXIT.
055000*    DISPATCHES EACH HISTORY ROW TO ITS OWN BUILD PARAGRAPH BY
055100*    HIST-RECORD-TYP-CDE -- THE TWO RECORD SHAPES SHARE THE SAME
055200*    PHYSICAL FILE BUT CARRY DIFFERENT FIELDS (SEE CHGHIST.CPY).
055300 1305-BUILD-HISTORY-ROW.
055400     EVALUATE TRUE
055500         WHEN HIST-RECORD-IS-COUNT
055600             PERFORM 1310-LOAD-COUNT-ROW
055700                 THRU 1310-EXIT
055800         WHEN HIST-RECORD-IS-FLAG
055900             PERFORM 1320-LOAD-FLAG-ROW
056000                 THRU 1320-EXIT
056100     END-EVALUATE.
056200     READ POSTED-HISTORY-FILE
056300         AT END
056400             MOVE HIGH-VALUES TO CHG-HISTORY-RECORD
056500     END-READ.
056600 1305-EXIT.
056700     EXIT.
056800*    COUNT ROWS FEED THE BR-V3/BR-V4 MONTHLY-FREQUENCY LOOKBACK
056900*    RULES -- HOW MANY TIMES THIS CUSTOMER WAS ALREADY CHARGED A
057000*    GIVEN TXN-TYP-CDE IN A GIVEN CCYY/MM.
057100 1310-LOAD-COUNT-ROW.
057200     ADD 1 TO LK-HIST-COUNT-ENTRIES.
057300     SET LK-HCNT-IDX TO LK-HIST-COUNT-ENTRIES.
057400     MOVE HCNT-CUST-CODE TO LK-HCNT-CUST-CODE (LK-HCNT-IDX).
057500     MOVE HCNT-TXN-TYP-CDE TO LK-HCNT-TXN-TYP-CDE (LK-HCNT-IDX).
057600     MOVE HCNT-CCYY TO LK-HCNT-CCYY (LK-HCNT-IDX).
057700     MOVE HCNT-MM TO LK-HCNT-MM (LK-HCNT-IDX).
057800     MOVE HCNT-TXN-COUNT TO LK-HCNT-TXN-COUNT (LK-HCNT-IDX).
057900 1310-EXIT.
058000     EXIT.
058100*    FLAG ROWS FEED THE BR-V5 ALREADY-BILLED-THIS-PERIOD EDIT --
058200*    ONE FLAG PER CUSTOMER/RULE-CODE PAIR RECORDING THE LAST DATE
058300*    THAT RULE WAS CHARGED, SO A DUPLICATE CHARGE IN THE SAME
058400*    PERIOD CAN BE CAUGHT BEFORE IT IS POSTED TWICE.
058500 1320-LOAD-FLAG-ROW.
058600     ADD 1 TO LK-HIST-FLAG-ENTRIES.
058700     SET LK-HFLG-IDX TO LK-HIST-FLAG-ENTRIES.
058800     MOVE HFLG-CUST-CODE TO LK-HFLG-CUST-CODE (LK-HFLG-IDX).
058900     MOVE HFLG-RULE-CODE TO LK-HFLG-RULE-CODE (LK-HFLG-IDX).
059000     MOVE HFLG-LAST-CHARGE-DTE TO LK-HFLG-LAST-CHARGE-DTE (LK-HFLG-IDX).
059100     MOVE HFLG-ALREADY-BILLED-CDE
059200                         TO LK-HFLG-ALREADY-BILLED-CDE (LK-HFLG-IDX).
059300 1320-EXIT.
059400     EXIT.
059500*----------------------------------------------------------------*
059600*    1500-COMPUTE-RUN-DATE -- ACCEPT FROM DATE RETURNS A 6-DIGIT *
059700*    YYMMDD FIELD.  WINDOW IT TO CCYYMMDD USING A PIVOT OF 50 SO *
059800*    A 2-DIGIT YEAR OF 50 OR GREATER IS TAKEN AS 19XX AND A YEAR *
059900*    BELOW 50 IS TAKEN AS 20XX (CHG-Y2K1 REVIEW, 01/22/99).      *
060000*----------------------------------------------------------------*
060100 1500-COMPUTE-RUN-DATE.
060200     ACCEPT WS-TODAY-YYMMDD FROM DATE.
060300     MOVE WS-TODAY-MM-IN TO WS-TODAY-MM.
060400     MOVE WS-TODAY-DD-IN TO WS-TODAY-DD.
060500     IF WS-TODAY-YY IS GREATER THAN OR EQUAL TO 50
060600         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY
060700     ELSE
060800         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
060900     END-IF.
061000     MOVE WS-TODAY-CCYY TO WS-MONTH-START-CCYY.
061100     MOVE WS-TODAY-MM   TO WS-MONTH-START-MM.
061200     MOVE 1              TO WS-MONTH-START-DD.
061300 1500-EXIT.
061400     EXIT.
061500*----------------------------------------------------------------*
061600*    1600-PRINT-HEADINGS -- ONE-TIME PAGE/COLUMN HEADING FOR THE  *
061700*    DETAIL REPORT.  CALLED ONCE FROM 1000, NEVER REPEATED EVEN   *
061800*    WHEN THE REPORT RUNS TO A SECOND PAGE (NO PAGE-BREAK LOGIC   *
061900*    IN THIS DRIVER -- THE REPORT IS READ OFF-LINE, NOT ONLINE).  *
062000*----------------------------------------------------------------*
062100 1600-PRINT-HEADINGS.
062200     WRITE RPT-PRINT-LINE FROM WS11-HEADING-LINE-1
062300         AFTER ADVANCING PAGE.
062400     WRITE RPT-PRINT-LINE FROM WS12-HEADING-LINE-2
062500         AFTER ADVANCING 2 LINES.
062600 1600-EXIT.
062700     EXIT.
062800*----------------------------------------------------------------*
062900*    3000-PROCESS-ONE-TRANSACTION -- ONE PASS OF THE MAIN LOOP:   *
063000*    BUILD LINKAGE, FIND THE CUSTOMER, CALL THE ENGINE, TALLY THE *
063100*    RESULT, POST IF SUCCESSFUL, PRINT THE DETAIL LINE, READ      *
063200*    AHEAD.  THE READ-AHEAD AT THE BOTTOM IS WHAT DRIVES THE      *
063300*    0000 PERFORM UNTIL WS-EOF-TXN ABOVE.                         *
063400*----------------------------------------------------------------*
063500 3000-PROCESS-ONE-TRANSACTION.
063600     ADD 1 TO WS-TOTAL-TXN-COUNT.
063700     PERFORM 3100-BUILD-ENGINE-LINKAGE
063800         THRU 3100-EXIT.
063900     PERFORM 3200-FIND-CUSTOMER
064000         THRU 3200-EXIT.
064100     CALL 'CHG-CALC-ENGINE' USING WS08-ENGINE-AREA.
064200     PERFORM 3300-TALLY-RESULT
064300         THRU 3300-EXIT.
064400     PERFORM 4000-POST-TRANSACTION
064500         THRU 4000-EXIT.
064600     PERFORM 8000-PRINT-DETAIL-LINE
064700         THRU 8000-EXIT.
064800     PERFORM 3900-READ-TRANSACTION
064900         THRU 3900-EXIT.
065000 3000-EXIT.
065100     EXIT.
065200*----------------------------------------------------------------*
065300*    3100-BUILD-ENGINE-LINKAGE -- COPIES THE INBOUND TRANSACTION  *
065400*    PLUS THE RUN-DATE WINDOW INTO LK-, AND CLEARS THE RESULT     *
065500*    FIELDS SO A PRIOR TRANSACTION'S ANSWER CAN NEVER LEAK INTO   *
065600*    THIS ONE IF THE ENGINE REJECTS BEFORE SETTING THEM ITSELF.   *
065700*----------------------------------------------------------------*
065800 3100-BUILD-ENGINE-LINKAGE.
065900     MOVE TXN-ID      TO LK-TXN-ID.
066000     MOVE TXN-CUST-CODE TO LK-TXN-CUST-CODE.
066100     MOVE TXN-TYP-CDE TO LK-TXN-TYP-CDE.
066200     MOVE TXN-AMOUNT-AT TO LK-TXN-AMOUNT-AT.
066300     MOVE TXN-CURR-CDE TO LK-TXN-CURR-CDE.
066400     MOVE TXN-CHANNEL-CDE TO LK-TXN-CHANNEL-CDE.
066500     MOVE TXN-DTE     TO LK-TXN-DTE.
066600     MOVE WS-TODAY-CCYYMMDD                    TO LK-TODAY-DTE.
066700     MOVE WS-MONTH-START-CCYYMMDD              TO LK-MONTH-START-DTE.
066800     MOVE 0 TO LK-CALC-DETAIL-ENTRIES.
066900     MOVE SPACES TO LK-RESULT-SUCCESS-CDE.
067000     MOVE SPACES TO LK-RESULT-MESSAGE-TXT.
067100     MOVE 0 TO LK-RESULT-TOTAL-CHARGES-AT.
067200     MOVE 0 TO LK-RESULT-CHARGE-COUNT.
067300 3100-EXIT.
067400     EXIT.
067500*----------------------------------------------------------------*
067600*    3200-FIND-CUSTOMER -- SEARCH ALL AGAINST THE SORTED CUSTOMER*
067700*    TABLE LOADED AT 1100.  WHEN NOT FOUND, THE LK-CUST- FIELDS  *
067800*    ARE LEFT BLANK/ZERO AND THE ENGINE REJECTS THE TRANSACTION  *
067900*    AT 2000-VALIDATE-TRANSACTION.                               *
068000*----------------------------------------------------------------*
068100 3200-FIND-CUSTOMER.
068200     MOVE 'N' TO WS-CUST-FOUND-SW.
068300     MOVE SPACES TO LK-CUST-TYPE-CDE.
068400     MOVE 0 TO LK-CUST-AVG-BAL-2MO-AT.
068500     SEARCH ALL WS-CUST-ENTRY
068600         AT END
068700             MOVE 'N' TO WS-CUST-FOUND-SW
068800         WHEN WS-TBL-CUST-CODE (WS-CUST-IDX) = LK-TXN-CUST-CODE
068900             MOVE 'Y' TO WS-CUST-FOUND-SW
069000             MOVE WS-TBL-CUST-TYPE-CDE (WS-CUST-IDX)
069100                                       TO LK-CUST-TYPE-CDE
069200             MOVE WS-TBL-CUST-AVG-BAL-AT (WS-CUST-IDX)
069300                                       TO LK-CUST-AVG-BAL-2MO-AT
069400     END-SEARCH.
069500     MOVE WS-CUST-FOUND-SW TO LK-CUST-FOUND-CDE.
069600 3200-EXIT.
069700     EXIT.
069800*----------------------------------------------------------------*
069900*    3300-TALLY-RESULT -- BUMPS THE RUN-WIDE SUCCESS/FAILURE      *
070000*    COUNTERS OFF WHATEVER THE ENGINE JUST SET IN LK-RESULT-      *
070100*    SUCCESS-CDE, AND ARMS WS-STOP-RUN-SW ON THE FIRST FAILURE    *
070200*    WHEN THE OPERATOR ASKED FOR STOP-ON-ERROR (UPSI-0 ON).       *
070300*----------------------------------------------------------------*
070400 3300-TALLY-RESULT.
070500     IF LK-RESULT-SUCCESS-YES
070600         ADD 1 TO WS-SUCCESS-COUNT
070700     ELSE
070800         ADD 1 TO WS-FAILURE-COUNT
070900         IF WS-STOP-ON-ERROR-SW
071000             MOVE 'Y' TO WS-STOP-RUN-SW
071100         END-IF
071200     END-IF.
071300 3300-EXIT.
071400     EXIT.
071500*----------------------------------------------------------------*
071600*    4000-POST-TRANSACTION -- A REJECTED TRANSACTION (BR-V1-V5 OR*
071700*    CUSTOMER-NOT-FOUND) IS NEVER POSTED -- NO LK-POSTED-TXN-     *
071800*    TABLE ENTRY, NO TRANSACTION-OUTPUT-FILE ROW, NO CHARGE-     *
071900*    DETAIL ROWS -- ONLY A SUCCESSFUL CALCULATION REACHES 4100/  *
072000*    4200 BELOW.  ONCE A TRANSACTION IS SUCCESSFUL, THOUGH, A     *
072100*    WRITE FAILURE ON THE WAY OUT IS NOTED ON THE REPORT BUT      *
072200*    NEVER CHANGES THE RESULT THE ENGINE ALREADY TALLIED.         *
072300*----------------------------------------------------------------*
072400 4000-POST-TRANSACTION.
072500     IF LK-RESULT-SUCCESS-YES
072600         ADD 1 TO WS-POSTED-SEQ-NBR
072700         IF LK-POSTED-ENTRIES IS LESS THAN 20000
072800             ADD 1 TO LK-POSTED-ENTRIES
072900             SET LK-PTX-IDX TO LK-POSTED-ENTRIES
073000             MOVE LK-TXN-ID TO LK-POSTED-TXN-ID (LK-PTX-IDX)
073100         END-IF
073200         PERFORM 4100-WRITE-TRANSACTION-OUTPUT
073300             THRU 4100-EXIT
073400         PERFORM 4200-WRITE-CHARGE-DETAILS
073500             THRU 4200-EXIT
073600     END-IF.
073700 4000-EXIT.
073800     EXIT.
073900*    ONE TRANSACTION-OUTPUT-FILE ROW PER SUCCESSFUL TRANSACTION --
074000*    TXO-STATUS-PROCESSED IS THE ONLY STATUS THIS DRIVER EVER
074100*    SETS; A REJECTED TRANSACTION NEVER REACHES THIS PARAGRAPH.
074200 4100-WRITE-TRANSACTION-OUTPUT.
074300     MOVE SPACES TO CHG-TRANSACTION-OUTPUT-RECORD.
074400     MOVE LK-TXN-ID           TO TXO-TXN-ID.
074500     MOVE LK-TXN-CUST-CODE    TO TXO-CUST-CODE.
074600     MOVE LK-TXN-TYP-CDE      TO TXO-TXN-TYP-CDE.
074700     MOVE LK-TXN-AMOUNT-AT    TO TXO-AMOUNT-AT.
074800     MOVE LK-TXN-CHANNEL-CDE  TO TXO-CHANNEL-CDE.
074900     SET TXO-STATUS-PROCESSED TO TRUE.
075000     MOVE LK-RESULT-TOTAL-CHARGES-AT TO TXO-TOTAL-CHARGES-AT.
075100     MOVE LK-RESULT-CHARGE-COUNT     TO TXO-CHARGE-COUNT.
075200     MOVE LK-RESULT-SUCCESS-CDE      TO TXO-SUCCESS-CDE.
075300     MOVE LK-RESULT-MESSAGE-TXT      TO TXO-MESSAGE-TXT.
075400     WRITE CHG-TRANSACTION-OUTPUT-RECORD.
075500 4100-EXIT.
075600     EXIT.
075700*    ONE CHARGE-DETAIL-OUTPUT-FILE ROW PER RULE THAT MATCHED THIS
075800*    TRANSACTION -- LK-CALC-DETAIL-ENTRIES WAS SET BY THE ENGINE
075900*    ON THE CALL ABOVE IN 3000, SO THE PERFORM...TIMES COUNT IS
076000*    WHATEVER THE ENGINE DECIDED, NOT A FIXED AMOUNT.
076100 4200-WRITE-CHARGE-DETAILS.
076200     MOVE 0 TO WS-CDT-SRCH-IDX.
076300     PERFORM 4210-WRITE-DETAIL-ROW
076400         THRU 4210-EXIT
076500         LK-CALC-DETAIL-ENTRIES TIMES.
076600 4200-EXIT.
076700     EXIT.
076800*    WS-CDT-SRCH-IDX DOUBLES AS BOTH THE LK-CDT-IDX TABLE
076900*    SUBSCRIPT AND THE OUTGOING CALC-TXN-ID KEY COMPONENT IS
077000*    ACTUALLY WS-POSTED-SEQ-NBR BELOW -- THE INTERNAL POSTED-
077100*    TRANSACTION ID, NOT THE SUBSCRIPT, SINCE CHG-0068.
077200 4210-WRITE-DETAIL-ROW.
077300     ADD 1 TO WS-CDT-SRCH-IDX.
077400     SET LK-CDT-IDX TO WS-CDT-SRCH-IDX.
077500     MOVE SPACES TO CHG-CALC-DETAIL-RECORD.
077600     MOVE WS-POSTED-SEQ-NBR         TO CALC-TXN-ID.
077700     MOVE LK-CDT-RULE-ID (LK-CDT-IDX)   TO CALC-RULE-ID.
077800     MOVE LK-CDT-RULE-CODE (LK-CDT-IDX) TO CALC-RULE-CODE.
077900     MOVE LK-CDT-RULE-NAME-TXT (LK-CDT-IDX)
078000                                         TO CALC-RULE-NAME-TXT.
078100     MOVE LK-CDT-AMOUNT-AT (LK-CDT-IDX) TO CALC-AMOUNT-AT.
078200     MOVE LK-CDT-CURR-CDE (LK-CDT-IDX)  TO CALC-CURR-CDE.
078300     MOVE LK-CDT-BASIS-TXT (LK-CDT-IDX) TO CALC-BASIS-TXT.
078400     MOVE WS-MONTH-START-CCYYMMDD       TO CALC-PERIOD-START-DT.
078500     MOVE WS-TODAY-CCYYMMDD             TO CALC-PERIOD-END-DT.
078600     SET CALC-STATUS-CALCULATED TO TRUE.
078700     WRITE CHG-CALC-DETAIL-RECORD.
078800     ADD LK-CDT-AMOUNT-AT (LK-CDT-IDX)  TO WS-GRAND-TOTAL-AT.
078900 4210-EXIT.
079000     EXIT.
079100*----------------------------------------------------------------*
079200*    8000-PRINT-DETAIL-LINE -- PRINTS THE TRANSACTION DETAIL     *
079300*    LINE, FIRING THE CUSTOMER CONTROL BREAK WHEN CUST-CODE      *
079400*    CHANGES (TRANSACTION-INPUT-FILE IS SEQUENCED BY CUST-CODE   *
079500*    FOR REPORTING PURPOSES).                                    *
079600*----------------------------------------------------------------*
079700 8000-PRINT-DETAIL-LINE.
079800     IF LK-TXN-CUST-CODE NOT = WS-PREV-CUST-CODE
079900         IF NOT WS-FIRST-BREAK
080000             PERFORM 8100-PRINT-CUST-BREAK
080100                 THRU 8100-EXIT
080200         END-IF
080300         MOVE 'N' TO WS-FIRST-BREAK-SW
080400         MOVE LK-TXN-CUST-CODE TO WS-PREV-CUST-CODE
080500         MOVE 0 TO WS-CUST-BRK-TXN-COUNT
080600         MOVE 0 TO WS-CUST-BRK-TOTAL-AT
080700     END-IF.
080800     ADD 1 TO WS-CUST-BRK-TXN-COUNT.
080900     ADD LK-RESULT-TOTAL-CHARGES-AT TO WS-CUST-BRK-TOTAL-AT.
081000     MOVE SPACES TO WS09-DETAIL-LINE.
081100     MOVE LK-TXN-ID                 TO DL-TXN-ID.
081200     MOVE LK-TXN-CUST-CODE          TO DL-CUST-CODE.
081300     MOVE LK-TXN-TYP-CDE            TO DL-TXN-TYPE.
081400     MOVE LK-TXN-AMOUNT-AT          TO DL-TXN-AMOUNT.
081500     MOVE LK-RESULT-CHARGE-COUNT    TO DL-CHARGE-COUNT.
081600     MOVE LK-RESULT-TOTAL-CHARGES-AT TO DL-TOTAL-CHARGES.
081700     MOVE LK-RESULT-SUCCESS-CDE     TO DL-SUCCESS-CDE.
081800     WRITE RPT-PRINT-LINE FROM WS09-DETAIL-LINE
081900         AFTER ADVANCING 1 LINE.
082000 8000-EXIT.
082100     EXIT.
082200*    PRINTS THE SUBTOTAL FOR THE CUSTOMER GROUP THAT JUST ENDED --
082300*    CALLED EITHER FROM 8000 WHEN CUST-CODE CHANGES MID-RUN, OR
082400*    FROM 9000-FINALIZE FOR THE LAST GROUP ON THE FILE, WHICH
082500*    WOULD OTHERWISE NEVER GET A CLOSING BREAK LINE.
082600 8100-PRINT-CUST-BREAK.
082700     MOVE SPACES TO WS10-BREAK-LINE.
082800     MOVE WS-PREV-CUST-CODE      TO BL-CUST-CODE.
082900     MOVE WS-CUST-BRK-TXN-COUNT  TO BL-TXN-COUNT.
083000     MOVE WS-CUST-BRK-TOTAL-AT   TO BL-TOTAL-CHARGES.
083100     WRITE RPT-PRINT-LINE FROM WS10-BREAK-LINE
083200         AFTER ADVANCING 2 LINES.
083300 8100-EXIT.
083400     EXIT.
083500*----------------------------------------------------------------*
083600*    9000-FINALIZE -- FINAL CONTROL BREAK, TOTALS LINE, CLOSE.   *
083700*----------------------------------------------------------------*
083800 9000-FINALIZE.
083900     IF NOT WS-FIRST-BREAK
084000         PERFORM 8100-PRINT-CUST-BREAK
084100             THRU 8100-EXIT
084200     END-IF.
084300     PERFORM 9100-PRINT-FINAL-TOTALS
084400         THRU 9100-EXIT.
084500     ACCEPT WS-END-TIME FROM TIME.
084600     PERFORM 9200-COMPUTE-ELAPSED-TIME
084700         THRU 9200-EXIT.
084800     PERFORM 9300-PRINT-ELAPSED-LINE
084900         THRU 9300-EXIT.
085000     CLOSE TRANSACTION-INPUT-FILE
085100           TRANSACTION-OUTPUT-FILE
085200           CHARGE-DETAIL-OUTPUT-FILE
085300           REPORT-FILE.
085400 9000-EXIT.
085500     EXIT.
085600*    THE ONLY PLACE IN THE PROGRAM THAT READS ALL THREE 77-LEVEL
085700*    RUN COUNTERS TOGETHER -- IF THEY EVER DISAGREE WITH THE
085800*    DETAIL LINES ABOVE IT ON THE REPORT, THAT IS THE FIRST SIGN
085900*    OF A COUNTER BUG, NOT A PRINT-LINE BUG.
086000 9100-PRINT-FINAL-TOTALS.
086100     MOVE SPACES TO WS13-TOTAL-LINE.
086200     MOVE WS-TOTAL-TXN-COUNT   TO TL-TOTAL-COUNT.
086300     MOVE WS-SUCCESS-COUNT     TO TL-SUCCESS-COUNT.
086400     MOVE WS-FAILURE-COUNT     TO TL-FAILURE-COUNT.
086500     MOVE WS-GRAND-TOTAL-AT    TO TL-GRAND-TOTAL.
086600     WRITE RPT-PRINT-LINE FROM WS13-TOTAL-LINE
086700         AFTER ADVANCING 3 LINES.
086800 9100-EXIT.
086900     EXIT.
087000*----------------------------------------------------------------*
087100*    9200-COMPUTE-ELAPSED-TIME -- SIMPLE HH/MM/SS/HS SUBTRACTION.*
087200*    GOOD ENOUGH FOR A SINGLE-SHIFT BATCH WINDOW; A RUN SPANNING *
087300*    MIDNIGHT IS NOT EXPECTED FOR THIS JOB.                      *
087400*----------------------------------------------------------------*
087500 9200-COMPUTE-ELAPSED-TIME.
087600     COMPUTE WS-ELAPSED-SECONDS =
087700             ((WS-END-HH * 3600) + (WS-END-MN * 60) + WS-END-SS)
087800           - ((WS-START-HH * 3600) + (WS-START-MN * 60) + WS-START-SS).
087900     IF WS-ELAPSED-SECONDS IS LESS THAN 0
088000         ADD 86400 TO WS-ELAPSED-SECONDS
088100     END-IF.
088200     MOVE WS-ELAPSED-SECONDS TO WS-ELAPSED-SECONDS-DISP.
088300 9200-EXIT.
088400     EXIT.
088500 9300-PRINT-ELAPSED-LINE.
088600     MOVE SPACES TO WS14-ELAPSED-LINE.
088700     MOVE WS-ELAPSED-SECONDS-DISP TO EL-ELAPSED-SECONDS.
088800     WRITE RPT-PRINT-LINE FROM WS14-ELAPSED-LINE
088900         AFTER ADVANCING 1 LINE.
089000 9300-EXIT.
089100     EXIT.
089200*----------------------------------------------------------------*
089300*    3900-READ-TRANSACTION -- PRIMING/LOOP READ OF THE DRIVING   *
089400*    FILE.  AT-END SETS WS-EOF-TXN-SW FOR THE MAIN PERFORM UNTIL.*
089500*----------------------------------------------------------------*
089600 3900-READ-TRANSACTION.
089700     READ TRANSACTION-INPUT-FILE
089800         AT END
089900             MOVE 'Y' TO WS-EOF-TXN-SW
090000     END-READ.
090100 3900-EXIT.
090200     EXIT.
