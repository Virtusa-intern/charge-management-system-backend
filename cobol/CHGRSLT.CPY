000100*----------------------------------------------------------------*
000200*    CHGRSLT.CPY                                                 *
000300*    CHARGE CALCULATION RESULT AREA -- CHARGE CALC SUBSYSTEM     *
000400*----------------------------------------------------------------*
000500*    DESCRIPTION
000600*
000700*    IN-MEMORY, PER-TRANSACTION SUMMARY BUILT BY CHG-CALC-ENGINE
000800*    AND RETURNED TO ITS CALLER (CHG-BATCH-POST, CHG-TEST-RUN)
000900*    VIA LINKAGE.  NOT ITSELF WRITTEN TO A FILE -- THE CALLER
001000*    USES IT TO BUILD THE TRANSACTION-OUTPUT-FILE ROW (CHGTOUT.
001100*    CPY) AND THE END-OF-RUN / NARRATIVE REPORT LINES.
001200*
001300*    CHANGE LOG
001400*    DATE       BY    TICKET     DESCRIPTION
001500*    09/09/96   DJP   CHG-0031   ORIGINAL LAYOUT.
001600*    04/02/04   RGH   CHG-0076   CHANGED RESULT-TXN-AMOUNT-AT AND
001700*                                RESULT-TOTAL-CHARGES-AT FROM DISPLAY
001800*                                SIGN TRAILING SEPARATE TO COMP-3 --
001900*                                MONEY FIELDS, SHOULD HAVE BEEN
002000*                                PACKED ALL ALONG.
002100*----------------------------------------------------------------*
002200 01  CHG-CALC-RESULT.
002300     05  RESULT-TXN-ID                  PIC X(50).
002400     05  RESULT-CUST-CODE               PIC X(20).
002500     05  RESULT-TXN-TYP-CDE             PIC X(50).
002600     05  RESULT-TXN-AMOUNT-AT           PIC S9(13)V9(2)     COMP-3.
002700     05  RESULT-CHANNEL-CDE             PIC X(06).
002800     05  RESULT-SUCCESS-CDE             PIC X(01).
002900         88  RESULT-SUCCESS-YES             VALUE 'Y'.
003000         88  RESULT-SUCCESS-NO              VALUE 'N'.
003100     05  RESULT-TOTAL-CHARGES-AT        PIC S9(8)V9(2)      COMP-3.
003200     05  RESULT-CHARGE-COUNT            PIC 9(03).
003300     05  RESULT-MESSAGE-TXT             PIC X(200).
003400     05  FILLER                         PIC X(10).
