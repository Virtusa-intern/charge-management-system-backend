000100*----------------------------------------------------------------*
000200*    CHGTXN.CPY                                                  *
000300*    TRANSACTION INPUT RECORD -- CHARGE CALCULATION SUBSYSTEM    *
000400*----------------------------------------------------------------*
000500*    DESCRIPTION
000600*
000700*    ONE ROW PER TRANSACTION PRESENTED TO THE CHARGE ENGINE,
000800*    EITHER FROM THE NIGHTLY TRANSACTION-INPUT-FILE (CHG-BATCH-
000900*    POST) OR FROM A NAMED TEST-SCENARIO FILE (CHG-TEST-RUN, SEE
001000*    CHGTXN.CPY REDEFINES BELOW FOR THE SHORTER TEST-SCENARIO
001100*    FORM).  TXN-ID IS THE BUSINESS KEY; DUPLICATES ARE REJECTED
001200*    AGAINST POSTED-TRANSACTIONS-HISTORY-FILE (SEE CHGHIST.CPY).
001300*
001400*    CHANGE LOG
001500*    DATE       BY    TICKET     DESCRIPTION
001600*    05/19/93   RGH   CHG-0003   ORIGINAL LAYOUT.
001700*    07/02/96   DJP   CHG-0028   ADDED TXN-CHANNEL-CDE 88-LEVELS
001800*                                (ATM/ONLINE/BRANCH/MOBILE/API).
001900*    01/22/99   DJP   CHG-Y2K1   YEAR 2000 REVIEW -- TXN-DATE
002000*                                ALREADY CCYYMMDD, NO CHANGE MADE.
002100*    10/14/00   MKL   CHG-0049   ADDED TEST-SCENARIO REDEFINES FOR
002200*                                CHG-TEST-RUN NARRATIVE DRIVER.
002300*    04/02/04   RGH   CHG-0076   CHANGED TXN-AMOUNT-AT AND TSCN-
002400*                                AMOUNT-AT FROM DISPLAY SIGN TRAILING
002500*                                SEPARATE TO COMP-3 -- MONEY FIELDS,
002600*                                SHOULD HAVE BEEN PACKED ALL ALONG.
002700*----------------------------------------------------------------*
002800 01  CHG-TRANSACTION-RECORD.
002900     05  TXN-ID                         PIC X(50).
003000     05  TXN-CUST-CODE                  PIC X(20).
003100     05  TXN-TYP-CDE                    PIC X(50).
003200     05  TXN-AMOUNT-AT                  PIC S9(13)V9(2)     COMP-3.
003300     05  TXN-CURR-CDE                   PIC X(03).
003400     05  TXN-CHANNEL-CDE                PIC X(06).
003500         88  TXN-CHANNEL-ATM                VALUE 'ATM'.
003600         88  TXN-CHANNEL-ONLINE             VALUE 'ONLINE'.
003700         88  TXN-CHANNEL-BRANCH             VALUE 'BRANCH'.
003800         88  TXN-CHANNEL-MOBILE             VALUE 'MOBILE'.
003900         88  TXN-CHANNEL-API                VALUE 'API'.
004000     05  TXN-DTE                        PIC 9(08).
004100     05  TXN-DTE-R REDEFINES TXN-DTE.
004200         10  TXN-CCYY-DT                PIC 9(04).
004300         10  TXN-MM-DT                  PIC 9(02).
004400         10  TXN-DD-DT                  PIC 9(02).
004500     05  TXN-SOURCE-ACCT                PIC X(50).
004600     05  TXN-DEST-ACCT                  PIC X(50).
004700     05  FILLER                         PIC X(20).
004800*
004900*    TEST-SCENARIO FORM -- CHG-TEST-RUN READS THESE FOUR FIELDS
005000*    FROM TEST-SCENARIO-FILE FOR A SINGLE, CALLER-NAMED CUSTOMER;
005100*    TXN-ID/TXN-CUST-CODE/TXN-CURR-CDE/ACCOUNTS ARE SYNTHESIZED
005200*    BY CHG-TEST-RUN (SEE PARAGRAPH 2000-BUILD-TEST-TRANSACTION).
005300 01  CHG-TEST-SCENARIO-RECORD.
005400     05  TSCN-SEQ-NBR                   PIC 9(05).
005500     05  TSCN-TXN-TYP-CDE               PIC X(50).
005600     05  TSCN-AMOUNT-AT                 PIC S9(13)V9(2)     COMP-3.
005700     05  TSCN-CHANNEL-CDE               PIC X(06).
005800     05  TSCN-DESCRIPTION-TXT           PIC X(60).
005900     05  FILLER                         PIC X(15).
