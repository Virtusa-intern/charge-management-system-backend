000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CHG-TEST-RUN.
000300 AUTHOR.        D J PRZYBYLSKI.
000400 INSTALLATION.  DST SYSTEMS INC.
000500 DATE-WRITTEN.  OCTOBER 2000.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*----------------------------------------------------------------*
000900*    CHG-TEST-RUN                                                *
001000*    NAMED TEST-SCENARIO DRIVER FOR THE CHARGE CALC ENGINE       *
001100*----------------------------------------------------------------*
001200*    DESCRIPTION
001300*
001400*    RUNS A CALLER-SUPPLIED, ORDERED LIST OF TEST TRANSACTIONS
001500*    (TEST-SCENARIO-FILE, CHG-TEST-SCENARIO-RECORD) AGAINST A
001600*    SINGLE NAMED CUSTOMER (READ FROM PARM-CARD-FILE, ONE 80-BYTE
001700*    CARD IMAGE SUPPLIED BY THE SUBMITTING JCL) TO PROVE OUT RULE
001800*    BEHAVIOUR BEFORE A RULE-MAINT CHANGE IS APPROVED TO ACTIVE.
001900*    EACH SCENARIO ROW
002000*    SUPPLIES ONLY TXN-TYPE/AMOUNT/CHANNEL/DESCRIPTION; THIS
002100*    PROGRAM SYNTHESIZES THE REMAINDER OF THE TRANSACTION (TXN-ID,
002200*    CUST-CODE, CURRENCY, TODAY'S DATE) THE SAME WAY CHG-BATCH-
002300*    POST WOULD RECEIVE THEM OFF THE WIRE.  RUNNING IN-BATCH
002400*    COUNTS ARE KEPT SEPARATE FROM, AND RESET INDEPENDENTLY OF,
002500*    ANY PRODUCTION BATCH RUN -- A TEST RUN MUST NOT POLLUTE THE
002600*    NIGHTLY POSTING COUNTS.  POSTING OF RESULTS IS OPTIONAL AND
002700*    CONTROLLED BY UPSI-1 (ON = POST TO THE PRODUCTION OUTPUT
002800*    FILES IN ADDITION TO THE NARRATIVE REPORT).
002900*
003000*    CHANGE LOG
003100*    DATE       BY    TICKET     DESCRIPTION
003200*    10/14/00   DJP   CHG-0050   ORIGINAL TEST-SCENARIO DRIVER.  RUN
003300*                                CUSTOMER READ FROM PARM-CARD-FILE.
003400*    01/22/99   DJP   CHG-Y2K1   YEAR 2000 REVIEW -- SHARES THE
003500*                                WINDOWED RUN-DATE PARAGRAPH WITH
003600*                                CHG-BATCH-POST (SEE 1500).  NOTE:
003700*                                THIS ENTRY PREDATES CHG-0050 IN
003800*                                THE FILE'S OWN HISTORY BECAUSE THE
003900*                                Y2K REVIEW TOUCHED THE COMMON COPY
004000*                                MEMBERS BEFORE THIS DRIVER EXISTED
004100*                                AND THE PARAGRAPH WAS CARRIED
004200*                                FORWARD UNCHANGED WHEN IT WAS
004300*                                WRITTEN.
004400*    04/11/02   MKL   CHG-0063   ADDED UPSI-1 OPTIONAL-POSTING
004500*                                SWITCH AND LK-POSTED-TXN-TABLE
004600*                                BUILD TO MATCH CHG-BATCH-POST.
004700*    11/06/03   MKL   CHG-0069   NARRATIVE REPORT NOW SHOWS
004800*                                TSCN-DESCRIPTION-TXT ON THE DETAIL
004900*                                LINE INSTEAD OF JUST THE SEQUENCE
005000*                                NUMBER.
005100*    03/18/04   RGH   CHG-0073   REWORKED THE 1100/1200/1300 TABLE-
005200*                                LOAD LOOPS AND 4000 DETAIL-WRITE
005300*                                LOOP OFF INLINE PERFORM/END-PERFORM
005400*                                ONTO STANDARD PERFORM-THRU PARAGRAPHS
005500*                                TO MATCH CHG-BATCH-POST.
005600*    04/02/04   RGH   CHG-0076   CHANGED WS-GRAND-TOTAL-AT AND WS-
005700*                                TBL-CUST-AVG-BAL-AT FROM DISPLAY SIGN
005800*                                TRAILING SEPARATE TO COMP-3 TO MATCH
005900*                                CHG-BATCH-POST -- MONEY FIELDS,
006000*                                SHOULD HAVE BEEN PACKED ALL ALONG.
006100*    04/16/04   RGH   CHG-0078   PULLED THE RUN COUNTERS AND THE
006200*                                TABLE-LOAD/SEARCH INDICES (WS-TOTAL-
006300*                                TSCN-COUNT, WS-SUCCESS-COUNT, WS-
006400*                                FAILURE-COUNT, WS-POSTED-SEQ-NBR,
006500*                                WS-LOAD-IDX, WS-CDT-SRCH-IDX) OUT OF
006600*                                WS04-COUNTERS AND ONTO GENUINE 77-
006700*                                LEVEL ENTRIES AHEAD OF WS01, TO MATCH
006800*                                THE CHG-BATCH-POST CORRECTION.  WS04
006900*                                RENAMED WS04-ACCUM-TOTALS.
007000*    04/16/04   RGH   CHG-0079   ADDED NARRATIVE COMMENTARY THROUGH
007100*                                THE PROCEDURE DIVISION EXPLAINING THE
007200*                                WHY BEHIND EACH PARAGRAPH, TO MATCH
007300*                                THE CHG-BATCH-POST DOCUMENTATION PASS.
007400*----------------------------------------------------------------*
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER.   IBM-370.
007800 OBJECT-COMPUTER.   IBM-370.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM
008100     UPSI-1 ON STATUS IS WS-POST-RESULTS-SW
008200            OFF STATUS IS WS-NARRATIVE-ONLY-SW
008300     CLASS CHG-YES-NO-CLASS IS 'Y' 'N'.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT CUSTOMER-FILE
008700         ASSIGN TO CUSTFILE
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-CUST-FILE-STATUS.
009000     SELECT CHARGE-RULE-FILE
009100         ASSIGN TO RULEFILE
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-RULE-FILE-STATUS.
009400     SELECT POSTED-HISTORY-FILE
009500         ASSIGN TO HISTFILE
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS WS-HIST-FILE-STATUS.
009800     SELECT TEST-SCENARIO-FILE
009900         ASSIGN TO TESTSCEN
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS WS-TSCN-FILE-STATUS.
010200     SELECT PARM-CARD-FILE
010300         ASSIGN TO PARMCARD
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS WS-PARM-FILE-STATUS.
010600     SELECT TRANSACTION-OUTPUT-FILE
010700         ASSIGN TO TXNOUTPT
010800         ORGANIZATION IS LINE SEQUENTIAL
010900         FILE STATUS IS WS-TXN-OUT-FILE-STATUS.
011000     SELECT CHARGE-DETAIL-OUTPUT-FILE
011100         ASSIGN TO CHGDTL
011200         ORGANIZATION IS LINE SEQUENTIAL
011300         FILE STATUS IS WS-CHG-DTL-FILE-STATUS.
011400     SELECT REPORT-FILE
011500         ASSIGN TO CHGRPT
011600         ORGANIZATION IS LINE SEQUENTIAL
011700         FILE STATUS IS WS-RPT-FILE-STATUS.
011800 DATA DIVISION.
011900 FILE SECTION.
012000*        CUSTOMER-FILE/CHARGE-RULE-FILE/POSTED-HISTORY-FILE ARE THE
012100*        SAME THREE MASTER EXTRACTS CHG-BATCH-POST READS -- LOADED
012200*        WHOLE INTO THE WS06/WS07 TABLES BELOW SO THIS DRIVER NEVER
012300*        HAS TO RE-OPEN THEM MID-RUN, JUST LIKE THE PRODUCTION BATCH.
012400 FD  CUSTOMER-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD.
012700     COPY CHGCUST.
012800 FD  CHARGE-RULE-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD.
013100     COPY CHGRULE.
013200 FD  POSTED-HISTORY-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD.
013500     COPY CHGHIST.
013600*        TEST-SCENARIO-FILE -- THE CALLER-SUPPLIED ORDERED LIST OF
013700*        STUB TRANSACTIONS TO RUN.  REUSES THE CHGTXN COPYBOOK EVEN
013800*        THOUGH MOST OF ITS FIELDS ARE IGNORED -- ONLY TXN-TYPE,
013900*        AMOUNT, CHANNEL AND A FREE-TEXT DESCRIPTION ARE POPULATED
014000*        BY WHOEVER BUILDS THE SCENARIO DECK.
014100 FD  TEST-SCENARIO-FILE
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD.
014400     COPY CHGTXN.
014500*        PARM-CARD-FILE -- ONE 80-BYTE CARD NAMING THE SINGLE
014600*        CUSTOMER TO TEST AGAINST.  KEPT AS A SEPARATE CARD FILE
014700*        RATHER THAN A JCL PARM STRING SO THE RUN CAN BE RESUBMITTED
014800*        UNCHANGED JUST BY SWAPPING THE CARD.
014900 FD  PARM-CARD-FILE
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD.
015200 01  PARM-CARD-RECORD.
015300     05  PARM-CUST-CODE               PIC X(20).
015400     05  FILLER                       PIC X(60).
015500*        TRANSACTION-OUTPUT-FILE/CHARGE-DETAIL-OUTPUT-FILE -- ONLY
015600*        WRITTEN WHEN UPSI-1 IS ON (WS-POST-RESULTS-SW); A NARRATIVE-
015700*        ONLY RUN LEAVES THESE FILES EMPTY SO A TEST NEVER POLLUTES
015800*        THE PRODUCTION POSTING STREAM BY ACCIDENT.
015900 FD  TRANSACTION-OUTPUT-FILE
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD.
016200     COPY CHGTOUT.
016300 FD  CHARGE-DETAIL-OUTPUT-FILE
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD.
016600     COPY CHGCALC.
016700*        REPORT-FILE -- THE NARRATIVE REPORT, THE ONLY OUTPUT EVERY
016800*        RUN OF THIS PROGRAM ALWAYS PRODUCES REGARDLESS OF UPSI-1.
016900 FD  REPORT-FILE
017000     RECORDING MODE IS F
017100     LABEL RECORDS ARE STANDARD.
017200 01  RPT-PRINT-LINE               PIC X(133).
017300 WORKING-STORAGE SECTION.
017400*
017500*    77-LEVEL SCRATCH COUNTERS AND TABLE/SEARCH INDICES -- THESE ARE
017600*    PLAIN STANDALONE SCALARS, NOT PART OF ANY RECORD LAYOUT, SO THEY
017700*    ARE CARRIED AT THE 77 LEVEL RATHER THAN BURIED UNDER A 01 GROUP.
017800*
017900 77  WS-TOTAL-TSCN-COUNT              PIC S9(07)  COMP VALUE 0.
018000 77  WS-SUCCESS-COUNT                PIC S9(07)  COMP VALUE 0.
018100 77  WS-FAILURE-COUNT                PIC S9(07)  COMP VALUE 0.
018200 77  WS-POSTED-SEQ-NBR                PIC S9(09)  COMP VALUE 0.
018300 77  WS-LOAD-IDX                     PIC S9(07)  COMP VALUE 0.
018400 77  WS-CDT-SRCH-IDX                 PIC S9(03)  COMP VALUE 0.
018500*        ONE TWO-BYTE VSAM/QSAM STATUS PER SELECT ABOVE, SAME
018600*        ARRANGEMENT AS CHG-BATCH-POST, SO A FILE-STATUS ABEND
018700*        MESSAGE LOOKS FAMILIAR TO OPERATIONS NO MATTER WHICH
018800*        PROGRAM IN THE SUITE THREW IT.
018900 01  WS01-FILE-STATUS-AREA.
019000     05  WS-CUST-FILE-STATUS         PIC X(02).
019100     05  WS-RULE-FILE-STATUS         PIC X(02).
019200     05  WS-HIST-FILE-STATUS         PIC X(02).
019300     05  WS-TSCN-FILE-STATUS         PIC X(02).
019400     05  WS-PARM-FILE-STATUS         PIC X(02).
019500     05  WS-TXN-OUT-FILE-STATUS      PIC X(02).
019600     05  WS-CHG-DTL-FILE-STATUS      PIC X(02).
019700     05  WS-RPT-FILE-STATUS          PIC X(02).
019800     05  FILLER                      PIC X(10).
019900*        ONLY TWO SWITCHES NEEDED -- THIS DRIVER HAS NO MULTI-FILE
020000*        MERGE AND NO FIRST-BREAK LOGIC LIKE THE PRODUCTION BATCH,
020100*        JUST ONE SEQUENTIAL SCENARIO FILE AND ONE CUSTOMER LOOKUP.
020200 01  WS02-SWITCHES.
020300     05  WS-EOF-TSCN-SW               PIC X(01) VALUE 'N'.
020400         88  WS-EOF-TSCN                  VALUE 'Y'.
020500     05  WS-CUST-FOUND-SW             PIC X(01) VALUE 'N'.
020600         88  WS-CUST-WAS-FOUND            VALUE 'Y'.
020700         88  WS-CUST-WAS-NOT-FOUND        VALUE 'N'.
020800     05  FILLER                      PIC X(10).
020900*        THE SAME WINDOWED-YEAR RUN-DATE FIELDS AS CHG-BATCH-POST
021000*        (SEE THE CHG-Y2K1 LOG ENTRY ABOVE) -- MONTH-START IS CARRIED
021100*        HERE ONLY FOR SYMMETRY WITH THE PRODUCTION COPYBOOK, NOT
021200*        BECAUSE THIS DRIVER ACTUALLY TESTS A MONTH-BOUNDARY RULE.
021300 01  WS03-RUN-DATE-AREA.
021400     05  WS-TODAY-YYMMDD             PIC 9(06).
021500     05  WS-TODAY-YYMMDD-R REDEFINES WS-TODAY-YYMMDD.
021600         10  WS-TODAY-YY             PIC 9(02).
021700         10  WS-TODAY-MM-IN          PIC 9(02).
021800         10  WS-TODAY-DD-IN          PIC 9(02).
021900     05  WS-TODAY-CCYYMMDD           PIC 9(08).
022000     05  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
022100         10  WS-TODAY-CCYY           PIC 9(04).
022200         10  WS-TODAY-MM             PIC 9(02).
022300         10  WS-TODAY-DD             PIC 9(02).
022400     05  WS-MONTH-START-CCYYMMDD     PIC 9(08).
022500     05  WS-MONTH-START-CCYYMMDD-R REDEFINES WS-MONTH-START-CCYYMMDD.
022600         10  WS-MONTH-START-CCYY     PIC 9(04).
022700         10  WS-MONTH-START-MM       PIC 9(02).
022800         10  WS-MONTH-START-DD       PIC 9(02).
022900     05  FILLER                      PIC X(08).
023000*        CHG-0076 -- REPACKED TO COMP-3 TO MATCH CHG-BATCH-POST'S
023100*        OWN MONEY FIELDS; THE ONE RUNNING TOTAL THIS DRIVER KEEPS
023200*        IS THE SUM OF EVERY SCENARIO'S CHARGE, PRINTED ON WS12.
023300 01  WS04-ACCUM-TOTALS.
023400     05  WS-GRAND-TOTAL-AT            PIC S9(11)V9(2)     COMP-3
023500                                    VALUE 0.
023600     05  FILLER                      PIC X(10).
023700*        HOLDS THE CUSTOMER CODE OFF PARM-CARD-RECORD ONCE THE CARD
023800*        HAS BEEN READ AND RELEASED -- KEPT SEPARATE FROM THE
023900*        PARM-CARD-RECORD ITSELF SINCE 1000-INITIALIZE CLOSES
024000*        PARM-CARD-FILE RIGHT AFTER READING IT.
024100 01  WS05-PARAMETER-AREA.
024200     05  WS-PARM-CUST-CODE           PIC X(20) VALUE SPACES.
024300     05  FILLER                      PIC X(20) VALUE SPACES.
024400*        SAME SEARCH-ALL CUSTOMER TABLE SHAPE AS CHG-BATCH-POST --
024500*        SIZED TO 10000 FOR CONSISTENCY WITH THAT PROGRAM EVEN
024600*        THOUGH A NAMED TEST RUN ONLY EVER NEEDS ONE ENTRY IN IT.
024700 01  WS06-CUSTOMER-TABLE.
024800     05  WS-CUST-TABLE-ENTRIES       PIC 9(05)   COMP VALUE 0.
024900     05  WS-CUST-ENTRY OCCURS 10000 TIMES
025000                  ASCENDING KEY IS WS-TBL-CUST-CODE
025100                  INDEXED BY WS-CUST-IDX.
025200         10  WS-TBL-CUST-CODE        PIC X(20).
025300         10  WS-TBL-CUST-TYPE-CDE    PIC X(09).
025400         10  WS-TBL-CUST-AVG-BAL-AT  PIC S9(13)V9(2)     COMP-3.
025500*        THE CHGLINK COPYBOOK IS THE IDENTICAL CALL INTERFACE
025600*        CHG-BATCH-POST USES TO CALL CHG-CALC-ENGINE -- SHARING THE
025700*        COPYBOOK GUARANTEES THIS DRIVER EXERCISES THE ENGINE
025800*        THROUGH EXACTLY THE SAME LINKAGE SHAPE PRODUCTION DOES.
025900 01  WS07-ENGINE-AREA.
026000     COPY CHGLINK.
026100*        REMEMBERS THE SCENARIO JUST READ SO 3000 CAN STILL REFER TO
026200*        ITS SEQUENCE NUMBER AND DESCRIPTION AFTER 3900-READ-SCENARIO
026300*        HAS ALREADY READ AHEAD INTO THE NEXT CARD (SAME READ-AHEAD
026400*        PATTERN AS THE TABLE LOADS BELOW).
026500 01  WS08-LAST-SCENARIO.
026600     05  WS-LAST-SEQ-NBR             PIC 9(05).
026700     05  WS-LAST-DESCRIPTION-TXT     PIC X(60).
026800     05  FILLER                      PIC X(10).
026900*        ONE DETAIL LINE PER SCENARIO -- DESCRIPTION, TXN-TYPE,
027000*        AMOUNT, THE CHARGE THE ENGINE CAME BACK WITH, AND THE
027100*        SUCCESS/FAIL FLAG, SO A REVIEWER CAN MATCH EACH LINE
027200*        STRAIGHT BACK TO THE SCENARIO DECK ROW THAT PRODUCED IT.
027300 01  WS09-NARRATIVE-LINE.
027400     05  FILLER                      PIC X(02) VALUE SPACES.
027500     05  NL-SEQ-NBR                  PIC ZZZZ9.
027600     05  FILLER                      PIC X(02) VALUE SPACES.
027700     05  NL-DESCRIPTION              PIC X(45).
027800     05  FILLER                      PIC X(02) VALUE SPACES.
027900     05  NL-TXN-TYPE                 PIC X(24).
028000     05  FILLER                      PIC X(02) VALUE SPACES.
028100     05  NL-AMOUNT                   PIC ZZZ,ZZZ,ZZ9.99-.
028200     05  FILLER                      PIC X(02) VALUE SPACES.
028300     05  NL-CHARGES                  PIC ZZZ,ZZ9.99-.
028400     05  FILLER                      PIC X(02) VALUE SPACES.
028500     05  NL-SUCCESS-CDE              PIC X(01).
028600     05  FILLER                      PIC X(19) VALUE SPACES.
028700*        NAMES THE CUSTOMER BEING TESTED RIGHT IN THE HEADING SO A
028800*        STACK OF TEST-RUN REPORTS FROM DIFFERENT CUSTOMERS CAN BE
028900*        TOLD APART AT A GLANCE WITHOUT READING THE DETAIL LINES.
029000 01  WS10-HEADING-LINE-1.
029100     05  FILLER                      PIC X(01) VALUE ' '.
029200     05  FILLER                      PIC X(40) VALUE
029300           'CHG-TEST-RUN -- NAMED TEST-SCENARIO     '.
029400     05  FILLER                      PIC X(40) VALUE
029500           'NARRATIVE REPORT FOR CUSTOMER          '.
029600     05  HL-CUST-CODE                PIC X(20).
029700     05  FILLER                      PIC X(32) VALUE SPACES.
029800 01  WS11-HEADING-LINE-2.
029900     05  FILLER                      PIC X(01) VALUE ' '.
030000     05  FILLER                      PIC X(07) VALUE 'SEQ'.
030100     05  FILLER                      PIC X(47) VALUE 'DESCRIPTION'.
030200     05  FILLER                      PIC X(26) VALUE 'TXN-TYPE'.
030300     05  FILLER                      PIC X(15) VALUE 'AMOUNT'.
030400     05  FILLER                      PIC X(15) VALUE 'CHARGES'.
030500     05  FILLER                      PIC X(22) VALUE 'S'.
030600 01  WS12-TOTAL-LINE.
030700     05  FILLER                      PIC X(01) VALUE ' '.
030800     05  FILLER                      PIC X(25) VALUE
030900           '** END OF TEST RUN **'.
031000     05  FILLER                      PIC X(20) VALUE 'SCENARIOS -'.
031100     05  TL-TOTAL-COUNT               PIC ZZ,ZZ9.
031200     05  FILLER                      PIC X(14) VALUE 'SUCCEEDED -'.
031300     05  TL-SUCCESS-COUNT             PIC ZZ,ZZ9.
031400     05  FILLER                      PIC X(11) VALUE 'FAILED -'.
031500     05  TL-FAILURE-COUNT             PIC ZZ,ZZ9.
031600     05  FILLER                      PIC X(14) VALUE 'GRAND TOTAL -'.
031700     05  TL-GRAND-TOTAL               PIC ZZ,ZZZ,ZZ9.99-.
031800     05  FILLER                      PIC X(07) VALUE SPACES.
031900 PROCEDURE DIVISION.
032000*        THE ENTIRE RUN STRUCTURE IN FOUR LINES -- LOAD THE MASTERS
032100*        AND THE SCENARIO DECK, WALK THE DECK ONE CARD AT A TIME
032200*        UNTIL EOF, PRINT THE TOTALS, DONE.  NO RESTART LOGIC AND NO
032300*        CHECKPOINT/COMMIT PROCESSING LIKE A PRODUCTION BATCH RUN
032400*        WOULD HAVE -- A FAILED TEST RUN IS SIMPLY RESUBMITTED FROM
032500*        THE TOP, SINCE IT NEVER TOUCHES PRODUCTION DATA UNLESS
032600*        UPSI-1 IS DELIBERATELY SWITCHED ON.
032700 0000-MAIN-CONTROL.
032800     PERFORM 1000-INITIALIZE
032900         THRU 1000-EXIT.
033000     PERFORM 3000-PROCESS-ONE-SCENARIO
033100         THRU 3000-EXIT
033200         UNTIL WS-EOF-TSCN.
033300     PERFORM 9000-FINALIZE
033400         THRU 9000-EXIT.
033500     GOBACK.
033600 0000-EXIT.
033700     EXIT.
033800*----------------------------------------------------------------*
033900*    1000-INITIALIZE -- LOAD THE SAME THREE REFERENCE TABLES     *
034000*    CHG-BATCH-POST LOADS, BUT INTO IN-BATCH/POSTED TABLES THAT  *
034100*    START EMPTY REGARDLESS OF WHAT PRODUCTION HAS POSTED TODAY  *
034200*    -- A TEST RUN EXERCISES RULE BEHAVIOUR IN ISOLATION.        *
034300*----------------------------------------------------------------*
034400 1000-INITIALIZE.
034500*        THE PARM CARD IS OPENED, READ, AND CLOSED BEFORE ANYTHING
034600*        ELSE OPENS -- IT IS THE ONLY THING TELLING THIS PROGRAM
034700*        WHICH CUSTOMER TO TEST, SO EVERYTHING DOWNSTREAM (THE
034800*        HEADING LINE, THE 3200 LOOKUP) DEPENDS ON IT BEING IN
034900*        WS-PARM-CUST-CODE BEFORE THE TABLE LOADS BEGIN.
035000     OPEN INPUT  PARM-CARD-FILE.
035100     READ PARM-CARD-FILE
035200         AT END
035300             MOVE SPACES TO PARM-CARD-RECORD
035400     END-READ.
035500     MOVE PARM-CUST-CODE TO WS-PARM-CUST-CODE.
035600     CLOSE PARM-CARD-FILE.
035700     OPEN INPUT  CUSTOMER-FILE
035800          INPUT  CHARGE-RULE-FILE
035900          INPUT  POSTED-HISTORY-FILE
036000          INPUT  TEST-SCENARIO-FILE
036100          OUTPUT REPORT-FILE.
036200*        TRANSACTION-OUTPUT-FILE AND CHARGE-DETAIL-OUTPUT-FILE ARE
036300*        ONLY OPENED WHEN UPSI-1 IS ON -- LEAVING THEM CLOSED ON A
036400*        NARRATIVE-ONLY RUN MEANS 4000-POST-TRANSACTION CAN NEVER
036500*        BE REACHED (IT IS GUARDED BY THE SAME SWITCH AT 3000), SO
036600*        THERE IS NO RISK OF A WRITE TO AN UNOPENED FILE.
036700     IF WS-POST-RESULTS-SW
036800         OPEN OUTPUT TRANSACTION-OUTPUT-FILE
036900              OUTPUT CHARGE-DETAIL-OUTPUT-FILE
037000     END-IF.
037100     PERFORM 1100-LOAD-CUSTOMER-TABLE
037200         THRU 1100-EXIT.
037300     PERFORM 1200-LOAD-RULE-TABLE
037400         THRU 1200-EXIT.
037500     PERFORM 1300-LOAD-HISTORY-TABLE
037600         THRU 1300-EXIT.
037700     PERFORM 1500-COMPUTE-RUN-DATE
037800         THRU 1500-EXIT.
037900     PERFORM 1600-PRINT-HEADINGS
038000         THRU 1600-EXIT.
038100*        LK-INBATCH-ENTRIES AND LK-POSTED-ENTRIES START AT ZERO
038200*        EVERY TIME, UNLIKE CHG-BATCH-POST WHICH SEEDS
038300*        LK-POSTED-ENTRIES FROM POSTED-HISTORY-FILE -- A TEST RUN
038400*        NEVER TREATS ANYTHING IT READS FROM HISTORY AS "ALREADY
038500*        POSTED THIS RUN," IT ONLY USES HISTORY FOR THE RULE
038600*        LOOKBACK SEARCHES (7200/7300 OVER IN CHG-CALC-ENGINE).
038700     MOVE 0 TO LK-INBATCH-ENTRIES.
038800     MOVE 0 TO LK-POSTED-ENTRIES.
038900     PERFORM 3900-READ-SCENARIO
039000         THRU 3900-EXIT.
039100 1000-EXIT.
039200     EXIT.
039300*        1100/1200/1300 ALL USE THE SAME READ-AHEAD-TO-HIGH-VALUES
039400*        PATTERN AS CHG-BATCH-POST'S TABLE LOADS -- A SENTINEL
039500*        HIGH-VALUES RECORD MOVED IN ON AT END LETS THE PERFORM
039600*        UNTIL TEST ABOVE EACH LOOP BODY READ CLEANLY AS "UNTIL WE
039700*        HIT THE SENTINEL" RATHER THAN NEEDING A SEPARATE EOF SWITCH
039800*        PER TABLE.
039900 1100-LOAD-CUSTOMER-TABLE.
040000     READ CUSTOMER-FILE
040100         AT END
040200             MOVE HIGH-VALUES TO CHG-CUSTOMER-RECORD
040300     END-READ.
040400     PERFORM 1110-BUILD-CUSTOMER-ROW
040500         THRU 1110-EXIT
040600         UNTIL CUST-CODE = HIGH-VALUES.
040700     MOVE WS-LOAD-IDX TO WS-CUST-TABLE-ENTRIES.
040800     MOVE 0 TO WS-LOAD-IDX.
040900     CLOSE CUSTOMER-FILE.
041000 1100-EXIT.
041100     EXIT.
041200 1110-BUILD-CUSTOMER-ROW.
041300     ADD 1 TO WS-LOAD-IDX.
041400     SET WS-CUST-IDX TO WS-LOAD-IDX.
041500     MOVE CUST-CODE TO WS-TBL-CUST-CODE (WS-CUST-IDX).
041600     MOVE CUST-TYPE-CDE TO WS-TBL-CUST-TYPE-CDE (WS-CUST-IDX).
041700     MOVE CUST-AVG-BAL-2MO-AT
041800                             TO WS-TBL-CUST-AVG-BAL-AT (WS-CUST-IDX).
041900     READ CUSTOMER-FILE
042000         AT END
042100             MOVE HIGH-VALUES TO CHG-CUSTOMER-RECORD
042200     END-READ.
042300 1110-EXIT.
042400     EXIT.
042500*        LOADS EVERY RULE ROW REGARDLESS OF RULE-STATUS-CDE,
042600*        INCLUDING DRAFT AND INACTIVE ROWS -- A NAMED TEST RUN IS
042700*        OFTEN USED TO PROVE OUT A RULE THAT IS STILL IN DRAFT
042800*        BEFORE IT IS APPROVED, SO FILTERING OUT NON-ACTIVE ROWS
042900*        HERE WOULD DEFEAT THE WHOLE PURPOSE OF THIS PROGRAM; THE
043000*        ACTIVE-ONLY GATE IS LEFT TO 4000-CHECK-RULE-APPLIES OVER
043100*        IN CHG-CALC-ENGINE, EXACTLY AS IT IS FOR PRODUCTION.
043200 1200-LOAD-RULE-TABLE.
043300     READ CHARGE-RULE-FILE
043400         AT END
043500             MOVE HIGH-VALUES TO CHG-RULE-RECORD
043600     END-READ.
043700     PERFORM 1210-BUILD-RULE-ROW
043800         THRU 1210-EXIT
043900         UNTIL RULE-CODE = HIGH-VALUES.
044000     MOVE WS-LOAD-IDX TO LK-RULE-TABLE-ENTRIES.
044100     MOVE 0 TO WS-LOAD-IDX.
044200     CLOSE CHARGE-RULE-FILE.
044300 1200-EXIT.
044400     EXIT.
044500 1210-BUILD-RULE-ROW.
044600     ADD 1 TO WS-LOAD-IDX.
044700     SET LK-RULE-IDX TO WS-LOAD-IDX.
044800     MOVE RULE-ID TO LK-RULE-ID (LK-RULE-IDX).
044900     MOVE RULE-CODE TO LK-RULE-CODE (LK-RULE-IDX).
045000     MOVE RULE-NAME-TXT TO LK-RULE-NAME-TXT (LK-RULE-IDX).
045100     MOVE RULE-CATEGORY-CDE TO LK-RULE-CATEGORY-CDE (LK-RULE-IDX).
045200     MOVE RULE-REQUIRED-TXN-TYP
045300                         TO LK-RULE-REQUIRED-TXN-TYP (LK-RULE-IDX).
045400     MOVE RULE-MIN-AMOUNT-AT TO LK-RULE-MIN-AMOUNT-AT (LK-RULE-IDX).
045500     MOVE RULE-MAX-AMOUNT-AT TO LK-RULE-MAX-AMOUNT-AT (LK-RULE-IDX).
045600     MOVE RULE-STATUS-CDE TO LK-RULE-STATUS-CDE (LK-RULE-IDX).
045700     READ CHARGE-RULE-FILE
045800         AT END
045900             MOVE HIGH-VALUES TO CHG-RULE-RECORD
046000     END-READ.
046100 1210-EXIT.
046200     EXIT.
046300*        SAME SPLIT-BY-RECORD-TYPE LOAD CHG-BATCH-POST USES --
046400*        POSTED-HISTORY-FILE CARRIES BOTH COUNT ROWS (HOW MANY OF A
046500*        GIVEN TXN-TYPE A CUSTOMER HAS HAD THIS MONTH) AND FLAG ROWS
046600*        (WHETHER A GIVEN FEE RULE HAS ALREADY BILLED THE CUSTOMER)
046700*        INTERLEAVED IN ONE FILE, SO 1305 HAS TO EXAMINE
046800*        HIST-RECORD-TYP-CDE ON EVERY ROW TO KNOW WHICH TABLE IT
046900*        BELONGS IN.
047000 1300-LOAD-HISTORY-TABLE.
047100     MOVE 0 TO LK-HIST-COUNT-ENTRIES.
047200     MOVE 0 TO LK-HIST-FLAG-ENTRIES.
047300     READ POSTED-HISTORY-FILE
047400         AT END
047500             MOVE HIGH-VALUES TO CHG-HISTORY-RECORD
047600     END-READ.
047700     PERFORM 1305-BUILD-HISTORY-ROW
047800         THRU 1305-EXIT
047900         UNTIL HIST-RECORD-TYP-CDE = HIGH-VALUES.
048000     CLOSE POSTED-HISTORY-FILE.
048100 1300-EXIT.
048200     EXIT.
048300 1305-BUILD-HISTORY-ROW.
048400     EVALUATE TRUE
048500         WHEN HIST-RECORD-IS-COUNT
048600             PERFORM 1310-LOAD-COUNT-ROW
048700                 THRU 1310-EXIT
048800         WHEN HIST-RECORD-IS-FLAG
048900             PERFORM 1320-LOAD-FLAG-ROW
049000                 THRU 1320-EXIT
049100     END-EVALUATE.
049200     READ POSTED-HISTORY-FILE
049300         AT END
049400             MOVE HIGH-VALUES TO CHG-HISTORY-RECORD
049500     END-READ.
049600 1305-EXIT.
049700     EXIT.
049800 1310-LOAD-COUNT-ROW.
049900     ADD 1 TO LK-HIST-COUNT-ENTRIES.
050000     SET LK-HCNT-IDX TO LK-HIST-COUNT-ENTRIES.
050100     MOVE HCNT-CUST-CODE TO LK-HCNT-CUST-CODE (LK-HCNT-IDX).
050200     MOVE HCNT-TXN-TYP-CDE TO LK-HCNT-TXN-TYP-CDE (LK-HCNT-IDX).
050300     MOVE HCNT-CCYY TO LK-HCNT-CCYY (LK-HCNT-IDX).
050400     MOVE HCNT-MM TO LK-HCNT-MM (LK-HCNT-IDX).
050500     MOVE HCNT-TXN-COUNT TO LK-HCNT-TXN-COUNT (LK-HCNT-IDX).
050600 1310-EXIT.
050700     EXIT.
050800 1320-LOAD-FLAG-ROW.
050900     ADD 1 TO LK-HIST-FLAG-ENTRIES.
051000     SET LK-HFLG-IDX TO LK-HIST-FLAG-ENTRIES.
051100     MOVE HFLG-CUST-CODE TO LK-HFLG-CUST-CODE (LK-HFLG-IDX).
051200     MOVE HFLG-RULE-CODE TO LK-HFLG-RULE-CODE (LK-HFLG-IDX).
051300     MOVE HFLG-LAST-CHARGE-DTE
051400                         TO LK-HFLG-LAST-CHARGE-DTE (LK-HFLG-IDX).
051500     MOVE HFLG-ALREADY-BILLED-CDE
051600                         TO LK-HFLG-ALREADY-BILLED-CDE (LK-HFLG-IDX).
051700 1320-EXIT.
051800     EXIT.
051900*----------------------------------------------------------------*
052000*    1500-COMPUTE-RUN-DATE -- SAME Y2K-WINDOWED LOGIC AS          *
052100*    CHG-BATCH-POST PARAGRAPH 1500.                               *
052200*----------------------------------------------------------------*
052300 1500-COMPUTE-RUN-DATE.
052400     ACCEPT WS-TODAY-YYMMDD FROM DATE.
052500     MOVE WS-TODAY-MM-IN TO WS-TODAY-MM.
052600     MOVE WS-TODAY-DD-IN TO WS-TODAY-DD.
052700     IF WS-TODAY-YY IS GREATER THAN OR EQUAL TO 50
052800         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY
052900     ELSE
053000         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
053100     END-IF.
053200     MOVE WS-TODAY-CCYY TO WS-MONTH-START-CCYY.
053300     MOVE WS-TODAY-MM   TO WS-MONTH-START-MM.
053400     MOVE 1              TO WS-MONTH-START-DD.
053500 1500-EXIT.
053600     EXIT.
053700*        NO PAGE-BREAK/FIRST-BREAK LOGIC LIKE CHG-BATCH-POST'S
053800*        1600 -- THIS REPORT IS ONE CUSTOMER AND A HANDFUL OF
053900*        SCENARIO ROWS, NEVER LONG ENOUGH TO NEED A SECOND PAGE.
054000 1600-PRINT-HEADINGS.
054100     MOVE WS-PARM-CUST-CODE TO HL-CUST-CODE.
054200     WRITE RPT-PRINT-LINE FROM WS10-HEADING-LINE-1
054300         AFTER ADVANCING PAGE.
054400     WRITE RPT-PRINT-LINE FROM WS11-HEADING-LINE-2
054500         AFTER ADVANCING 2 LINES.
054600 1600-EXIT.
054700     EXIT.
054800*----------------------------------------------------------------*
054900*    3000-PROCESS-ONE-SCENARIO -- ONE PASS OF THE TEST LOOP.     *
055000*----------------------------------------------------------------*
055100 3000-PROCESS-ONE-SCENARIO.
055200     ADD 1 TO WS-TOTAL-TSCN-COUNT.
055300     PERFORM 2000-BUILD-TEST-TRANSACTION
055400         THRU 2000-EXIT.
055500     PERFORM 3200-FIND-CUSTOMER
055600         THRU 3200-EXIT.
055700     CALL 'CHG-CALC-ENGINE' USING WS07-ENGINE-AREA.
055800     PERFORM 3300-TALLY-RESULT
055900         THRU 3300-EXIT.
056000     IF WS-POST-RESULTS-SW
056100         PERFORM 4000-POST-TRANSACTION
056200             THRU 4000-EXIT
056300     END-IF.
056400     PERFORM 5000-PRINT-NARRATIVE
056500         THRU 5000-EXIT.
056600     PERFORM 3900-READ-SCENARIO
056700         THRU 3900-EXIT.
056800 3000-EXIT.
056900     EXIT.
057000*----------------------------------------------------------------*
057100*    2000-BUILD-TEST-TRANSACTION -- SYNTHESIZES THE FULL          *
057200*    TRANSACTION FROM THE FOUR-FIELD SCENARIO ROW.  TXN-ID IS A   *
057300*    MANUFACTURED KEY SO THE BR-V5 DUPLICATE EDIT NEVER FIRES     *
057400*    WITHIN A TEST RUN (EACH SCENARIO'S SEQUENCE NUMBER IS        *
057500*    UNIQUE BY DEFINITION).                                       *
057600*----------------------------------------------------------------*
057700 2000-BUILD-TEST-TRANSACTION.
057800     MOVE TSCN-SEQ-NBR TO WS-LAST-SEQ-NBR.
057900     MOVE TSCN-DESCRIPTION-TXT TO WS-LAST-DESCRIPTION-TXT.
058000     MOVE SPACES TO LK-TXN-ID.
058100     STRING 'TESTRUN-SCEN-'    DELIMITED BY SIZE
058200            WS-LAST-SEQ-NBR    DELIMITED BY SIZE
058300            INTO LK-TXN-ID.
058400     MOVE WS-PARM-CUST-CODE        TO LK-TXN-CUST-CODE.
058500     MOVE TSCN-TXN-TYP-CDE         TO LK-TXN-TYP-CDE.
058600     MOVE TSCN-AMOUNT-AT           TO LK-TXN-AMOUNT-AT.
058700     MOVE 'INR'                    TO LK-TXN-CURR-CDE.
058800     MOVE TSCN-CHANNEL-CDE         TO LK-TXN-CHANNEL-CDE.
058900     MOVE WS-TODAY-CCYYMMDD        TO LK-TXN-DTE.
059000     MOVE WS-TODAY-CCYYMMDD        TO LK-TODAY-DTE.
059100     MOVE WS-MONTH-START-CCYYMMDD  TO LK-MONTH-START-DTE.
059200     MOVE 0 TO LK-CALC-DETAIL-ENTRIES.
059300     MOVE SPACES TO LK-RESULT-SUCCESS-CDE.
059400     MOVE SPACES TO LK-RESULT-MESSAGE-TXT.
059500     MOVE 0 TO LK-RESULT-TOTAL-CHARGES-AT.
059600     MOVE 0 TO LK-RESULT-CHARGE-COUNT.
059700 2000-EXIT.
059800     EXIT.
059900*----------------------------------------------------------------*
060000*        SEARCH ALL RATHER THAN A LINEAR WALK -- WS-CUST-ENTRY IS
060100*        LOADED IN ASCENDING CUSTOMER-CODE ORDER BY 1100 (THE
060200*        CUSTOMER EXTRACT COMES OFF THE MASTER ALREADY SORTED THAT
060300*        WAY) SO A BINARY SEARCH IS SAFE, EVEN THOUGH A NAMED TEST
060400*        RUN ONLY EVER LOADS ONE CUSTOMER INTO THE TABLE.
060500 3200-FIND-CUSTOMER.
060600     MOVE 'N' TO WS-CUST-FOUND-SW.
060700     MOVE SPACES TO LK-CUST-TYPE-CDE.
060800     MOVE 0 TO LK-CUST-AVG-BAL-2MO-AT.
060900     SEARCH ALL WS-CUST-ENTRY
061000         AT END
061100             MOVE 'N' TO WS-CUST-FOUND-SW
061200         WHEN WS-TBL-CUST-CODE (WS-CUST-IDX) = LK-TXN-CUST-CODE
061300             MOVE 'Y' TO WS-CUST-FOUND-SW
061400             MOVE WS-TBL-CUST-TYPE-CDE (WS-CUST-IDX)
061500                                       TO LK-CUST-TYPE-CDE
061600             MOVE WS-TBL-CUST-AVG-BAL-AT (WS-CUST-IDX)
061700                                       TO LK-CUST-AVG-BAL-2MO-AT
061800     END-SEARCH.
061900     MOVE WS-CUST-FOUND-SW TO LK-CUST-FOUND-CDE.
062000 3200-EXIT.
062100     EXIT.
062200*        A "FAILURE" HERE JUST MEANS THE ENGINE REJECTED THE
062300*        SCENARIO'S TRANSACTION ON A BR-V EDIT -- FOR A TEST RUN
062400*        THAT CAN BE THE EXPECTED, DESIRED OUTCOME (A SCENARIO DECK
062500*        DELIBERATELY INCLUDING A BAD TRANSACTION TO PROVE THE EDIT
062600*        STILL FIRES), SO THIS COUNT IS INFORMATIONAL ONLY AND NEVER
062700*        DRIVES A NONZERO RETURN CODE.
062800 3300-TALLY-RESULT.
062900     IF LK-RESULT-SUCCESS-YES
063000         ADD 1 TO WS-SUCCESS-COUNT
063100     ELSE
063200         ADD 1 TO WS-FAILURE-COUNT
063300     END-IF.
063400 3300-EXIT.
063500     EXIT.
063600*----------------------------------------------------------------*
063700*    4000-POST-TRANSACTION -- ONLY PERFORMED WHEN WS-POST-        *
063800*    RESULTS-SW IS ON (UPSI-1), AND EVEN THEN A SCENARIO THAT     *
063900*    FAILED VALIDATION IS NEVER POSTED -- NO LK-POSTED-TXN-TABLE  *
064000*    ENTRY, NO TRANSACTION-OUTPUT-FILE ROW, NO CHARGE-DETAIL      *
064100*    ROWS.  ONCE A SCENARIO IS SUCCESSFUL A WRITE FAILURE ON THE  *
064200*    WAY OUT IS LOGGED BUT NEVER CHANGES THE RESULT ALREADY       *
064300*    TALLIED AT 3300.                                             *
064400*----------------------------------------------------------------*
064500 4000-POST-TRANSACTION.
064600     IF LK-RESULT-SUCCESS-YES
064700         ADD 1 TO WS-POSTED-SEQ-NBR
064800         IF LK-POSTED-ENTRIES IS LESS THAN 20000
064900             ADD 1 TO LK-POSTED-ENTRIES
065000             SET LK-PTX-IDX TO LK-POSTED-ENTRIES
065100             MOVE LK-TXN-ID TO LK-POSTED-TXN-ID (LK-PTX-IDX)
065200         END-IF
065300         MOVE SPACES TO CHG-TRANSACTION-OUTPUT-RECORD
065400         MOVE LK-TXN-ID           TO TXO-TXN-ID
065500         MOVE LK-TXN-CUST-CODE    TO TXO-CUST-CODE
065600         MOVE LK-TXN-TYP-CDE      TO TXO-TXN-TYP-CDE
065700         MOVE LK-TXN-AMOUNT-AT    TO TXO-AMOUNT-AT
065800         MOVE LK-TXN-CHANNEL-CDE  TO TXO-CHANNEL-CDE
065900         SET TXO-STATUS-PROCESSED TO TRUE
066000         MOVE LK-RESULT-TOTAL-CHARGES-AT TO TXO-TOTAL-CHARGES-AT
066100         MOVE LK-RESULT-CHARGE-COUNT     TO TXO-CHARGE-COUNT
066200         MOVE LK-RESULT-SUCCESS-CDE      TO TXO-SUCCESS-CDE
066300         MOVE LK-RESULT-MESSAGE-TXT      TO TXO-MESSAGE-TXT
066400         WRITE CHG-TRANSACTION-OUTPUT-RECORD
066500         MOVE 0 TO WS-CDT-SRCH-IDX
066600         PERFORM 4010-WRITE-DETAIL-ROW
066700             THRU 4010-EXIT
066800             LK-CALC-DETAIL-ENTRIES TIMES
066900     END-IF.
067000 4000-EXIT.
067100     EXIT.
067200*        CHG-0068 -- CALC-TXN-ID CARRIES THE POSTED SEQUENCE NUMBER,
067300*        NOT THE SCENARIO'S MANUFACTURED LK-TXN-ID -- MATCHES HOW
067400*        CHG-BATCH-POST TIES CHARGE-DETAIL ROWS BACK TO THE
067500*        TRANSACTION-OUTPUT ROW BY SEQUENCE RATHER THAN BY ID TEXT.
067600 4010-WRITE-DETAIL-ROW.
067700     ADD 1 TO WS-CDT-SRCH-IDX.
067800     SET LK-CDT-IDX TO WS-CDT-SRCH-IDX.
067900     MOVE SPACES TO CHG-CALC-DETAIL-RECORD.
068000     MOVE WS-POSTED-SEQ-NBR TO CALC-TXN-ID.
068100     MOVE LK-CDT-RULE-ID (LK-CDT-IDX)   TO CALC-RULE-ID.
068200     MOVE LK-CDT-RULE-CODE (LK-CDT-IDX) TO CALC-RULE-CODE.
068300     MOVE LK-CDT-RULE-NAME-TXT (LK-CDT-IDX)
068400                                         TO CALC-RULE-NAME-TXT.
068500     MOVE LK-CDT-AMOUNT-AT (LK-CDT-IDX) TO CALC-AMOUNT-AT.
068600     MOVE LK-CDT-CURR-CDE (LK-CDT-IDX)  TO CALC-CURR-CDE.
068700     MOVE LK-CDT-BASIS-TXT (LK-CDT-IDX) TO CALC-BASIS-TXT.
068800     MOVE WS-MONTH-START-CCYYMMDD       TO CALC-PERIOD-START-DT.
068900     MOVE WS-TODAY-CCYYMMDD             TO CALC-PERIOD-END-DT.
069000     SET CALC-STATUS-CALCULATED TO TRUE.
069100     WRITE CHG-CALC-DETAIL-RECORD.
069200 4010-EXIT.
069300     EXIT.
069400*----------------------------------------------------------------*
069500*    5000-PRINT-NARRATIVE -- ONE LINE PER SCENARIO, NO CONTROL   *
069600*    BREAK (THE WHOLE RUN IS ALREADY SCOPED TO ONE CUSTOMER).    *
069700*----------------------------------------------------------------*
069800*        CHG-0069 -- PRINTS TSCN-DESCRIPTION-TXT RATHER THAN JUST
069900*        THE BARE SEQUENCE NUMBER SO WHOEVER REVIEWS THE NARRATIVE
070000*        REPORT CAN TELL WHICH SCENARIO FAILED WITHOUT FLIPPING
070100*        BACK TO THE SCENARIO DECK TO LOOK UP WHAT ROW N WAS FOR.
070200 5000-PRINT-NARRATIVE.
070300     ADD LK-RESULT-TOTAL-CHARGES-AT TO WS-GRAND-TOTAL-AT.
070400     MOVE SPACES TO WS09-NARRATIVE-LINE.
070500     MOVE WS-LAST-SEQ-NBR            TO NL-SEQ-NBR.
070600     MOVE WS-LAST-DESCRIPTION-TXT    TO NL-DESCRIPTION.
070700     MOVE LK-TXN-TYP-CDE             TO NL-TXN-TYPE.
070800     MOVE LK-TXN-AMOUNT-AT           TO NL-AMOUNT.
070900     MOVE LK-RESULT-TOTAL-CHARGES-AT TO NL-CHARGES.
071000     MOVE LK-RESULT-SUCCESS-CDE      TO NL-SUCCESS-CDE.
071100     WRITE RPT-PRINT-LINE FROM WS09-NARRATIVE-LINE
071200         AFTER ADVANCING 1 LINE.
071300 5000-EXIT.
071400     EXIT.
071500*----------------------------------------------------------------*
071600*    9000-FINALIZE -- PRINTS THE SAME TOTAL-COUNT/SUCCESS/FAILURE/ *
071700*    GRAND-TOTAL SUMMARY LINE EVERY TIME, REGARDLESS OF WS-POST-   *
071800*    RESULTS-SW -- WHETHER OR NOT A RUN ACTUALLY POSTED ANYTHING,  *
071900*    THE REVIEWER STILL NEEDS TO SEE HOW MANY SCENARIOS PASSED.    *
072000*----------------------------------------------------------------*
072100 9000-FINALIZE.
072200     MOVE SPACES TO WS12-TOTAL-LINE.
072300     MOVE WS-TOTAL-TSCN-COUNT  TO TL-TOTAL-COUNT.
072400     MOVE WS-SUCCESS-COUNT     TO TL-SUCCESS-COUNT.
072500     MOVE WS-FAILURE-COUNT     TO TL-FAILURE-COUNT.
072600     MOVE WS-GRAND-TOTAL-AT    TO TL-GRAND-TOTAL.
072700     WRITE RPT-PRINT-LINE FROM WS12-TOTAL-LINE
072800         AFTER ADVANCING 3 LINES.
072900     CLOSE TEST-SCENARIO-FILE
073000           REPORT-FILE.
073100     IF WS-POST-RESULTS-SW
073200         CLOSE TRANSACTION-OUTPUT-FILE
073300               CHARGE-DETAIL-OUTPUT-FILE
073400     END-IF.
073500 9000-EXIT.
073600     EXIT.
073700*    3900-READ-SCENARIO -- CALLED FROM BOTH 1000-INITIALIZE (TO     *
073800*    PRIME THE READ-AHEAD BEFORE THE MAIN LOOP STARTS) AND FROM     *
073900*    THE TAIL OF 3000 (TO READ THE NEXT SCENARIO AFTER THIS ONE HAS *
074000*    BEEN FULLY PROCESSED AND PRINTED) -- THE SAME PRIMED-READ      *
074100*    SHAPE AS CHG-BATCH-POST USES FOR ITS TRANSACTION INPUT.        *
074200*----------------------------------------------------------------*
074300 3900-READ-SCENARIO.
074400     READ TEST-SCENARIO-FILE
074500         AT END
074600             MOVE 'Y' TO WS-EOF-TSCN-SW
074700     END-READ.
074800 3900-EXIT.
074900     EXIT.
