000100*----------------------------------------------------------------*
000200*    CHGMAINT.CPY                                                *
000300*    RULE-MAINT TRANSACTION RECORD -- CHARGE CALC SUBSYSTEM      *
000400*----------------------------------------------------------------*
000500*    DESCRIPTION
000600*
000700*    ONE ROW PER MAINTENANCE REQUEST AGAINST THE CHARGE-RULE
000800*    MASTER, READ BY CHG-RULE-MAINT FROM RULE-MAINT-TRANS-FILE.
000900*    MAINT-ACTION-CDE SELECTS CREATE/UPDATE/DELETE/APPROVE/
001000*    DEACTIVATE/REACTIVATE (SEE CHG-RULE-MAINT PARAGRAPH
001100*    2000-EDIT-MAINT-TRANS FOR THE BR-L1-L6 LIFECYCLE EDITS).  ON
001200*    A CREATE, EVERY MAINT-RULE-* FIELD IS REQUIRED; ON ALL OTHER
001300*    ACTIONS ONLY MAINT-RULE-CODE AND MAINT-OPID ARE REQUIRED --
001400*    THE REMAINING FIELDS ARE IGNORED EXCEPT WHERE NOTED BELOW.
001500*
001600*    CHANGE LOG
001700*    DATE       BY    TICKET     DESCRIPTION
001800*    04/11/02   MKL   CHG-0058   ORIGINAL LAYOUT, WRITTEN ALONGSIDE
001900*                                THE RULE-STATUS-CDE LIFECYCLE ADDED
002000*                                TO CHGRULE.CPY THE SAME RELEASE.
002100*    11/06/03   MKL   CHG-0070   ADDED MAINT-OPID TO CARRY THE
002200*                                APPROVING/MAINTAINING OPERATOR ID
002300*                                THROUGH TO RULE-LAST-MAINT-OPID.
002400*    03/18/04   RGH   CHG-0075   WIDENED MAINT-RULE-CATEGORY-CDE
002500*                                FROM 13 TO 14 BYTES TO MATCH THE
002600*                                CHGRULE.CPY CORRECTION -- A CREATE
002700*                                OF 'RETAIL_BANKING' WAS BEING
002800*                                TRUNCATED BEFORE IT EVER REACHED
002900*                                RULE-CATEGORY-CDE.  FILLER TRIMMED
003000*                                ONE BYTE TO HOLD THE RECORD LENGTH.
003100*    04/02/04   RGH   CHG-0076   CHANGED MAINT-RULE-FEE-VALUE-AT,
003200*                                MAINT-RULE-MIN-AMOUNT-AT AND MAINT-
003300*                                RULE-MAX-AMOUNT-AT FROM DISPLAY SIGN
003400*                                TRAILING SEPARATE TO COMP-3 TO MATCH
003500*                                CHGRULE.CPY -- MONEY FIELDS, SHOULD
003600*                                HAVE BEEN PACKED ALL ALONG.
003700*----------------------------------------------------------------*
003800 01  CHG-RULE-MAINT-TRANS-RECORD.
003900     05  MAINT-ACTION-CDE               PIC X(10).
004000         88  MAINT-ACTION-CREATE            VALUE 'CREATE'.
004100         88  MAINT-ACTION-UPDATE            VALUE 'UPDATE'.
004200         88  MAINT-ACTION-DELETE            VALUE 'DELETE'.
004300         88  MAINT-ACTION-APPROVE           VALUE 'APPROVE'.
004400         88  MAINT-ACTION-DEACTIVATE        VALUE 'DEACTIVATE'.
004500         88  MAINT-ACTION-REACTIVATE        VALUE 'REACTIVATE'.
004600     05  MAINT-RULE-CODE                PIC X(10).
004700     05  MAINT-RULE-NAME-TXT            PIC X(100).
004800     05  MAINT-RULE-CATEGORY-CDE        PIC X(14).
004900     05  MAINT-RULE-ACTIVITY-TYP-CDE    PIC X(10).
005000     05  MAINT-RULE-FEE-TYP-CDE         PIC X(14).
005100     05  MAINT-RULE-FEE-VALUE-AT        PIC S9(6)V9(4)      COMP-3.
005200     05  MAINT-RULE-CURR-CDE            PIC X(03).
005300     05  MAINT-RULE-MIN-AMOUNT-AT       PIC S9(13)V9(2)     COMP-3.
005400     05  MAINT-RULE-MAX-AMOUNT-AT       PIC S9(13)V9(2)     COMP-3.
005500     05  MAINT-RULE-REQUIRED-TXN-TYP    PIC X(50).
005600     05  MAINT-RULE-THRESHOLD-COUNT     PIC 9(05).
005700     05  MAINT-RULE-THRESHOLD-PERIOD-CDE PIC X(07).
005800     05  MAINT-OPID                     PIC X(08).
005900     05  FILLER                         PIC X(39).
