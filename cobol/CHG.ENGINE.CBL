000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CHG-CALC-ENGINE.
000300 AUTHOR.        R G HARMON.
000400 INSTALLATION.  DST SYSTEMS INC.
000500 DATE-WRITTEN.  AUGUST 1992.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*----------------------------------------------------------------*
000900*    CHG-CALC-ENGINE                                             *
001000*    CHARGE RULE EVALUATION ENGINE (CALLED SUBPROGRAM)           *
001100*----------------------------------------------------------------*
001200*    DESCRIPTION
001300*
001400*    EVALUATES ONE TRANSACTION AGAINST THE CHARGE RULE TABLE AND
001500*    RETURNS THE LIST OF CHARGES THAT APPLY.  CALLED ONCE PER
001600*    TRANSACTION BY CHG-BATCH-POST AND CHG-TEST-RUN.  DOES NOT
001700*    OPEN OR READ ANY FILE -- ALL DATA ARRIVES VIA CHG-ENGINE-
001800*    LINKAGE (COPY CHGLINK), INCLUDING THE CUSTOMER/RULE/HISTORY
001900*    TABLES THE CALLER LOADED AT THE START OF THE RUN.  POSTING
002000*    OF THE TRANSACTION AND CHARGE-DETAIL RECORDS IS THE CALLER'S
002100*    JOB -- THIS PROGRAM ONLY CALCULATES.
002200*
002300*    CHANGE LOG
002400*    DATE       BY    TICKET     DESCRIPTION
002500*    08/14/92   RGH   CHG-0004   ORIGINAL 6-RULE ENGINE (RULES
002600*                                001-006).
002700*    09/25/97   DJP   CHG-0041   ADDED RULES 007-011 (ATM-OTHER
002800*                                AND THE FOUR FUNDS-TRANSFER TIER
002900*                                RULES) AND THE MIN/MAX AMOUNT
003000*                                APPLICABILITY WINDOW.
003100*    07/19/98   DJP   CHG-0044   ADDED 7200/7300 ALREADY-BILLED
003200*                                LOOKBACK FOR RULES 002 AND 003.
003300*    01/22/99   DJP   CHG-Y2K1   YEAR 2000 REVIEW -- 9000-CALC-
003400*                                JULIAN-DAY VERIFIED GOOD THROUGH
003500*                                2099, NO CHANGE MADE.
003600*    04/11/02   MKL   CHG-0061   ADDED BR-V5 DUPLICATE TXN-ID EDIT
003700*                                AGAINST LK-POSTED-TXN-TABLE.
003800*    11/06/03   MKL   CHG-0067   MOVED THE IN-BATCH COUNTER BUMP TO
003900*                                5900, AFTER RULE DISPATCH, SO AN
004000*                                ATM TRANSACTION IS NOT COUNTED
004100*                                TWICE WHEN BOTH 001 AND 007 ARE
004200*                                ON THE RULE TABLE.
004300*    03/18/04   RGH   CHG-0073   BROKE WS-JD-WORK-DATE OUT AS A
004400*                                CCYY/MM/DD REDEFINES INSTEAD OF
004500*                                THREE FREE-STANDING FIELDS, AND
004600*                                ADDED A LEAD/TRAIL REDEFINES ON
004700*                                WS-CHARGE-BASIS-TXT SO 5800 CAN
004800*                                FLAG A BASIS NARRATIVE THAT RUNS
004900*                                PAST COLUMN 250.
005000*    03/18/04   RGH   CHG-0075   WIDENED WS-CUST-CATEGORY-CDE (AND
005100*                                LK-RULE-CATEGORY-CDE IN CHGLINK.CPY)
005200*                                FROM 13 TO 14 BYTES -- 'RETAIL_
005300*                                BANKING' WAS BEING SILENTLY
005400*                                TRUNCATED TO 13 BYTES ON EVERY
005500*                                3000-DERIVE-CATEGORY CALL.
005600*    04/02/04   RGH   CHG-0076   CHANGED WS-CHARGE-AMOUNT-AT AND
005700*                                EVERY MONEY FIELD ON THE CHG-ENGINE-
005800*                                LINKAGE (CHGLINK.CPY) FROM DISPLAY
005900*                                SIGN TRAILING SEPARATE TO COMP-3 --
006000*                                THESE ARE MONEY FIELDS AND SHOULD
006100*                                HAVE BEEN PACKED ALL ALONG.
006200*    04/16/04   RGH   CHG-0078   PULLED WS-RULE-N, WS-DB-COUNT AND
006300*                                WS-INBATCH-COUNT OUT OF WS01-RULE-
006400*                                WORK-AREA AND ONTO GENUINE 77-LEVEL
006500*                                ENTRIES AHEAD OF WS01 -- THESE ARE
006600*                                PLAIN SCRATCH COUNTERS, NOT PART OF
006700*                                THE CURRENT-RULE WORK RECORD, SO THE
006800*                                SHOP STANDARD IS TO CARRY THEM AT THE
006900*                                77 LEVEL.
007000*    04/16/04   RGH   CHG-0079   ADDED NARRATIVE COMMENTARY THROUGH
007100*                                THE PROCEDURE DIVISION EXPLAINING THE
007200*                                WHY BEHIND EACH PARAGRAPH, NOT JUST
007300*                                THE WHAT -- PER THE SHOP DOCUMENTATION
007400*                                STANDARD REVIEW.
007500*----------------------------------------------------------------*
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     CLASS CHG-YES-NO-CLASS IS 'Y' 'N'.
008000 DATA DIVISION.
008100 WORKING-STORAGE SECTION.
008200*
008300*    77-LEVEL SCRATCH COUNTERS -- THESE ARE PLAIN STANDALONE SCALARS,
008400*    NOT PART OF THE CURRENT-RULE WORK RECORD, SO THEY ARE CARRIED AT
008500*    THE 77 LEVEL RATHER THAN BURIED UNDER A 01 GROUP.
008600*
008700 77  WS-RULE-N                        PIC S9(7)       COMP VALUE 0.
008800 77  WS-DB-COUNT                      PIC S9(7)       COMP VALUE 0.
008900 77  WS-INBATCH-COUNT                 PIC S9(7)       COMP VALUE 0.
009000*
009100*    WS01 -- SCRATCH ITEMS FOR THE CURRENT RULE BEING EVALUATED.
009200*
009300 01  WS01-RULE-WORK-AREA.
009400*        DERIVED ONCE PER TRANSACTION BY 3000-DERIVE-CATEGORY AND
009500*        TESTED BY EVERY RULE'S 4000-CHECK-RULE-APPLIES CATEGORY
009600*        COMPARE.
009700     05  WS-CUST-CATEGORY-CDE           PIC X(14).
009800*        SET FRESH FOR EACH RULE BY 4000-CHECK-RULE-APPLIES --
009900*        NEVER CARRIES A STALE ANSWER FROM THE PRIOR RULE FORWARD.
010000     05  WS-RULE-APPLIES-SW             PIC X(01).
010100         88  WS-RULE-APPLIES-YES            VALUE 'Y'.
010200         88  WS-RULE-APPLIES-NO             VALUE 'N'.
010300*        CLEARED TO ZERO BY 5050-EVAL-ONE-RULE BEFORE EACH RULE
010400*        PARAGRAPH RUNS; ONLY A NONZERO VALUE ON RETURN TRIGGERS
010500*        5800-ADD-CALC-DETAIL.
010600     05  WS-CHARGE-AMOUNT-AT             PIC S9(8)V9(2)      COMP-3.
010700     05  WS-CHARGE-AMOUNT-R REDEFINES WS-CHARGE-AMOUNT-AT
010800                                         PIC X(06).
010900*        THE HUMAN-READABLE "WHY THIS CHARGE" TEXT CARRIED TO
011000*        LK-CDT-BASIS-TXT -- THE LEAD/TRAIL REDEFINES BELOW LETS
011100*        5800 DETECT AND FLAG A NARRATIVE THAT RAN PAST COLUMN 250
011200*        (CHG-0073).
011300     05  WS-CHARGE-BASIS-TXT             PIC X(500).
011400     05  WS-CHARGE-BASIS-TXT-R REDEFINES WS-CHARGE-BASIS-TXT.
011500         10  WS-CHARGE-BASIS-LEAD        PIC X(250).
011600         10  WS-CHARGE-BASIS-TRAIL       PIC X(250).
011700*        KEY FIELDS BUILT BY EACH RULE PARAGRAPH BEFORE CALLING
011800*        7000/7100/7200/7300/7400 -- SAME SCRATCH FIELD REUSED BY
011900*        EVERY RULE RATHER THAN ONE FIELD PER RULE.
012000     05  WS-LOOKUP-TXN-TYP                PIC X(50).
012100     05  WS-LOOKUP-RULE-CODE              PIC X(10).
012200*        DISPLAY-FORM COPY OF WS-RULE-N FOR THE STRING STATEMENTS
012300*        IN 5010/5070/5090/5100/5110 -- STRING CANNOT EDIT A COMP
012400*        FIELD DIRECTLY.
012500     05  WS-RULE-N-DISP                   PIC ZZ9.
012600*        RESULT OF THE 7200/7300 ALREADY-BILLED LOOKBACKS FOR
012700*        RULES 002/003.
012800     05  WS-ALREADY-BILLED-SW             PIC X(01).
012900         88  WS-ALREADY-BILLED-YES            VALUE 'Y'.
013000         88  WS-ALREADY-BILLED-NO             VALUE 'N'.
013100*        GENERAL-PURPOSE FOUND/NOT-FOUND FLAG SHARED BY THE 7400
013200*        IN-BATCH TABLE SEARCH AND THE 7500 DUPLICATE-TXN-ID EDIT
013300*        -- NEITHER IS EVER IN PROGRESS AT THE SAME TIME AS THE
013400*        OTHER, SO ONE SWITCH SERVES BOTH.
013500     05  WS-FOUND-SW                      PIC X(01).
013600         88  WS-FOUND-YES                     VALUE 'Y'.
013700         88  WS-FOUND-NO                      VALUE 'N'.
013800*
013900*    WS02 -- JULIAN-DAY SCRATCH AREA FOR THE RULE-003 60-DAY
014000*    LOOKBACK (NO INTRINSIC FUNCTIONS ARE USED ON THIS SHOP'S
014100*    COMPILER -- SEE 9000-CALC-JULIAN-DAY).
014200*
014300*        WS-JD-WORK-DATE/WS-JD-A/WS-JD-Y/WS-JD-M/WS-JD-RESULT ARE
014400*        THE INPUT AND SCRATCH FIELDS FOR 9000-CALC-JULIAN-DAY --
014500*        ONE CALL CONVERTS ONE CCYY/MM/DD DATE, SO 7300 CALLS IT
014600*        TWICE (ONCE FOR TODAY, ONCE FOR THE LAST-CHARGE DATE) AND
014700*        SAVES EACH RESULT OFF TO WS-JD-TODAY/WS-JD-LAST-CHARGE
014800*        BEFORE THE NEXT CALL OVERWRITES WS-JD-RESULT.
014900 01  WS02-JULIAN-WORK-AREA.
015000     05  WS-JD-WORK-DATE                  PIC 9(08).
015100     05  WS-JD-WORK-DATE-R REDEFINES WS-JD-WORK-DATE.
015200         10  WS-JD-CCYY                   PIC 9(04).
015300         10  WS-JD-MM                     PIC 9(02).
015400         10  WS-JD-DD                     PIC 9(02).
015500     05  WS-JD-A                          PIC S9(5)       COMP.
015600     05  WS-JD-Y                          PIC S9(7)       COMP.
015700     05  WS-JD-M                          PIC S9(5)       COMP.
015800     05  WS-JD-RESULT                     PIC S9(9)       COMP.
015900     05  WS-JD-TODAY                      PIC S9(9)       COMP.
016000     05  WS-JD-LAST-CHARGE                PIC S9(9)       COMP.
016100*        THE WHOLE REASON 7300 CONVERTS TO JULIAN DAYS AT ALL --
016200*        SUBTRACTING TWO CCYYMMDD FIELDS DIRECTLY WOULD GIVE A
016300*        NONSENSE RESULT ACROSS A MONTH OR YEAR BOUNDARY.
016400     05  WS-DAYS-DIFF                     PIC S9(9)       COMP.
016500*
016600 LINKAGE SECTION.
016700 COPY CHGLINK.
016800*
016900 PROCEDURE DIVISION USING CHG-ENGINE-LINKAGE.
017000*
017100*----------------------------------------------------------------*
017200*    0000-MAIN-PROCESS -- THE ENTIRE CALL INTERFACE TO THIS       *
017300*    SUBPROGRAM.  EXIT PROGRAM RETURNS CONTROL TO THE CALLER      *
017400*    WITHOUT ENDING THE RUN -- THIS IS A CALLED SUBPROGRAM, NOT   *
017500*    THE MAIN DRIVER, SO GOBACK/STOP RUN ARE NEVER USED HERE.     *
017600*    A FAILED 2000-VALIDATE-TRANSACTION SKIPS STRAIGHT PAST THE   *
017700*    CATEGORY DERIVATION AND RULE DISPATCH -- THERE IS NOTHING TO *
017800*    CALCULATE FOR A TRANSACTION THE ENGINE COULD NOT EVEN EDIT.  *
017900*----------------------------------------------------------------*
018000 0000-MAIN-PROCESS.
018100     PERFORM 1000-INIT-RESULT THRU 1000-EXIT.
018200     PERFORM 2000-VALIDATE-TRANSACTION THRU 2000-EXIT.
018300     IF LK-RESULT-SUCCESS-NO
018400         GO TO 0000-MAIN-EXIT
018500     END-IF.
018600     PERFORM 3000-DERIVE-CATEGORY THRU 3000-EXIT.
018700     PERFORM 5000-DISPATCH-RULES THRU 5000-EXIT.
018800     PERFORM 5900-INCREMENT-INBATCH-COUNT THRU 5900-EXIT.
018900     PERFORM 6000-ACCUMULATE-RESULT THRU 6000-EXIT.
019000 0000-MAIN-EXIT.
019100     EXIT PROGRAM.
019200*
019300*----------------------------------------------------------------*
019400*    1000 -- INITIALIZE THE RETURN AREA TO AN OPTIMISTIC DEFAULT.*
019500*----------------------------------------------------------------*
019600*        DEFAULT THE WHOLE LK-RESULT-AREA TO "NOTHING CHARGED, ALL
019700*        CLEAR" BEFORE ANY EDIT OR RULE RUNS -- A CALLER WHO SKIPS
019800*        STRAIGHT TO 2000-EXIT ON A FAILED EDIT STILL GETS A CLEAN
019900*        ZERO-CHARGE RESULT BACK RATHER THAN WHATEVER WAS LEFT OVER
020000*        FROM THE PRIOR CALL'S LINKAGE SECTION CONTENTS.
020100 1000-INIT-RESULT.
020200     SET LK-RESULT-SUCCESS-YES TO TRUE.
020300     MOVE ZERO  TO LK-RESULT-TOTAL-CHARGES-AT.
020400     MOVE ZERO  TO LK-RESULT-CHARGE-COUNT.
020500     MOVE ZERO  TO LK-CALC-DETAIL-ENTRIES.
020600     MOVE SPACES TO LK-RESULT-MESSAGE-TXT.
020700 1000-EXIT.
020800     EXIT.
020900*
021000*----------------------------------------------------------------*
021100*    2000 -- BR-V1 THRU BR-V5 INPUT EDITS, THEN THE CUSTOMER-     *
021200*    FOUND EDIT (BATCH FLOW STEP 3).                              *
021300*----------------------------------------------------------------*
021400 2000-VALIDATE-TRANSACTION.
021500*        THE CALLER IS SUPPOSED TO HAVE ALREADY SEARCHED THE
021600*        CUSTOMER TABLE AND SET LK-CUST-FOUND-CDE BEFORE CALLING
021700*        THIS SUBPROGRAM -- BUT IF SOME FUTURE CALLER FORGETS AND
021800*        LEAVES THE BYTE UNINITIALIZED, TREAT THAT AS NOT-FOUND
021900*        RATHER THAN LETTING AN UNKNOWN BYTE VALUE SATISFY THE
022000*        LK-CUST-NOT-FOUND TEST BELOW BY ACCIDENT.
022100     IF LK-CUST-FOUND-CDE IS NOT CHG-YES-NO-CLASS
022200         MOVE 'N' TO LK-CUST-FOUND-CDE
022300     END-IF.
022400*        BR-V1 THRU BR-V4 ARE CHECKED IN THE ORDER THE FIELDS
022500*        APPEAR ON THE TRANSACTION CARD, EACH WITH AN IMMEDIATE
022600*        GO TO 2000-EXIT -- ONLY THE FIRST FAILURE IS EVER
022700*        REPORTED, SO THE TRANSACTION LOG SHOWS ONE REASON PER
022800*        REJECTED ROW RATHER THAN A STACK OF THEM.
022900     IF LK-TXN-ID = SPACES
023000         SET LK-RESULT-SUCCESS-NO TO TRUE
023100         MOVE 'BR-V1 TXN-ID IS REQUIRED' TO LK-RESULT-MESSAGE-TXT
023200         GO TO 2000-EXIT
023300     END-IF.
023400     IF LK-TXN-CUST-CODE = SPACES
023500         SET LK-RESULT-SUCCESS-NO TO TRUE
023600         MOVE 'BR-V2 TXN-CUST-CODE IS REQUIRED'
023700             TO LK-RESULT-MESSAGE-TXT
023800         GO TO 2000-EXIT
023900     END-IF.
024000     IF LK-TXN-TYP-CDE = SPACES
024100         SET LK-RESULT-SUCCESS-NO TO TRUE
024200         MOVE 'BR-V3 TXN-TYPE IS REQUIRED' TO LK-RESULT-MESSAGE-TXT
024300         GO TO 2000-EXIT
024400     END-IF.
024500     IF LK-TXN-AMOUNT-AT NOT > ZERO
024600         SET LK-RESULT-SUCCESS-NO TO TRUE
024700         MOVE 'BR-V4 TXN-AMOUNT MUST BE GREATER THAN ZERO'
024800             TO LK-RESULT-MESSAGE-TXT
024900         GO TO 2000-EXIT
025000     END-IF.
025100*        BR-V5 -- THE DUPLICATE CHECK RUNS AGAINST LK-POSTED-TXN-IDS,
025200*        THE PRIOR-RUN POSTING HISTORY TABLE THE BATCH DRIVER LOADED
025300*        FROM POSTED-HISTORY-FILE -- THIS CATCHES A TRANSACTION CARD
025400*        REPLAYED FROM AN EARLIER RUN, NOT A DUPLICATE WITHIN THE
025500*        CURRENT INPUT FILE (7400 HANDLES THAT ONE SEPARATELY).
025600     PERFORM 7500-CHECK-DUPLICATE-TXN-ID THRU 7500-EXIT.
025700     IF WS-FOUND-YES
025800         SET LK-RESULT-SUCCESS-NO TO TRUE
025900         MOVE 'BR-V5 DUPLICATE TXN-ID, ALREADY POSTED'
026000             TO LK-RESULT-MESSAGE-TXT
026100         GO TO 2000-EXIT
026200     END-IF.
026300*        THE CUSTOMER-FOUND EDIT IS CHECKED LAST, AFTER ALL THE
026400*        FIELD-LEVEL BR-V EDITS, SO A BLANK-FIELD REJECT ALWAYS
026500*        WINS OVER A NOT-FOUND REJECT WHEN A CARD HAS BOTH PROBLEMS.
026600     IF LK-CUST-NOT-FOUND
026700         SET LK-RESULT-SUCCESS-NO TO TRUE
026800         MOVE 'CUSTOMER NOT FOUND FOR TXN-CUST-CODE'
026900             TO LK-RESULT-MESSAGE-TXT
027000         GO TO 2000-EXIT
027100     END-IF.
027200 2000-EXIT.
027300     EXIT.
027400*
027500*----------------------------------------------------------------*
027600*    3000 -- DERIVE THE CUSTOMER'S RULE CATEGORY.                *
027700*----------------------------------------------------------------*
027800 3000-DERIVE-CATEGORY.
027900*        ONLY TWO CATEGORIES EXIST TODAY (CHG-0041) SO A SIMPLE
028000*        IF/ELSE SUFFICES -- IF A THIRD CUSTOMER TYPE IS EVER ADDED
028100*        THIS WILL NEED TO BECOME AN EVALUATE, BUT THAT HAS NEVER
028200*        BEEN REQUESTED BY LINE-OF-BUSINESS.
028300     IF LK-CUST-TYPE-CDE = 'RETAIL'
028400         MOVE 'RETAIL_BANKING' TO WS-CUST-CATEGORY-CDE
028500     ELSE
028600         MOVE 'CORP_BANKING'   TO WS-CUST-CATEGORY-CDE
028700     END-IF.
028800 3000-EXIT.
028900     EXIT.
029000*
029100*----------------------------------------------------------------*
029200*    4000 -- APPLICABILITY EDIT FOR THE RULE AT LK-RULE-IDX.     *
029300*    A ZERO MIN OR MAX AMOUNT ON THE RULE ROW MEANS "NOT SET".   *
029400*----------------------------------------------------------------*
029500 4000-CHECK-RULE-APPLIES.
029600*        DEFAULT TO "DOES NOT APPLY" AND ONLY FLIP TO YES AT THE
029700*        VERY BOTTOM, ONCE EVERY GATE HAS BEEN PASSED -- THAT WAY
029800*        ANY GO TO 4000-EXIT ABOVE LEAVES THE RIGHT ANSWER BEHIND
029900*        WITHOUT HAVING TO SET IT EXPLICITLY AT EACH EXIT POINT.
030000     SET WS-RULE-APPLIES-NO TO TRUE.
030100*        GATE 1 -- AN INACTIVE RULE NEVER APPLIES, NO MATTER WHAT
030200*        ELSE MATCHES.  KEEPS A RETIRED RULE (CHG-0038) FROM FIRING
030300*        ON OLD RULE-TABLE DATA THAT STILL SITS IN THE ENGINE'S
030400*        IN-MEMORY COPY FOR THE REST OF THE RUN.
030500     IF LK-RULE-STATUS-CDE(LK-RULE-IDX) NOT = 'ACTIVE'
030600         GO TO 4000-EXIT
030700     END-IF.
030800*        GATE 2 -- THE RULE'S CATEGORY MUST MATCH THE CUSTOMER'S
030900*        DERIVED CATEGORY FROM 3000, UNLESS THE RULE IS CODED 'ALL'
031000*        TO APPLY ACROSS BOTH RETAIL AND CORPORATE CUSTOMERS.
031100     IF LK-RULE-CATEGORY-CDE(LK-RULE-IDX) NOT = WS-CUST-CATEGORY-CDE
031200       AND LK-RULE-CATEGORY-CDE(LK-RULE-IDX) NOT = 'ALL'
031300         GO TO 4000-EXIT
031400     END-IF.
031500*        GATE 3 -- A BLANK REQUIRED-TXN-TYP ON THE RULE ROW MEANS
031600*        THE RULE APPLIES TO ANY TRANSACTION TYPE; OTHERWISE THE
031700*        TRANSACTION'S TYPE MUST MATCH EXACTLY.
031800     IF LK-RULE-REQUIRED-TXN-TYP(LK-RULE-IDX) NOT = SPACES
031900       AND LK-RULE-REQUIRED-TXN-TYP(LK-RULE-IDX) NOT = LK-TXN-TYP-CDE
032000         GO TO 4000-EXIT
032100     END-IF.
032200*        GATES 4 AND 5 -- THE MIN/MAX AMOUNT WINDOW.  A ZERO ON
032300*        EITHER SIDE MEANS THAT SIDE OF THE WINDOW IS OPEN (NO
032400*        FLOOR OR NO CEILING), SO A RULE NEED ONLY SET THE BOUND
032500*        THAT ACTUALLY MATTERS TO IT.
032600     IF LK-RULE-MIN-AMOUNT-AT(LK-RULE-IDX) NOT = ZERO
032700       AND LK-TXN-AMOUNT-AT < LK-RULE-MIN-AMOUNT-AT(LK-RULE-IDX)
032800         GO TO 4000-EXIT
032900     END-IF.
033000     IF LK-RULE-MAX-AMOUNT-AT(LK-RULE-IDX) NOT = ZERO
033100       AND LK-TXN-AMOUNT-AT > LK-RULE-MAX-AMOUNT-AT(LK-RULE-IDX)
033200         GO TO 4000-EXIT
033300     END-IF.
033400     SET WS-RULE-APPLIES-YES TO TRUE.
033500 4000-EXIT.
033600     EXIT.
033700*
033800*----------------------------------------------------------------*
033900*    5000 -- WALK THE RULE TABLE, DISPATCH EACH APPLICABLE RULE  *
034000*    BY RULE-CODE, AND APPEND A CALC-DETAIL ROW FOR EVERY RULE   *
034100*    THAT PRODUCED A NONZERO CHARGE.                             *
034200*----------------------------------------------------------------*
034300*        THE RULE TABLE IS LOADED ONCE PER RUN BY THE BATCH DRIVER
034400*        (CHG-BATCH-POST) AND PASSED DOWN THROUGH LK-RULE-TABLE --
034500*        THIS SUBPROGRAM NEVER READS CHARGE-RULE-FILE ITSELF, IT
034600*        ONLY WALKS THE IN-MEMORY COPY ONE ENTRY AT A TIME.
034700 5000-DISPATCH-RULES.
034800     PERFORM 5050-EVAL-ONE-RULE THRU 5050-EVAL-EXIT
034900         VARYING LK-RULE-IDX FROM 1 BY 1
035000         UNTIL LK-RULE-IDX > LK-RULE-TABLE-ENTRIES.
035100 5000-EXIT.
035200     EXIT.
035300*
035400 5050-EVAL-ONE-RULE.
035500     PERFORM 4000-CHECK-RULE-APPLIES THRU 4000-EXIT.
035600     IF WS-RULE-APPLIES-NO
035700         GO TO 5050-EVAL-EXIT
035800     END-IF.
035900*        CLEAR THE SCRATCH CHARGE AMOUNT AND BASIS TEXT BEFORE EVERY
036000*        RULE PARAGRAPH RUNS -- A RULE THAT DECIDES NOT TO CHARGE
036100*        (E.G. 5020 WHEN BR-L-ALREADY-BILLED-YES) SIMPLY RETURNS
036200*        WITHOUT TOUCHING THESE FIELDS, SO THEY MUST ALREADY BE
036300*        ZERO/BLANK OR THE IF BELOW WOULD ADD A STALE DETAIL ROW
036400*        LEFT OVER FROM THE PREVIOUS RULE IN THE TABLE.
036500     MOVE ZERO   TO WS-CHARGE-AMOUNT-AT.
036600     MOVE SPACES TO WS-CHARGE-BASIS-TXT.
036700*        ONE EVALUATE BRANCH PER RULE-CODE IN THE RULE TABLE --
036800*        WHEN OTHER IS A DELIBERATE NO-OP, NOT AN ERROR, SINCE A
036900*        RULE ROW WITH A CODE THIS PROGRAM DOESN'T YET IMPLEMENT
037000*        SHOULD SIMPLY BE SKIPPED RATHER THAN ABORT THE WHOLE RUN.
037100     EVALUATE LK-RULE-CODE(LK-RULE-IDX)
037200         WHEN '001'  PERFORM 5010-RULE-001 THRU 5010-EXIT
037300         WHEN '002'  PERFORM 5020-RULE-002 THRU 5020-EXIT
037400         WHEN '003'  PERFORM 5030-RULE-003 THRU 5030-EXIT
037500         WHEN '004'  PERFORM 5040-RULE-004 THRU 5040-EXIT
037600         WHEN '005'  PERFORM 5050-RULE-005 THRU 5050-RULE-EXIT
037700         WHEN '006'  PERFORM 5060-RULE-006 THRU 5060-EXIT
037800         WHEN '007'  PERFORM 5070-RULE-007 THRU 5070-EXIT
037900         WHEN '008'  PERFORM 5080-RULE-008 THRU 5080-EXIT
038000         WHEN '009'  PERFORM 5090-RULE-009 THRU 5090-EXIT
038100         WHEN '010'  PERFORM 5100-RULE-010 THRU 5100-EXIT
038200         WHEN '011'  PERFORM 5110-RULE-011 THRU 5110-EXIT
038300         WHEN OTHER  CONTINUE
038400     END-EVALUATE.
038500*        A RULE THAT APPLIES BUT DECIDED THE CHARGE IS ZERO (E.G.
038600*        RULE 001 UNDER THE FREE-TRANSACTION THRESHOLD) PRODUCES NO
038700*        CALC-DETAIL ROW AT ALL -- LK-RESULT-CHARGE-COUNT AND THE
038800*        DETAIL TABLE ONLY EVER REFLECT TRANSACTIONS THAT ACTUALLY
038900*        COST THE CUSTOMER SOMETHING.
039000     IF WS-CHARGE-AMOUNT-AT > ZERO
039100         PERFORM 5800-ADD-CALC-DETAIL THRU 5800-EXIT
039200     END-IF.
039300 5050-EVAL-EXIT.
039400     EXIT.
039500*
039600*----------------------------------------------------------------*
039700*    5010 -- RULE 001, ATM WITHDRAWAL, PARENT BANK.              *
039800*----------------------------------------------------------------*
039900 5010-RULE-001.
040000     IF LK-TXN-TYP-CDE NOT = 'ATM_WITHDRAWAL_PARENT'
040100         GO TO 5010-EXIT
040200     END-IF.
040300     MOVE 'ATM_WITHDRAWAL_PARENT' TO WS-LOOKUP-TXN-TYP.
040400*        THE "WHICH WITHDRAWAL NUMBER IS THIS ONE" COUNT HAS TWO
040500*        HALVES THAT MUST BE ADDED TOGETHER -- 7000 COUNTS
040600*        WITHDRAWALS ALREADY POSTED IN PRIOR RUNS THIS CALENDAR
040700*        MONTH (FROM POSTED-HISTORY-FILE), AND 7100 COUNTS
040800*        WITHDRAWALS SEEN SO FAR IN *THIS* RUN'S OWN INPUT BATCH --
040900*        WITHOUT THE SECOND HALF, THE 21ST ATM WITHDRAWAL OF THE
041000*        MONTH WOULD SLIP THROUGH FREE IF ITS WHOLE BATCH OF 30
041100*        CARDS LANDED IN A SINGLE RUN.
041200     PERFORM 7000-FIND-MONTHLY-DB-COUNT THRU 7000-EXIT.
041300     PERFORM 7100-FIND-INBATCH-COUNT THRU 7100-EXIT.
041400     COMPUTE WS-RULE-N = WS-DB-COUNT + WS-INBATCH-COUNT + 1.
041500     MOVE WS-RULE-N TO WS-RULE-N-DISP.
041600     IF WS-RULE-N > 20
041700         COMPUTE WS-CHARGE-AMOUNT-AT ROUNDED =
041800             LK-TXN-AMOUNT-AT * 2 / 100
041900         STRING 'RULE 001 ATM-PARENT WITHDRAWAL, MONTH COUNT '
042000                 DELIMITED BY SIZE
042100             WS-RULE-N-DISP               DELIMITED BY SIZE
042200                 INTO WS-CHARGE-BASIS-TXT
042300     END-IF.
042400 5010-EXIT.
042500     EXIT.
042600*
042700*----------------------------------------------------------------*
042800*    5020 -- RULE 002, MONTHLY SAVINGS ACCOUNT FEE.              *
042900*----------------------------------------------------------------*
043000 5020-RULE-002.
043100     IF LK-TXN-TYP-CDE NOT = 'MONTHLY_SAVINGS_CHARGE'
043200         GO TO 5020-EXIT
043300     END-IF.
043400     IF LK-CUST-TYPE-CDE NOT = 'RETAIL'
043500         GO TO 5020-EXIT
043600     END-IF.
043700     MOVE '002' TO WS-LOOKUP-RULE-CODE.
043800*        THIS IS A ONE-CHARGE-PER-CALENDAR-MONTH FEE, SO 7200
043900*        SEARCHES LK-POSTED-TXN-IDS FOR A PRIOR RULE-002 CHARGE IN
044000*        THE SAME CCYY/MM -- NOT FOR A DUPLICATE TXN-ID LIKE BR-V5.
044100     PERFORM 7200-CHECK-BILLED-THIS-MONTH THRU 7200-EXIT.
044200     IF WS-ALREADY-BILLED-YES
044300         GO TO 5020-EXIT
044400     END-IF.
044500     MOVE 25.00 TO WS-CHARGE-AMOUNT-AT.
044600     STRING 'RULE 002 MONTHLY SAVINGS FEE, FLAT 25.00, FIRST'
044700             DELIMITED BY SIZE
044800         ' MONTHLY SAVINGS CHARGE THIS CALENDAR MONTH'
044900             DELIMITED BY SIZE
045000             INTO WS-CHARGE-BASIS-TXT.
045100 5020-EXIT.
045200     EXIT.
045300*
045400*----------------------------------------------------------------*
045500*    5030 -- RULE 003, CORPORATE BI-MONTHLY ACCOUNT FEE.         *
045600*----------------------------------------------------------------*
045700 5030-RULE-003.
045800     IF LK-TXN-TYP-CDE NOT = 'CORPORATE_BI_MONTHLY_CHARGE'
045900         GO TO 5030-EXIT
046000     END-IF.
046100     IF LK-CUST-TYPE-CDE NOT = 'CORPORATE'
046200         GO TO 5030-EXIT
046300     END-IF.
046400     MOVE '003' TO WS-LOOKUP-RULE-CODE.
046500*        A ROLLING 60-DAY WINDOW, NOT A CALENDAR-MONTH WINDOW LIKE
046600*        RULE 002 -- 7300 IS THE ONLY LOOKBACK THAT ACTUALLY CALLS
046700*        9000-CALC-JULIAN-DAY, BECAUSE "60 DAYS AGO" CAN CROSS A
046800*        MONTH OR YEAR BOUNDARY IN A WAY CCYY/MM ALONE CANNOT TEST.
046900     PERFORM 7300-CHECK-BILLED-60-DAYS THRU 7300-EXIT.
047000     IF WS-ALREADY-BILLED-YES
047100         GO TO 5030-EXIT
047200     END-IF.
047300*        THE FEE IS A PERCENTAGE OF THE CUSTOMER'S OWN TWO-MONTH
047400*        AVERAGE BALANCE (CARRIED ON THE CUSTOMER MASTER, NOT THE
047500*        TRANSACTION), UNLIKE EVERY OTHER RULE HERE WHICH KEYS OFF
047600*        EITHER A FLAT AMOUNT OR THE TRANSACTION'S OWN AMOUNT.
047700     COMPUTE WS-CHARGE-AMOUNT-AT ROUNDED =
047800         LK-CUST-AVG-BAL-2MO-AT * 5 / 100.
047900     STRING 'RULE 003 CORP BI-MONTHLY FEE, 5 PCT OF 2-MONTH AVG'
048000             DELIMITED BY SIZE
048100         ' BAL, NOT BILLED IN LAST 60 DAYS'
048200             DELIMITED BY SIZE
048300             INTO WS-CHARGE-BASIS-TXT.
048400 5030-EXIT.
048500     EXIT.
048600*
048700*----------------------------------------------------------------*
048800*    5040/5050/5060 -- RULES 004/005/006, FLAT-FEE SERVICES.     *
048900*----------------------------------------------------------------*
049000 5040-RULE-004.
049100     IF LK-TXN-TYP-CDE NOT = 'STATEMENT_PRINT'
049200         GO TO 5040-EXIT
049300     END-IF.
049400     MOVE 50.00 TO WS-CHARGE-AMOUNT-AT.
049500     MOVE 'RULE 004 STATEMENT PRINT, FLAT 50.00'
049600         TO WS-CHARGE-BASIS-TXT.
049700 5040-EXIT.
049800     EXIT.
049900*
050000 5050-RULE-005.
050100     IF LK-TXN-TYP-CDE NOT = 'DUPLICATE_DEBIT_CARD'
050200         GO TO 5050-RULE-EXIT
050300     END-IF.
050400     MOVE 150.00 TO WS-CHARGE-AMOUNT-AT.
050500     MOVE 'RULE 005 DUPLICATE DEBIT CARD, FLAT 150.00'
050600         TO WS-CHARGE-BASIS-TXT.
050700 5050-RULE-EXIT.
050800     EXIT.
050900*
051000 5060-RULE-006.
051100     IF LK-TXN-TYP-CDE NOT = 'DUPLICATE_CREDIT_CARD'
051200         GO TO 5060-EXIT
051300     END-IF.
051400     MOVE 450.00 TO WS-CHARGE-AMOUNT-AT.
051500     MOVE 'RULE 006 DUPLICATE CREDIT CARD, FLAT 450.00'
051600         TO WS-CHARGE-BASIS-TXT.
051700 5060-EXIT.
051800     EXIT.
051900*
052000*----------------------------------------------------------------*
052100*    5070 -- RULE 007, ATM WITHDRAWAL, OTHER BANK.               *
052200*----------------------------------------------------------------*
052300 5070-RULE-007.
052400     IF LK-TXN-TYP-CDE NOT = 'ATM_WITHDRAWAL_OTHER'
052500         GO TO 5070-EXIT
052600     END-IF.
052700     MOVE 'ATM_WITHDRAWAL_OTHER' TO WS-LOOKUP-TXN-TYP.
052800     PERFORM 7000-FIND-MONTHLY-DB-COUNT THRU 7000-EXIT.
052900     PERFORM 7100-FIND-INBATCH-COUNT THRU 7100-EXIT.
053000     COMPUTE WS-RULE-N = WS-DB-COUNT + WS-INBATCH-COUNT + 1.
053100     MOVE WS-RULE-N TO WS-RULE-N-DISP.
053200     IF WS-RULE-N > 5
053300         COMPUTE WS-CHARGE-AMOUNT-AT ROUNDED =
053400             LK-TXN-AMOUNT-AT * 10 / 100
053500         STRING 'RULE 007 ATM-OTHER WITHDRAWAL, MONTH COUNT '
053600                 DELIMITED BY SIZE
053700             WS-RULE-N-DISP               DELIMITED BY SIZE
053800                 INTO WS-CHARGE-BASIS-TXT
053900     END-IF.
054000 5070-EXIT.
054100     EXIT.
054200*
054300*----------------------------------------------------------------*
054400*    5080 THRU 5110 -- RULES 008-011, FUNDS-TRANSFER TIERS.      *
054500*    N IS SHARED BY ALL FOUR BUT NONE OF THEM MUTATES THE        *
054600*    RUNNING COUNT -- SEE 5900 BELOW.                            *
054700*----------------------------------------------------------------*
054800 5080-RULE-008.
054900     IF LK-TXN-TYP-CDE NOT = 'FUNDS_TRANSFER'
055000         GO TO 5080-EXIT
055100     END-IF.
055200*        RULE 008 COVERS TRANSFERS 1 THRU 10 OF THE MONTH, THE FREE
055300*        TIER -- IT NEVER SETS A CHARGE, BUT IT STILL HAS TO MATCH
055400*        THE TRANSACTION TYPE SO THE EVALUATE IN 5050 DOESN'T FALL
055500*        THROUGH TO WHEN OTHER FOR A TIER-1 FUNDS TRANSFER.  NO
055600*        CALL TO 7600 IS NEEDED HERE SINCE THE CHARGE IS ALWAYS
055700*        ZERO REGARDLESS OF WHICH TRANSFER NUMBER THIS IS.
055800 5080-EXIT.
055900     EXIT.
056000*
056100 5090-RULE-009.
056200     IF LK-TXN-TYP-CDE NOT = 'FUNDS_TRANSFER'
056300         GO TO 5090-EXIT
056400     END-IF.
056500*        RULES 009/010/011 ALL CALL THE SAME 7600 LOOKUP TO LEARN
056600*        WHICH TRANSFER NUMBER THIS IS FOR THE MONTH, THEN EACH
056700*        TESTS ITS OWN SLICE OF THE TIER BOUNDARY -- ONLY ONE OF
056800*        THE THREE IF TESTS CAN EVER BE TRUE FOR A GIVEN WS-RULE-N,
056900*        SO EXACTLY ONE OF THEM (OR NONE, FOR TIER 1) SETS A CHARGE.
057000     PERFORM 7600-FIND-FUNDS-TRANSFER-N THRU 7600-EXIT.
057100     IF WS-RULE-N >= 11 AND WS-RULE-N <= 30
057200         MOVE 100.00 TO WS-CHARGE-AMOUNT-AT
057300         STRING 'RULE 009 FUNDS TRANSFER STANDARD TIER, MONTH'
057400                 DELIMITED BY SIZE
057500             ' COUNT '                    DELIMITED BY SIZE
057600             WS-RULE-N-DISP               DELIMITED BY SIZE
057700                 INTO WS-CHARGE-BASIS-TXT
057800     END-IF.
057900 5090-EXIT.
058000     EXIT.
058100*
058200 5100-RULE-010.
058300     IF LK-TXN-TYP-CDE NOT = 'FUNDS_TRANSFER'
058400         GO TO 5100-EXIT
058500     END-IF.
058600     PERFORM 7600-FIND-FUNDS-TRANSFER-N THRU 7600-EXIT.
058700     IF WS-RULE-N >= 31 AND WS-RULE-N <= 50
058800         MOVE 150.00 TO WS-CHARGE-AMOUNT-AT
058900         STRING 'RULE 010 FUNDS TRANSFER HIGH TIER, MONTH'
059000                 DELIMITED BY SIZE
059100             ' COUNT '                    DELIMITED BY SIZE
059200             WS-RULE-N-DISP               DELIMITED BY SIZE
059300                 INTO WS-CHARGE-BASIS-TXT
059400     END-IF.
059500 5100-EXIT.
059600     EXIT.
059700*
059800 5110-RULE-011.
059900     IF LK-TXN-TYP-CDE NOT = 'FUNDS_TRANSFER'
060000         GO TO 5110-EXIT
060100     END-IF.
060200     PERFORM 7600-FIND-FUNDS-TRANSFER-N THRU 7600-EXIT.
060300     IF WS-RULE-N >= 51
060400         MOVE 300.00 TO WS-CHARGE-AMOUNT-AT
060500         STRING 'RULE 011 FUNDS TRANSFER PREMIUM TIER, MONTH'
060600                 DELIMITED BY SIZE
060700             ' COUNT '                    DELIMITED BY SIZE
060800             WS-RULE-N-DISP               DELIMITED BY SIZE
060900                 INTO WS-CHARGE-BASIS-TXT
061000     END-IF.
061100 5110-EXIT.
061200     EXIT.
061300*
061400*----------------------------------------------------------------*
061500*    5800 -- APPEND A CALC-DETAIL ROW FOR THE RULE JUST EVALUATED.*
061600*----------------------------------------------------------------*
061700 5800-ADD-CALC-DETAIL.
061800     ADD 1 TO LK-CALC-DETAIL-ENTRIES.
061900     SET LK-CDT-IDX TO LK-CALC-DETAIL-ENTRIES.
062000     MOVE LK-RULE-ID(LK-RULE-IDX)   TO LK-CDT-RULE-ID(LK-CDT-IDX).
062100     MOVE LK-RULE-CODE(LK-RULE-IDX) TO LK-CDT-RULE-CODE(LK-CDT-IDX).
062200     MOVE LK-RULE-NAME-TXT(LK-RULE-IDX)
062300                                    TO LK-CDT-RULE-NAME-TXT(LK-CDT-IDX).
062400     MOVE WS-CHARGE-AMOUNT-AT       TO LK-CDT-AMOUNT-AT(LK-CDT-IDX).
062500     MOVE LK-TXN-CURR-CDE           TO LK-CDT-CURR-CDE(LK-CDT-IDX).
062600*        CHG-0073 -- A RULE'S STRING-BUILT BASIS TEXT HAS NEVER YET
062700*        RUN PAST 250 BYTES IN PRODUCTION, BUT IF ONE EVER DOES, THE
062800*        WS-CHARGE-BASIS-TRAIL HALF OF THE REDEFINES WILL CATCH IT
062900*        HERE AND OVERWRITE THE FRONT OF THE TEXT WITH A VISIBLE
063000*        WARNING RATHER THAN SILENTLY SHIP A TRUNCATED EXPLANATION
063100*        TO THE CUSTOMER-FACING CHARGE-DETAIL REPORT.
063200     IF WS-CHARGE-BASIS-TRAIL NOT = SPACES
063300         MOVE 'BASIS TEXT TRUNCATED' TO WS-CHARGE-BASIS-LEAD
063400     END-IF.
063500     MOVE WS-CHARGE-BASIS-TXT       TO LK-CDT-BASIS-TXT(LK-CDT-IDX).
063600 5800-EXIT.
063700     EXIT.
063800*
063900*----------------------------------------------------------------*
064000*    5900 -- BUMP THE IN-BATCH RUNNING COUNT ONCE PER PROCESSED  *
064100*    TRANSACTION, AFTER ALL RULES FOR THIS TRANSACTION HAVE BEEN *
064200*    DISPATCHED, SO 001/007 SHARING A COUNTER WITH 008-011 NEVER *
064300*    DOUBLE-COUNTS.                                              *
064400*----------------------------------------------------------------*
064500 5900-INCREMENT-INBATCH-COUNT.
064600     EVALUATE LK-TXN-TYP-CDE
064700         WHEN 'ATM_WITHDRAWAL_PARENT'
064800         WHEN 'ATM_WITHDRAWAL_OTHER'
064900         WHEN 'FUNDS_TRANSFER'
065000             MOVE LK-TXN-TYP-CDE TO WS-LOOKUP-TXN-TYP
065100             PERFORM 7400-FIND-OR-ADD-INBATCH-ENTRY THRU 7400-EXIT
065200         WHEN OTHER
065300             CONTINUE
065400     END-EVALUATE.
065500 5900-EXIT.
065600     EXIT.
065700*
065800*----------------------------------------------------------------*
065900*    6000 -- ROLL THE CALC-DETAIL TABLE UP INTO THE RESULT AREA. *
066000*----------------------------------------------------------------*
066100*        EVERY RULE PARAGRAPH ALREADY APPENDED ITS OWN CHARGE TO
066200*        LK-CALC-DETAIL-ENTRIES AS IT RAN (5800) -- THIS PARAGRAPH
066300*        DOES NOT RECOMPUTE ANYTHING, IT ONLY SUMS WHAT 5800 ALREADY
066400*        BUILT AND STAMPS THE RESULT AREA "SUCCESS" SINCE A CALLER
066500*        THAT GOT THIS FAR HAS ALREADY PASSED 2000-VALIDATE.
066600 6000-ACCUMULATE-RESULT.
066700     MOVE ZERO TO LK-RESULT-TOTAL-CHARGES-AT.
066800     PERFORM 6050-ADD-ONE-DETAIL THRU 6050-EXIT
066900         VARYING LK-CDT-IDX FROM 1 BY 1
067000         UNTIL LK-CDT-IDX > LK-CALC-DETAIL-ENTRIES.
067100     MOVE LK-CALC-DETAIL-ENTRIES TO LK-RESULT-CHARGE-COUNT.
067200     SET LK-RESULT-SUCCESS-YES TO TRUE.
067300     MOVE 'CHARGE CALCULATION COMPLETED' TO LK-RESULT-MESSAGE-TXT.
067400 6000-EXIT.
067500     EXIT.
067600*
067700*        SPLIT OUT AS ITS OWN PARAGRAPH SOLELY SO IT CAN BE DRIVEN
067800*        BY THE PERFORM ... VARYING ABOVE, PER HOUSE LOOP-BODY STYLE.
067900 6050-ADD-ONE-DETAIL.
068000     ADD LK-CDT-AMOUNT-AT(LK-CDT-IDX) TO LK-RESULT-TOTAL-CHARGES-AT.
068100 6050-EXIT.
068200     EXIT.
068300*
068400*----------------------------------------------------------------*
068500*    7000 -- LOOK UP THE DB MONTHLY COUNT FOR WS-LOOKUP-TXN-TYP. *
068600*----------------------------------------------------------------*
068700*        A STRAIGHT LINEAR SEARCH, NOT SEARCH ALL -- LK-HIST-COUNT
068800*        IS SMALL (ONE ROW PER CUSTOMER/TXN-TYP/MONTH COMBINATION
068900*        THAT ACTUALLY HAD ACTIVITY, NOT ONE PER CUSTOMER) AND IS
069000*        NOT KEPT IN ANY SORTED ORDER THAT WOULD MAKE A BINARY
069100*        SEARCH WORTH THE SETUP.
069200 7000-FIND-MONTHLY-DB-COUNT.
069300     MOVE ZERO TO WS-DB-COUNT.
069400     SET WS-FOUND-NO TO TRUE.
069500     SET LK-HCNT-IDX TO 1.
069600 7000-SEARCH-LOOP.
069700     IF LK-HCNT-IDX > LK-HIST-COUNT-ENTRIES
069800         GO TO 7000-EXIT
069900     END-IF.
070000     IF LK-HCNT-CUST-CODE(LK-HCNT-IDX)   = LK-TXN-CUST-CODE
070100       AND LK-HCNT-TXN-TYP-CDE(LK-HCNT-IDX) = WS-LOOKUP-TXN-TYP
070200       AND LK-HCNT-CCYY(LK-HCNT-IDX)     = LK-TODAY-CCYY-DT
070300       AND LK-HCNT-MM(LK-HCNT-IDX)       = LK-TODAY-MM-DT
070400         MOVE LK-HCNT-TXN-COUNT(LK-HCNT-IDX) TO WS-DB-COUNT
070500         GO TO 7000-EXIT
070600     END-IF.
070700     SET LK-HCNT-IDX UP BY 1.
070800     GO TO 7000-SEARCH-LOOP.
070900 7000-EXIT.
071000     EXIT.
071100*
071200*----------------------------------------------------------------*
071300*    7100 -- LOOK UP THE IN-BATCH RUNNING COUNT, READ ONLY.      *
071400*----------------------------------------------------------------*
071500*        READ-ONLY COMPANION TO 7400 BELOW -- THIS ONE NEVER ADDS A
071600*        NEW LK-INBATCH-COUNT ENTRY, IT JUST REPORTS WHAT'S THERE
071700*        SO FAR.  5010/5070 CALL THIS TO LEARN THE RUNNING COUNT
071800*        *BEFORE* DECIDING WHETHER TO CHARGE, THEN 5900 (CALLED
071900*        SEPARATELY, AFTER ALL RULES FOR THE TRANSACTION HAVE RUN)
072000*        IS WHAT ACTUALLY BUMPS THE COUNT VIA 7400.
072100 7100-FIND-INBATCH-COUNT.
072200     MOVE ZERO TO WS-INBATCH-COUNT.
072300     SET LK-IBC-IDX TO 1.
072400 7100-SEARCH-LOOP.
072500     IF LK-IBC-IDX > LK-INBATCH-ENTRIES
072600         GO TO 7100-EXIT
072700     END-IF.
072800     IF LK-IBC-CUST-CODE(LK-IBC-IDX)   = LK-TXN-CUST-CODE
072900       AND LK-IBC-TXN-TYP-CDE(LK-IBC-IDX) = WS-LOOKUP-TXN-TYP
073000         MOVE LK-IBC-COUNT(LK-IBC-IDX) TO WS-INBATCH-COUNT
073100         GO TO 7100-EXIT
073200     END-IF.
073300     SET LK-IBC-IDX UP BY 1.
073400     GO TO 7100-SEARCH-LOOP.
073500 7100-EXIT.
073600     EXIT.
073700*
073800*----------------------------------------------------------------*
073900*    7200 -- RULE 002 LOOKBACK: ALREADY BILLED THIS CALENDAR     *
074000*    MONTH?                                                      *
074100*----------------------------------------------------------------*
074200 7200-CHECK-BILLED-THIS-MONTH.
074300     SET WS-ALREADY-BILLED-NO TO TRUE.
074400     SET LK-HFLG-IDX TO 1.
074500 7200-SEARCH-LOOP.
074600     IF LK-HFLG-IDX > LK-HIST-FLAG-ENTRIES
074700         GO TO 7200-EXIT
074800     END-IF.
074900     IF LK-HFLG-CUST-CODE(LK-HFLG-IDX) = LK-TXN-CUST-CODE
075000       AND LK-HFLG-RULE-CODE(LK-HFLG-IDX) = WS-LOOKUP-RULE-CODE
075100       AND LK-HFLG-ALREADY-BILLED-CDE(LK-HFLG-IDX) = 'Y'
075200       AND LK-HFLG-CCYY-DT(LK-HFLG-IDX) = LK-TODAY-CCYY-DT
075300       AND LK-HFLG-MM-DT(LK-HFLG-IDX)   = LK-TODAY-MM-DT
075400         SET WS-ALREADY-BILLED-YES TO TRUE
075500         GO TO 7200-EXIT
075600     END-IF.
075700     SET LK-HFLG-IDX UP BY 1.
075800     GO TO 7200-SEARCH-LOOP.
075900 7200-EXIT.
076000     EXIT.
076100*
076200*----------------------------------------------------------------*
076300*    7300 -- RULE 003 LOOKBACK: ALREADY BILLED IN THE LAST 60    *
076400*    DAYS?  USES THE 9000 JULIAN-DAY PARAGRAPH TO DIFFERENCE THE *
076500*    TWO CCYYMMDD DATES.                                         *
076600*----------------------------------------------------------------*
076700 7300-CHECK-BILLED-60-DAYS.
076800     SET WS-ALREADY-BILLED-NO TO TRUE.
076900     MOVE LK-TODAY-CCYY-DT TO WS-JD-CCYY.
077000     MOVE LK-TODAY-MM-DT   TO WS-JD-MM.
077100     MOVE LK-TODAY-DD-DT   TO WS-JD-DD.
077200     PERFORM 9000-CALC-JULIAN-DAY THRU 9000-EXIT.
077300     MOVE WS-JD-RESULT TO WS-JD-TODAY.
077400     SET LK-HFLG-IDX TO 1.
077500 7300-SEARCH-LOOP.
077600     IF LK-HFLG-IDX > LK-HIST-FLAG-ENTRIES
077700         GO TO 7300-EXIT
077800     END-IF.
077900     IF LK-HFLG-CUST-CODE(LK-HFLG-IDX) = LK-TXN-CUST-CODE
078000       AND LK-HFLG-RULE-CODE(LK-HFLG-IDX) = WS-LOOKUP-RULE-CODE
078100       AND LK-HFLG-ALREADY-BILLED-CDE(LK-HFLG-IDX) = 'Y'
078200         MOVE LK-HFLG-CCYY-DT(LK-HFLG-IDX) TO WS-JD-CCYY
078300         MOVE LK-HFLG-MM-DT(LK-HFLG-IDX)   TO WS-JD-MM
078400         MOVE LK-HFLG-DD-DT(LK-HFLG-IDX)   TO WS-JD-DD
078500         PERFORM 9000-CALC-JULIAN-DAY THRU 9000-EXIT
078600         MOVE WS-JD-RESULT TO WS-JD-LAST-CHARGE
078700         COMPUTE WS-DAYS-DIFF = WS-JD-TODAY - WS-JD-LAST-CHARGE
078800         IF WS-DAYS-DIFF <= 60
078900             SET WS-ALREADY-BILLED-YES TO TRUE
079000             GO TO 7300-EXIT
079100         END-IF
079200     END-IF.
079300     SET LK-HFLG-IDX UP BY 1.
079400     GO TO 7300-SEARCH-LOOP.
079500 7300-EXIT.
079600     EXIT.
079700*
079800*----------------------------------------------------------------*
079900*    7400 -- FIND OR ADD AN IN-BATCH COUNTER ENTRY AND ADD 1.    *
080000*----------------------------------------------------------------*
080100 7400-FIND-OR-ADD-INBATCH-ENTRY.
080200     SET WS-FOUND-NO TO TRUE.
080300     SET LK-IBC-IDX TO 1.
080400 7400-SEARCH-LOOP.
080500     IF LK-IBC-IDX > LK-INBATCH-ENTRIES
080600         GO TO 7400-SEARCH-DONE
080700     END-IF.
080800     IF LK-IBC-CUST-CODE(LK-IBC-IDX)   = LK-TXN-CUST-CODE
080900       AND LK-IBC-TXN-TYP-CDE(LK-IBC-IDX) = WS-LOOKUP-TXN-TYP
081000         SET WS-FOUND-YES TO TRUE
081100         GO TO 7400-SEARCH-DONE
081200     END-IF.
081300     SET LK-IBC-IDX UP BY 1.
081400     GO TO 7400-SEARCH-LOOP.
081500 7400-SEARCH-DONE.
081600     IF WS-FOUND-YES
081700         ADD 1 TO LK-IBC-COUNT(LK-IBC-IDX)
081800         GO TO 7400-EXIT
081900     END-IF.
082000     ADD 1 TO LK-INBATCH-ENTRIES.
082100     SET LK-IBC-IDX TO LK-INBATCH-ENTRIES.
082200     MOVE LK-TXN-CUST-CODE TO LK-IBC-CUST-CODE(LK-IBC-IDX).
082300     MOVE WS-LOOKUP-TXN-TYP TO LK-IBC-TXN-TYP-CDE(LK-IBC-IDX).
082400     MOVE 1 TO LK-IBC-COUNT(LK-IBC-IDX).
082500 7400-EXIT.
082600     EXIT.
082700*
082800*----------------------------------------------------------------*
082900*    7500 -- BR-V5 DUPLICATE TXN-ID EDIT AGAINST THE TABLE OF    *
083000*    TRANSACTIONS ALREADY POSTED THIS RUN.                       *
083100*----------------------------------------------------------------*
083200*        LK-POSTED-ENTRIES IS THE WHOLE PRIOR-RUN TXN-ID HISTORY
083300*        LOADED FROM POSTED-HISTORY-FILE'S COUNT ROWS -- IT ONLY
083400*        GROWS RUN OVER RUN, SO THIS TABLE CAN GET LARGE AFTER MANY
083500*        MONTHS OF POSTING; A BETTER-PERFORMING SHOP MIGHT PRUNE IT
083600*        OR INDEX IT, BUT THAT HAS NEVER BEEN A PROBLEM AT OUR
083700*        CURRENT TRANSACTION VOLUMES.
083800 7500-CHECK-DUPLICATE-TXN-ID.
083900     SET WS-FOUND-NO TO TRUE.
084000     SET LK-PTX-IDX TO 1.
084100 7500-SEARCH-LOOP.
084200     IF LK-PTX-IDX > LK-POSTED-ENTRIES
084300         GO TO 7500-EXIT
084400     END-IF.
084500     IF LK-POSTED-TXN-ID(LK-PTX-IDX) = LK-TXN-ID
084600         SET WS-FOUND-YES TO TRUE
084700         GO TO 7500-EXIT
084800     END-IF.
084900     SET LK-PTX-IDX UP BY 1.
085000     GO TO 7500-SEARCH-LOOP.
085100 7500-EXIT.
085200     EXIT.
085300*
085400*----------------------------------------------------------------*
085500*    7600 -- DERIVE N FOR THE FUNDS-TRANSFER TIER RULES          *
085600*    (008-011); NONE OF THEM MUTATES THE COUNTER.                *
085700*----------------------------------------------------------------*
085800*        SAME COMBINED DB-COUNT-PLUS-INBATCH-COUNT APPROACH AS
085900*        5010/5070 USE FOR THE ATM RULES -- FACTORED OUT HERE
086000*        BECAUSE THREE SEPARATE RULE PARAGRAPHS (009/010/011) ALL
086100*        NEED THE IDENTICAL DERIVATION AND ONLY DIFFER IN WHICH
086200*        TIER BOUNDARY THEY TEST AGAINST THE RESULT.
086300 7600-FIND-FUNDS-TRANSFER-N.
086400     MOVE 'FUNDS_TRANSFER' TO WS-LOOKUP-TXN-TYP.
086500     PERFORM 7000-FIND-MONTHLY-DB-COUNT THRU 7000-EXIT.
086600     PERFORM 7100-FIND-INBATCH-COUNT THRU 7100-EXIT.
086700     COMPUTE WS-RULE-N = WS-DB-COUNT + WS-INBATCH-COUNT + 1.
086800     MOVE WS-RULE-N TO WS-RULE-N-DISP.
086900 7600-EXIT.
087000     EXIT.
087100*
087200*----------------------------------------------------------------*
087300*    9000 -- CONVERT A GREGORIAN CCYY/MM/DD TO A JULIAN DAY      *
087400*    NUMBER SO TWO DATES CAN BE DIFFERENCED IN WHOLE DAYS.  THIS  *
087500*    SHOP'S COMPILER HAS NO DATE INTRINSIC FUNCTIONS, SO THE      *
087600*    ARITHMETIC IS DONE BY HAND (FLIEGEL & VAN FLANDERN, 1968).   *
087700*----------------------------------------------------------------*
087800 9000-CALC-JULIAN-DAY.
087900     COMPUTE WS-JD-A = (14 - WS-JD-MM) / 12.
088000     COMPUTE WS-JD-Y = WS-JD-CCYY + 4800 - WS-JD-A.
088100     COMPUTE WS-JD-M = WS-JD-MM + (12 * WS-JD-A) - 3.
088200     COMPUTE WS-JD-RESULT =
088300         WS-JD-DD
088400         + (((153 * WS-JD-M) + 2) / 5)
088500         + (365 * WS-JD-Y)
088600         + (WS-JD-Y / 4)
088700         - (WS-JD-Y / 100)
088800         + (WS-JD-Y / 400)
088900         - 32045.
089000 9000-EXIT.
089100     EXIT.
