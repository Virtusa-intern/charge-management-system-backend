000100*----------------------------------------------------------------*
000200*    CHGTOUT.CPY                                                 *
000300*    TRANSACTION OUTPUT RECORD -- CHARGE CALCULATION SUBSYSTEM   *
000400*----------------------------------------------------------------*
000500*    DESCRIPTION
000600*
000700*    ONE ROW WRITTEN TO TRANSACTION-OUTPUT-FILE FOR EVERY
000800*    TRANSACTION THE ENGINE ACTUALLY PROCESSED (LK-RESULT-SUCCESS-
000900*    CDE = 'Y') -- AN ECHO OF THE INPUT TRANSACTION PLUS THE
001000*    POSTING STATUS AND THE TOTALS CARRIED IN CHARGE-CALCULATION-
001100*    RESULT (SEE CHGRSLT.CPY).  A TRANSACTION REJECTED ON BR-V1-V5
001200*    OR CUSTOMER-NOT-FOUND NEVER REACHES THIS FILE AT ALL.  ONCE A
001300*    TRANSACTION IS PROCESSED, POSTING OF THIS RECORD IS DECOUPLED
001400*    FROM THE CALCULATION RESULT -- A WRITE FAILURE HERE IS LOGGED
001500*    BUT DOES NOT FLIP TXO-SUCCESS-CDE.
001600*
001700*    CHANGE LOG
001800*    DATE       BY    TICKET     DESCRIPTION
001900*    06/30/96   DJP   CHG-0029   ORIGINAL LAYOUT.
002000*    04/11/02   MKL   CHG-0059   ADDED TXO-STATUS-CDE 88-LEVELS TO
002100*                                MATCH CALC-STATUS-CDE LIFECYCLE.
002200*    03/18/04   RGH   CHG-0074   CORRECTED CHG-BATCH-POST AND
002300*                                CHG-TEST-RUN SO A REJECTED
002400*                                TRANSACTION NO LONGER REACHES THIS
002500*                                FILE OR LK-POSTED-TXN-TABLE --
002600*                                TXO-STATUS-REJECTED IS RETAINED
002700*                                FOR LIFECYCLE SYMMETRY BUT IS NO
002800*                                LONGER SET BY EITHER CALLER.
002900*    04/02/04   RGH   CHG-0076   CHANGED TXO-AMOUNT-AT AND TXO-TOTAL-
003000*                                CHARGES-AT FROM DISPLAY SIGN TRAILING
003100*                                SEPARATE TO COMP-3 -- MONEY FIELDS,
003200*                                SHOULD HAVE BEEN PACKED ALL ALONG.
003300*----------------------------------------------------------------*
003400 01  CHG-TRANSACTION-OUTPUT-RECORD.
003500     05  TXO-TXN-ID                     PIC X(50).
003600     05  TXO-CUST-CODE                  PIC X(20).
003700     05  TXO-TXN-TYP-CDE                PIC X(50).
003800     05  TXO-AMOUNT-AT                  PIC S9(13)V9(2)     COMP-3.
003900     05  TXO-CHANNEL-CDE                PIC X(06).
004000     05  TXO-STATUS-CDE                 PIC X(09).
004100         88  TXO-STATUS-PROCESSED           VALUE 'PROCESSED'.
004200         88  TXO-STATUS-REJECTED            VALUE 'REJECTED'.
004300     05  TXO-TOTAL-CHARGES-AT           PIC S9(8)V9(2)      COMP-3.
004400     05  TXO-CHARGE-COUNT               PIC 9(03).
004500     05  TXO-SUCCESS-CDE                PIC X(01).
004600         88  TXO-SUCCESS-YES                VALUE 'Y'.
004700         88  TXO-SUCCESS-NO                 VALUE 'N'.
004800     05  TXO-MESSAGE-TXT                PIC X(200).
004900     05  FILLER                         PIC X(20).
