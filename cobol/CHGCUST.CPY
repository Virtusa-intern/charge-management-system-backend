000100*----------------------------------------------------------------*
000200*    CHGCUST.CPY                                                 *
000300*    CUSTOMER MASTER RECORD -- CHARGE CALCULATION SUBSYSTEM      *
000400*    (C) COPYRIGHT THIS SHOP.  FOR INTERNAL USE ONLY.            *
000500*----------------------------------------------------------------*
000600*    DESCRIPTION
000700*
000800*    ONE ROW PER CUSTOMER.  LOADED ONCE PER RUN BY THE CHARGE
000900*    ENGINE DRIVERS (CHG-BATCH-POST, CHG-TEST-RUN, CHG-RULE-MAINT)
001000*    INTO WS-CUST-TABLE AND LOCATED BY SEARCH ALL ON CUST-CODE.
001100*    CUST-ID IS THE DB SURROGATE KEY CARRIED THROUGH TO THE
001200*    CHARGE-CALCULATION-DETAIL RECORD AS CALC-TXN-ID'S OWNER.
001300*
001400*    CHANGE LOG
001500*    DATE       BY    TICKET     DESCRIPTION
001600*    07/14/92   RGH   CHG-0001   ORIGINAL LAYOUT, RETAIL ONLY.
001700*    02/09/94   RGH   CHG-0014   ADDED CUST-COMPANY-NME GROUP FOR
001800*                                CORPORATE CUSTOMERS (CUST-TYPE-CDE
001900*                                VALUE 'CORPORATE').
002000*    11/03/96   DJP   CHG-0037   ADDED CUST-REG-DTE REDEFINES FOR
002100*                                CCYY/MM/DD BREAKOUT, MONTH-END AGE
002200*                                REPORTING.
002300*    01/22/99   DJP   CHG-Y2K1   YEAR 2000 REVIEW -- CUST-REG-DTE
002400*                                ALREADY CCYYMMDD, NO CHANGE MADE.
002500*    08/30/01   MKL   CHG-0052   ADDED CUST-BRCH-ID / CUST-STATUS-CDE
002600*                                88-LEVELS FOR BLOCKED-ACCOUNT EDIT.
002700*    04/02/04   RGH   CHG-0076   CHANGED CUST-AVG-BAL-2MO-AT FROM
002800*                                DISPLAY SIGN TRAILING SEPARATE TO
002900*                                COMP-3 TO MATCH LK-CUST-AVG-BAL-2MO-
003000*                                AT IN CHGLINK.CPY -- SAME FIELD, NOW
003100*                                THE SAME USAGE ON BOTH SIDES OF THE
003200*                                LOAD.
003300*----------------------------------------------------------------*
003400 01  CHG-CUSTOMER-RECORD.
003500     05  CUST-ID                       PIC 9(09).
003600     05  CUST-CODE                     PIC X(20).
003700     05  CUST-TYPE-CDE                 PIC X(09).
003800         88  CUST-TYPE-RETAIL              VALUE 'RETAIL'.
003900         88  CUST-TYPE-CORPORATE           VALUE 'CORPORATE'.
004000     05  CUST-NME-AREA.
004100         10  CUST-FRST-NME              PIC X(50).
004200         10  CUST-LST-NME               PIC X(50).
004300     05  CUST-NME-AREA-R REDEFINES CUST-NME-AREA.
004400         10  CUST-COMPANY-NME           PIC X(100).
004500     05  CUST-STATUS-CDE                PIC X(08).
004600         88  CUST-STATUS-ACTIVE             VALUE 'ACTIVE'.
004700         88  CUST-STATUS-INACTIVE           VALUE 'INACTIVE'.
004800         88  CUST-STATUS-BLOCKED            VALUE 'BLOCKED'.
004900     05  CUST-REG-DTE                   PIC 9(08).
005000     05  CUST-REG-DTE-R REDEFINES CUST-REG-DTE.
005100         10  CUST-REG-CCYY-DT           PIC 9(04).
005200         10  CUST-REG-MM-DT             PIC 9(02).
005300         10  CUST-REG-DD-DT             PIC 9(02).
005400     05  CUST-BRCH-ID                   PIC X(09).
005500     05  CUST-ACCT-OFC-ID               PIC X(09).
005600     05  CUST-PREF-CURR-CDE             PIC X(03).
005700     05  CUST-AVG-BAL-2MO-AT            PIC S9(13)V9(2)     COMP-3.
005800     05  CUST-CONTACT-PHONE-NBR         PIC X(20).
005900     05  CUST-KYC-REVIEW-CDE            PIC X(01).
006000         88  CUST-KYC-REVIEW-CURRENT        VALUE 'C'.
006100         88  CUST-KYC-REVIEW-DUE            VALUE 'D'.
006200         88  CUST-KYC-REVIEW-OVERDUE        VALUE 'O'.
006300     05  CUST-LAST-MAINT-DTE            PIC 9(08).
006400     05  CUST-LAST-MAINT-OPID           PIC X(08).
006500     05  FILLER                         PIC X(40).
