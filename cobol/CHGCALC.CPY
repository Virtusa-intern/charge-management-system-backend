000100*----------------------------------------------------------------*
000200*    CHGCALC.CPY                                                 *
000300*    CHARGE CALCULATION DETAIL RECORD -- CHARGE CALC SUBSYSTEM   *
000400*----------------------------------------------------------------*
000500*    DESCRIPTION
000600*
000700*    ONE ROW PER APPLIED CHARGE, WRITTEN TO CHARGE-DETAIL-OUTPUT-
000800*    FILE BY CHG-BATCH-POST / CHG-TEST-RUN FOR EVERY RULE THAT
000900*    PRODUCED A NONZERO CHARGE-CALC-ENGINE RETURNS (SEE CHG.
001000*    ENGINE.CBL PARAGRAPH 5000-DISPATCH-RULES).  CALC-PERIOD-START/
001100*    CALC-PERIOD-END BOUND THE CALENDAR MONTH THE CHARGE WAS
001200*    CALCULATED IN AND ARE WHAT RULES 002/003 RE-CHECK TO AVOID
001300*    DOUBLE-BILLING A MONTHLY OR BI-MONTHLY FEE.
001400*
001500*    CHANGE LOG
001600*    DATE       BY    TICKET     DESCRIPTION
001700*    08/11/96   DJP   CHG-0030   ORIGINAL LAYOUT.
001800*    01/22/99   DJP   CHG-Y2K1   YEAR 2000 REVIEW -- PERIOD DATES
001900*                                ALREADY CCYYMMDD, NO CHANGE MADE.
002000*    04/11/02   MKL   CHG-0060   ADDED CALC-STATUS-CDE LIFECYCLE
002100*                                88-LEVELS (CALCULATED/APPLIED/
002200*                                WAIVED/REVERSED) FOR RULES 002/003
002300*                                ALREADY-BILLED LOOKBACK.
002400*    04/02/04   RGH   CHG-0076   CHANGED CALC-AMOUNT-AT FROM DISPLAY
002500*                                SIGN TRAILING SEPARATE TO COMP-3 --
002600*                                A MONEY FIELD, SHOULD HAVE BEEN
002700*                                PACKED ALL ALONG.
002800*----------------------------------------------------------------*
002900 01  CHG-CALC-DETAIL-RECORD.
003000     05  CALC-TXN-ID                    PIC 9(09).
003100     05  CALC-RULE-ID                   PIC 9(09).
003200     05  CALC-RULE-CODE                 PIC X(10).
003300     05  CALC-RULE-NAME-TXT             PIC X(100).
003400     05  CALC-AMOUNT-AT                 PIC S9(8)V9(2)      COMP-3.
003500     05  CALC-CURR-CDE                  PIC X(03).
003600     05  CALC-BASIS-TXT                 PIC X(500).
003700     05  CALC-PERIOD.
003800         10  CALC-PERIOD-START-DT       PIC 9(08).
003900         10  CALC-PERIOD-END-DT         PIC 9(08).
004000     05  CALC-PERIOD-R REDEFINES CALC-PERIOD.
004100         10  CALC-PERIOD-START-R.
004200             15  CALC-PRD-STRT-CCYY     PIC 9(04).
004300             15  CALC-PRD-STRT-MM       PIC 9(02).
004400             15  CALC-PRD-STRT-DD       PIC 9(02).
004500         10  CALC-PERIOD-END-R.
004600             15  CALC-PRD-END-CCYY      PIC 9(04).
004700             15  CALC-PRD-END-MM        PIC 9(02).
004800             15  CALC-PRD-END-DD        PIC 9(02).
004900     05  CALC-STATUS-CDE                PIC X(10).
005000         88  CALC-STATUS-CALCULATED         VALUE 'CALCULATED'.
005100         88  CALC-STATUS-APPLIED            VALUE 'APPLIED'.
005200         88  CALC-STATUS-WAIVED             VALUE 'WAIVED'.
005300         88  CALC-STATUS-REVERSED           VALUE 'REVERSED'.
005400     05  FILLER                         PIC X(23).
