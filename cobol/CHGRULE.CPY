000100*----------------------------------------------------------------*
000200*    CHGRULE.CPY                                                 *
000300*    CHARGE RULE MASTER RECORD -- CHARGE CALCULATION SUBSYSTEM   *
000400*----------------------------------------------------------------*
000500*    DESCRIPTION
000600*
000700*    ONE ROW PER CHARGE RULE.  LOADED ONCE PER RUN INTO
000800*    WS-RULE-TABLE BY THE CALCULATION DRIVERS AND SEARCHED BY
000900*    RULE-CODE; MAINTAINED (CREATE/UPDATE/DELETE/APPROVE/
001000*    DEACTIVATE/REACTIVATE) BY CHG-RULE-MAINT.  RULE-CODE IS THE
001100*    DISPATCH KEY -- THE CALCULATION FORMULA FOR EACH CODE IS
001200*    HARD-CODED IN CHG-CALC-ENGINE; THIS RECORD ONLY SUPPLIES
001300*    CATEGORY / STATUS / APPLICABILITY-WINDOW DATA.
001400*
001500*    CHANGE LOG
001600*    DATE       BY    TICKET     DESCRIPTION
001700*    03/02/93   RGH   CHG-0002   ORIGINAL LAYOUT -- FLAT FEE RULES.
001800*    06/18/95   RGH   CHG-0021   ADDED RULE-FEE-VALUE-AT AND
001900*                                RULE-FEE-TYP-CDE 88-LEVELS FOR
002000*                                PERCENTAGE-RATE RULES.
002100*    09/25/97   DJP   CHG-0041   ADDED RULE-MIN-AMOUNT/RULE-MAX-
002200*                                AMOUNT APPLICABILITY WINDOW AND
002300*                                THE TIERED-FEE REDEFINES BELOW.
002400*    01/22/99   DJP   CHG-Y2K1   YEAR 2000 REVIEW -- NO DATE FIELDS
002500*                                ON THIS RECORD, NO CHANGE MADE.
002600*    04/11/02   MKL   CHG-0058   ADDED RULE-STATUS-CDE LIFECYCLE
002700*                                88-LEVELS (DRAFT/ACTIVE/INACTIVE/
002800*                                ARCHIVED) FOR CHG-RULE-MAINT.
002900*    03/18/04   RGH   CHG-0075   WIDENED RULE-CATEGORY-CDE FROM 13
003000*                                TO 14 BYTES -- RULE-CATEGORY-RETAIL
003100*                                TESTS 'RETAIL_BANKING' (14 BYTES)
003200*                                AND WAS NEVER TRUE AT 13.  TRIMMED
003300*                                THE TRAILING FILLER BY ONE BYTE SO
003400*                                THE RECORD STAYS 326 BYTES OVERALL.
003500*    04/02/04   RGH   CHG-0076   CHANGED RULE-FEE-VALUE-AT, RULE-MIN-
003600*                                AMOUNT-AT AND RULE-MAX-AMOUNT-AT
003700*                                (AND THE TIER-BOUND REDEFINES) FROM
003800*                                DISPLAY SIGN TRAILING SEPARATE TO
003900*                                COMP-3 -- THESE ARE MONEY FIELDS AND
004000*                                SHOULD HAVE BEEN PACKED ALL ALONG.
004100*                                RECORD DROPS FROM 326 TO 305 BYTES.
004200*----------------------------------------------------------------*
004300 01  CHG-RULE-RECORD.
004400     05  RULE-ID                        PIC 9(09).
004500     05  RULE-CODE                      PIC X(10).
004600     05  RULE-NAME-TXT                  PIC X(100).
004700     05  RULE-CATEGORY-CDE              PIC X(14).
004800         88  RULE-CATEGORY-RETAIL           VALUE 'RETAIL_BANKING'.
004900         88  RULE-CATEGORY-CORPORATE        VALUE 'CORP_BANKING'.
005000         88  RULE-CATEGORY-ALL              VALUE 'ALL'.
005100     05  RULE-ACTIVITY-TYP-CDE          PIC X(10).
005200         88  RULE-ACTIVITY-UNIT-WISE        VALUE 'UNIT_WISE'.
005300         88  RULE-ACTIVITY-RANGE-BASED      VALUE 'RANGE_BASED'.
005400         88  RULE-ACTIVITY-MONTHLY          VALUE 'MONTHLY'.
005500         88  RULE-ACTIVITY-SPECIAL          VALUE 'SPECIAL'.
005600         88  RULE-ACTIVITY-ADHOC            VALUE 'ADHOC'.
005700     05  RULE-FEE-TYP-CDE               PIC X(14).
005800         88  RULE-FEE-TYP-PERCENTAGE        VALUE 'PERCENTAGE'.
005900         88  RULE-FEE-TYP-FLAT-AMOUNT       VALUE 'FLAT_AMOUNT'.
006000         88  RULE-FEE-TYP-TIERED            VALUE 'TIERED'.
006100     05  RULE-FEE-VALUE-AT              PIC S9(6)V9(4)      COMP-3.
006200     05  RULE-CURR-CDE                  PIC X(03).
006300     05  RULE-AMT-WINDOW.
006400         10  RULE-MIN-AMOUNT-AT         PIC S9(13)V9(2)     COMP-3.
006500         10  RULE-MAX-AMOUNT-AT         PIC S9(13)V9(2)     COMP-3.
006600     05  RULE-AMT-WINDOW-R REDEFINES RULE-AMT-WINDOW.
006700         10  RULE-TIER-LOW-BOUND        PIC S9(13)V9(2)     COMP-3.
006800         10  RULE-TIER-HIGH-BOUND       PIC S9(13)V9(2)     COMP-3.
006900     05  RULE-REQUIRED-TXN-TYP          PIC X(50).
007000     05  RULE-THRESHOLD-COUNT           PIC 9(05).
007100     05  RULE-THRESHOLD-PERIOD-CDE      PIC X(07).
007200         88  RULE-THRESHOLD-DAILY           VALUE 'DAILY'.
007300         88  RULE-THRESHOLD-MONTHLY         VALUE 'MONTHLY'.
007400         88  RULE-THRESHOLD-YEARLY          VALUE 'YEARLY'.
007500     05  RULE-STATUS-CDE                PIC X(08).
007600         88  RULE-STATUS-DRAFT              VALUE 'DRAFT'.
007700         88  RULE-STATUS-ACTIVE             VALUE 'ACTIVE'.
007800         88  RULE-STATUS-INACTIVE           VALUE 'INACTIVE'.
007900         88  RULE-STATUS-ARCHIVED           VALUE 'ARCHIVED'.
008000     05  RULE-CREATE-DTE                PIC 9(08).
008100     05  RULE-CREATE-DTE-R REDEFINES RULE-CREATE-DTE.
008200         10  RULE-CREATE-CCYY-DT        PIC 9(04).
008300         10  RULE-CREATE-MM-DT          PIC 9(02).
008400         10  RULE-CREATE-DD-DT          PIC 9(02).
008500     05  RULE-LAST-MAINT-DTE            PIC 9(08).
008600     05  RULE-LAST-MAINT-OPID           PIC X(08).
008700     05  FILLER                         PIC X(29).
