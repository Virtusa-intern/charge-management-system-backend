000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CHG-RULE-MAINT.
000300 AUTHOR.        M K LOCKHART.
000400 INSTALLATION.  DST SYSTEMS INC.
000500 DATE-WRITTEN.  APRIL 1995.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*----------------------------------------------------------------*
000900*    CHG-RULE-MAINT                                               *
001000*    CHARGE-RULE MASTER FILE MAINTENANCE                          *
001100*----------------------------------------------------------------*
001200*    DESCRIPTION
001300*
001400*    CLASSIC OLD-MASTER/NEW-MASTER UPDATE.  READS THE CURRENT
001500*    CHARGE-RULE-FILE (OLD MASTER, IN RULE-CODE SEQUENCE) AND A
001600*    SORTED RULE-MAINT-TRANS-FILE OF CREATE/UPDATE/DELETE/APPROVE/
001700*    DEACTIVATE/REACTIVATE REQUESTS (ALSO IN RULE-CODE SEQUENCE),
001800*    MATCHES THEM BY RULE-CODE, AND WRITES A NEW CHARGE-RULE-FILE
001900*    (NEW MASTER) REFLECTING THE LIFECYCLE RULES BR-L1 THROUGH
002000*    BR-L6.  REJECTED TRANSACTIONS ARE WRITTEN TO THE EXCEPTION
002100*    REPORT WITH A REASON CODE AND DO NOT TOUCH THE NEW MASTER.
002200*    AN END-OF-RUN STATISTICS REPORT COUNTS THE SURVIVING RULES
002300*    BY RULE-STATUS-CDE AND RULE-CATEGORY-CDE.
002400*
002500*    CHANGE LOG
002600*    DATE       BY    TICKET     DESCRIPTION
002700*    04/11/95   MKL   CHG-0017   ORIGINAL OLD-MASTER/NEW-MASTER
002800*                                MAINTENANCE, CREATE/UPDATE/DELETE
002900*                                ONLY (NO APPROVAL STEP YET).
003000*    06/18/95   RGH   CHG-0021   SKIP-CREATE-ON-FEE-TYPE-MISMATCH
003100*                                EDIT REMOVED -- FEE TYPE VALIDATED
003200*                                BY THE ON-LINE ENTRY SCREEN, NOT
003300*                                THIS BATCH JOB.
003400*    09/25/97   DJP   CHG-0041   CARRY THE NEW MIN/MAX AMOUNT
003500*                                WINDOW THROUGH ON CREATE AND
003600*                                UPDATE.
003700*    01/22/99   DJP   CHG-Y2K1   YEAR 2000 REVIEW -- RULE-CREATE-DTE
003800*                                AND RULE-LAST-MAINT-DTE ALREADY
003900*                                CCYYMMDD; RUN-DATE PARAGRAPH
004000*                                WINDOWED THE SAME AS THE OTHER
004100*                                CHARGE-ENGINE DRIVERS.
004200*    04/11/02   MKL   CHG-0058   ADDED THE DRAFT/ACTIVE/INACTIVE/
004300*                                ARCHIVED LIFECYCLE (BR-L1-L6) --
004400*                                APPROVE/DEACTIVATE/REACTIVATE
004500*                                ACTIONS, RULE-STATUS-CDE EDITS,
004600*                                END-OF-RUN STATISTICS REPORT.
004700*    11/06/03   MKL   CHG-0070   MAINT-OPID NOW CARRIED THROUGH TO
004800*                                RULE-LAST-MAINT-OPID ON EVERY
004900*                                ACCEPTED ACTION.
005000*    04/02/04   RGH   CHG-0076   RULE-FEE-VALUE-AT/RULE-MIN-AMOUNT-AT/
005100*                                RULE-MAX-AMOUNT-AT REPACKED AS COMP-3
005200*                                IN CHGRULE.CPY -- NEW-RULE-RECORD
005300*                                NARROWED FROM 326 TO 305 BYTES TO
005400*                                MATCH.
005500*    04/09/04   RGH   CHG-0077   ADDED THE RULE-LOOKUP-CRIT-FILE PARM
005600*                                CARD AND THE 8000 LOOKUP/FILTER PASS
005700*                                SO A RUN CAN EXTRACT RULES BY ID,
005800*                                CODE, STATUS, CATEGORY AND FREE-TEXT
005900*                                SEARCH ON CODE/NAME -- THIS WAS THE
006000*                                ONE RULE-SERVICE BULLET THE CHG-0058
006100*                                REWRITE NEVER PICKED UP.
006200*    04/16/04   RGH   CHG-0078   PULLED THE TRANSACTION COUNTERS AND
006300*                                THE WORK INDICES (WS-TRANS-READ-
006400*                                COUNT, WS-TRANS-ACCEPT-COUNT, WS-
006500*                                TRANS-REJECT-COUNT, WS-RULE-NEXT-ID,
006600*                                WS-STAT-IDX) OUT OF WS04-COUNTERS AND
006700*                                ONTO GENUINE 77-LEVEL ENTRIES AHEAD
006800*                                OF WS01 -- PLAIN SCRATCH SCALARS
006900*                                BELONG AT THE 77 LEVEL, NOT BURIED
007000*                                IN A GROUP, PER THE SHOP STANDARD.
007100*    04/16/04   RGH   CHG-0079   ADDED NARRATIVE COMMENTARY THROUGH
007200*                                THE PROCEDURE DIVISION EXPLAINING THE
007300*                                WHY BEHIND EACH PARAGRAPH, NOT JUST
007400*                                THE WHAT -- PER THE SHOP DOCUMENTATION
007500*                                STANDARD REVIEW.
007600*----------------------------------------------------------------*
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER.   IBM-370.
008000 OBJECT-COMPUTER.   IBM-370.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM
008300     CLASS CHG-YES-NO-CLASS IS 'Y' 'N'.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT OLD-RULE-MASTER-FILE
008700         ASSIGN TO RULEOLD
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-OLD-FILE-STATUS.
009000     SELECT RULE-MAINT-TRANS-FILE
009100         ASSIGN TO RULETRNS
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-TRNS-FILE-STATUS.
009400     SELECT NEW-RULE-MASTER-FILE
009500         ASSIGN TO RULENEW
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS WS-NEW-FILE-STATUS.
009800     SELECT REPORT-FILE
009900         ASSIGN TO CHGRPT
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS WS-RPT-FILE-STATUS.
010200     SELECT RULE-LOOKUP-CRIT-FILE
010300         ASSIGN TO RULELKUP
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS WS-LKUP-FILE-STATUS.
010600 DATA DIVISION.
010700 FILE SECTION.
010800*
010900*    OLD-RULE-MASTER-FILE -- THE CHARGE-RULE FILE AS IT STOOD AT
011000*    THE START OF THE RUN.  READ ONLY; EVERY ROW LANDS ON NEW-
011100*    RULE-MASTER-FILE EITHER UNCHANGED (2100) OR AS MODIFIED BY A
011200*    MAINTENANCE TRANSACTION (3000 SERIES).
011300*
011400 FD  OLD-RULE-MASTER-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD.
011700     COPY CHGRULE.
011800*
011900*    RULE-MAINT-TRANS-FILE -- ONE CARD PER MAINTENANCE REQUEST
012000*    (CREATE/UPDATE/DELETE/APPROVE/DEACTIVATE/REACTIVATE), SORTED
012100*    ASCENDING BY MAINT-RULE-CODE TO MATCH OLD-RULE-MASTER-FILE'S
012200*    KEY SEQUENCE -- THIS PROGRAM DOES NOT SORT ITS OWN INPUT.
012300*
012400 FD  RULE-MAINT-TRANS-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD.
012700     COPY CHGMAINT.
012800*
012900*    NEW-RULE-MASTER-FILE -- THE OUTPUT OF THE MATCH/APPLY PASS,
013000*    AND THE INPUT TO THE 7000 STATISTICS TALLY AND THE 8000
013100*    LOOKUP/FILTER EXTRACT.  CARRIED AS A PLAIN PIC X BUFFER HERE
013200*    (RATHER THAN A SECOND COPY CHGRULE) SINCE THE RECORD IS BUILT
013300*    BY MOVING A FULLY-POPULATED CHG-RULE-RECORD INTO IT BEFORE
013400*    EVERY WRITE -- THERE IS NO NEED TO ADDRESS ITS FIELDS BY NAME
013500*    ON THIS SIDE OF THE FD.
013600*
013700 FD  NEW-RULE-MASTER-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD.
014000 01  NEW-RULE-RECORD             PIC X(305).
014100*
014200*    REPORT-FILE -- THE ONE PRINT CHANNEL FOR THIS PROGRAM.  THE
014300*    REJECTED-TRANSACTION EXCEPTION LISTING, THE STATUS/CATEGORY
014400*    STATISTICS REPORT AND THE CHG-0077 LOOKUP/FILTER EXTRACT ALL
014500*    SHARE THIS SAME FD -- EACH SECTION OPENS WITH ITS OWN PAGE
014600*    BREAK SO THEY DO NOT RUN TOGETHER ON THE PRINTOUT.
014700*
014800 FD  REPORT-FILE
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD.
015100 01  RPT-PRINT-LINE               PIC X(133).
015200*
015300*    RULE-LOOKUP-CRIT-FILE (CHG-0077) -- OPTIONAL SINGLE-CARD PARM
015400*    FILE NAMING THE CRITERIA FOR THE 8000 LOOKUP/FILTER EXTRACT.
015500*    DECLARED DIRECTLY UNDER ITS OWN FD, NOT AS A SHARED COPYBOOK,
015600*    SINCE THIS PROGRAM IS ITS ONLY CONSUMER -- SAME TREATMENT AS
015700*    CHG-TEST-DRIVER'S PARM-CARD-RECORD.  A SPACE OR ZERO IN ANY
015800*    FIELD IS A WILDCARD FOR THAT CRITERION.
015900*
016000 FD  RULE-LOOKUP-CRIT-FILE
016100     RECORDING MODE IS F
016200     LABEL RECORDS ARE STANDARD.
016300 01  RULE-LOOKUP-CRIT-RECORD.
016400     05  RLC-RULE-ID                 PIC 9(09).
016500     05  RLC-RULE-CODE                PIC X(10).
016600     05  RLC-RULE-STATUS-CDE          PIC X(08).
016700     05  RLC-RULE-CATEGORY-CDE        PIC X(14).
016800     05  RLC-SEARCH-TXT               PIC X(30).
016900     05  FILLER                      PIC X(09).
017000 WORKING-STORAGE SECTION.
017100*
017200*    77-LEVEL SCRATCH COUNTERS AND TABLE/SEARCH INDICES -- THESE ARE
017300*    PLAIN STANDALONE SCALARS, NOT PART OF ANY RECORD LAYOUT, SO THEY
017400*    ARE CARRIED AT THE 77 LEVEL RATHER THAN BURIED UNDER A 01 GROUP.
017500*
017600 77  WS-TRANS-READ-COUNT              PIC S9(07) COMP VALUE 0.
017700 77  WS-TRANS-ACCEPT-COUNT           PIC S9(07) COMP VALUE 0.
017800 77  WS-TRANS-REJECT-COUNT           PIC S9(07) COMP VALUE 0.
017900 77  WS-RULE-NEXT-ID                 PIC S9(09) COMP VALUE 0.
018000 77  WS-STAT-IDX                     PIC S9(03) COMP VALUE 0.
018100 01  WS01-FILE-STATUS-AREA.
018200     05  WS-OLD-FILE-STATUS          PIC X(02).
018300     05  WS-TRNS-FILE-STATUS         PIC X(02).
018400     05  WS-NEW-FILE-STATUS          PIC X(02).
018500     05  WS-RPT-FILE-STATUS          PIC X(02).
018600     05  WS-LKUP-FILE-STATUS         PIC X(02).
018700     05  FILLER                      PIC X(08).
018800*
018900*    WS02 -- THE MATCH-LOOP STATE.  WS-MATCH-SW CARRIES THE RESULT
019000*    OF COMPARING THE OLD-MASTER AND TRANSACTION KEYS (OLD-LOW/
019100*    TRNS-LOW/KEYS-EQUAL/RUN-COMPLETE) FOR 2000-MATCH-RECORDS.
019200*
019300 01  WS02-SWITCHES.
019400     05  WS-EOF-OLD-SW                PIC X(01) VALUE 'N'.
019500         88  WS-EOF-OLD                   VALUE 'Y'.
019600     05  WS-EOF-TRNS-SW               PIC X(01) VALUE 'N'.
019700         88  WS-EOF-TRNS                  VALUE 'Y'.
019800     05  WS-MATCH-SW                  PIC X(01) VALUE SPACES.
019900         88  WS-OLD-LOW                   VALUE 'O'.
020000         88  WS-TRNS-LOW                  VALUE 'T'.
020100         88  WS-KEYS-EQUAL                VALUE 'E'.
020200         88  WS-RUN-COMPLETE              VALUE 'X'.
020300     05  WS-REJECT-SW                 PIC X(01) VALUE 'N'.
020400         88  WS-TRANS-REJECTED            VALUE 'Y'.
020500     05  WS-EOF-NEW-SW                PIC X(01) VALUE 'N'.
020600         88  WS-EOF-NEW                   VALUE 'Y'.
020700     05  FILLER                      PIC X(09).
020800*
020900*    WS03 -- TODAY'S DATE, BROKEN OUT BY 1500-COMPUTE-RUN-DATE.
021000*    USED TO STAMP RULE-CREATE-DTE AND RULE-LAST-MAINT-DTE ON
021100*    EVERY ACCEPTED MAINTENANCE ACTION.
021200*
021300 01  WS03-RUN-DATE-AREA.
021400     05  WS-TODAY-YYMMDD             PIC 9(06).
021500     05  WS-TODAY-YYMMDD-R REDEFINES WS-TODAY-YYMMDD.
021600         10  WS-TODAY-YY             PIC 9(02).
021700         10  WS-TODAY-MM-IN          PIC 9(02).
021800         10  WS-TODAY-DD-IN          PIC 9(02).
021900     05  WS-TODAY-CCYYMMDD           PIC 9(08).
022000     05  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
022100         10  WS-TODAY-CCYY           PIC 9(04).
022200         10  WS-TODAY-MM             PIC 9(02).
022300         10  WS-TODAY-DD             PIC 9(02).
022400     05  FILLER                      PIC X(08).
022500*
022600*    WS04 -- END-OF-RUN STATUS/CATEGORY TALLIES (7100-TALLY-
022700*    STATISTICS) AND THE CHG-0077 FREE-TEXT SEARCH WORK AREA
022800*    (WS-SRCH-HIT-COUNT/WS-SRCH-TXT-LEN/WS-LOOKUP-LIST-COUNT).
022900*
023000 01  WS04-STAT-COUNTERS.
023100     05  WS-STAT-DRAFT-COUNT          PIC 9(05)   VALUE 0.
023200     05  WS-STAT-ACTIVE-COUNT         PIC 9(05)   VALUE 0.
023300     05  WS-STAT-INACTIVE-COUNT       PIC 9(05)   VALUE 0.
023400     05  WS-STAT-ARCHIVED-COUNT       PIC 9(05)   VALUE 0.
023500     05  WS-STAT-RETAIL-COUNT         PIC 9(05)   VALUE 0.
023600     05  WS-STAT-CORPORATE-COUNT      PIC 9(05)   VALUE 0.
023700     05  WS-STAT-ALL-COUNT            PIC 9(05)   VALUE 0.
023800     05  WS-SRCH-HIT-COUNT            PIC S9(03) COMP VALUE 0.
023900     05  WS-SRCH-TXT-LEN              PIC S9(02) COMP VALUE 0.
024000     05  WS-LOOKUP-LIST-COUNT         PIC S9(05) COMP VALUE 0.
024100     05  FILLER                      PIC X(10).
024200*
024300*    WS05 -- THE TWO MATCH KEYS.  BOTH START AT HIGH-VALUES SO
024400*    THE FIRST 2000-MATCH-RECORDS COMPARE, BEFORE EITHER FILE HAS
024500*    BEEN READ, NEVER FALSELY SIGNALS KEYS-EQUAL.
024600*
024700 01  WS05-CURRENT-KEYS.
024800     05  WS-OLD-RULE-CODE            PIC X(10) VALUE HIGH-VALUES.
024900     05  WS-TRNS-RULE-CODE           PIC X(10) VALUE HIGH-VALUES.
025000     05  FILLER                      PIC X(10).
025100*
025200*    WS06 -- HOLDS THE ENGLISH REASON TEXT FOR WHATEVER BR-Lnn
025300*    EDIT FAILED IN 2200-EDIT-MAINT-TRANS, FOR PRINTING ON THE
025400*    6000 EXCEPTION LINE.
025500*
025600 01  WS06-REJECT-REASON-AREA.
025700     05  WS-REJECT-REASON-TXT        PIC X(60) VALUE SPACES.
025800     05  FILLER                      PIC X(20).
025900*
026000*    WS07 -- ONE PRINT LINE OF THE EXCEPTION REPORT.
026100*
026200 01  WS07-EXCEPTION-LINE.
026300     05  FILLER                      PIC X(02) VALUE SPACES.
026400     05  XL-ACTION-CDE               PIC X(12).
026500     05  FILLER                      PIC X(02) VALUE SPACES.
026600     05  XL-RULE-CODE                PIC X(12).
026700     05  FILLER                      PIC X(02) VALUE SPACES.
026800     05  XL-REASON-TXT               PIC X(60).
026900     05  FILLER                      PIC X(43) VALUE SPACES.
027000*
027100*    WS08/WS09 -- THE TWO-LINE PAGE/COLUMN HEADING FOR THE
027200*    EXCEPTION REPORT, PRINTED ONCE BY 1600-PRINT-EXCEPTION-
027300*    HEADINGS.
027400*
027500 01  WS08-HEADING-LINE-1.
027600     05  FILLER                      PIC X(01) VALUE ' '.
027700     05  FILLER                      PIC X(60) VALUE
027800           'CHG-RULE-MAINT -- CHARGE RULE MASTER MAINTENANCE EXCEPTION'.
027900     05  FILLER                      PIC X(72) VALUE SPACES.
028000 01  WS09-HEADING-LINE-2.
028100     05  FILLER                      PIC X(01) VALUE ' '.
028200     05  FILLER                      PIC X(14) VALUE 'ACTION'.
028300     05  FILLER                      PIC X(14) VALUE 'RULE-CODE'.
028400     05  FILLER                      PIC X(104) VALUE 'REASON'.
028500*
028600*    WS10/WS11/WS12 -- THE STATISTICS REPORT LAYOUTS PRINTED BY
028700*    7000-PRODUCE-STATISTICS: PAGE HEADING, ONE REUSABLE LABEL/
028800*    COUNT LINE, AND THE CLOSING TRANSACTION-TOTALS LINE.
028900*
029000 01  WS10-STAT-HEADING-LINE.
029100     05  FILLER                      PIC X(01) VALUE ' '.
029200     05  FILLER                      PIC X(60) VALUE
029300           'CHG-RULE-MAINT -- END-OF-RUN RULE MASTER STATISTICS'.
029400     05  FILLER                      PIC X(72) VALUE SPACES.
029500 01  WS11-STAT-LINE.
029600     05  FILLER                      PIC X(02) VALUE SPACES.
029700     05  SL-LABEL-TXT                PIC X(30).
029800     05  FILLER                      PIC X(02) VALUE SPACES.
029900     05  SL-COUNT                    PIC ZZ,ZZ9.
030000     05  FILLER                      PIC X(93) VALUE SPACES.
030100 01  WS12-TOTAL-LINE.
030200     05  FILLER                  PIC X(01) VALUE ' '.
030300     05  FILLER                  PIC X(20)
030400                                    VALUE 'TRANSACTIONS READ -'.
030500     05  TL-READ-COUNT            PIC ZZ,ZZ9.
030600     05  FILLER                  PIC X(13) VALUE 'ACCEPTED -'.
030700     05  TL-ACCEPT-COUNT          PIC ZZ,ZZ9.
030800     05  FILLER                  PIC X(12) VALUE 'REJECTED -'.
030900     05  TL-REJECT-COUNT          PIC ZZ,ZZ9.
031000     05  FILLER                  PIC X(69) VALUE SPACES.
031100*
031200*    WS13/WS14 -- RUN-TIME BOOKKEEPING SO THE OPERATOR'S RUN LOG
031300*    SHOWS HOW LONG THE MAINTENANCE PASS TOOK.  SEE 9200-COMPUTE-
031400*    ELAPSED-TIME.
031500*
031600 01  WS13-RUN-TIME-AREA.
031700     05  WS-START-TIME               PIC 9(08).
031800     05  WS-START-TIME-R REDEFINES WS-START-TIME.
031900         10  WS-START-HH             PIC 9(02).
032000         10  WS-START-MN             PIC 9(02).
032100         10  WS-START-SS             PIC 9(02).
032200         10  WS-START-HS             PIC 9(02).
032300     05  WS-END-TIME                 PIC 9(08).
032400     05  WS-END-TIME-R REDEFINES WS-END-TIME.
032500         10  WS-END-HH               PIC 9(02).
032600         10  WS-END-MN               PIC 9(02).
032700         10  WS-END-SS               PIC 9(02).
032800         10  WS-END-HS               PIC 9(02).
032900     05  WS-ELAPSED-SECONDS          PIC S9(07)  COMP VALUE 0.
033000     05  WS-ELAPSED-SECONDS-DISP     PIC ZZZZ9.
033100     05  FILLER                      PIC X(10).
033200 01  WS14-ELAPSED-LINE.
033300     05  FILLER                      PIC X(01) VALUE ' '.
033400     05  FILLER                      PIC X(28) VALUE
033500           'ELAPSED PROCESSING SECONDS -'.
033600     05  EL-ELAPSED-SECONDS           PIC ZZZZ9.
033700     05  FILLER                      PIC X(99) VALUE SPACES.
033800*
033900*    WS15/WS16/WS17/WS18 (CHG-0077) -- THE LOOKUP/FILTER EXTRACT
034000*    REPORT LAYOUTS: PAGE HEADING, COLUMN HEADING, ONE REUSABLE
034100*    DETAIL LINE PER MATCHING RULE, AND THE CLOSING MATCH-COUNT
034200*    LINE.  SAME 133-BYTE RPT-PRINT-LINE AS THE REST OF THIS
034300*    PROGRAM'S REPORTING -- NO SEPARATE OUTPUT FILE WAS ADDED.
034400*
034500 01  WS15-LOOKUP-HEADING-LINE.
034600     05  FILLER                      PIC X(01) VALUE ' '.
034700     05  FILLER                      PIC X(60) VALUE
034800           'CHG-RULE-MAINT -- RULE LOOKUP/FILTER EXTRACT'.
034900     05  FILLER                      PIC X(72) VALUE SPACES.
035000 01  WS16-LOOKUP-COLUMN-LINE.
035100     05  FILLER                      PIC X(01) VALUE ' '.
035200     05  FILLER                      PIC X(12) VALUE 'RULE-CODE'.
035300     05  FILLER                      PIC X(30) VALUE 'RULE-NAME'.
035400     05  FILLER                      PIC X(16) VALUE 'CATEGORY'.
035500     05  FILLER                      PIC X(10) VALUE 'STATUS'.
035600     05  FILLER                      PIC X(64) VALUE SPACES.
035700 01  WS17-LOOKUP-LINE.
035800     05  FILLER                      PIC X(01) VALUE SPACES.
035900     05  LL-RULE-CODE                PIC X(12).
036000     05  LL-RULE-NAME-TXT            PIC X(30).
036100     05  LL-RULE-CATEGORY-CDE        PIC X(16).
036200     05  LL-RULE-STATUS-CDE          PIC X(10).
036300     05  FILLER                      PIC X(64) VALUE SPACES.
036400 01  WS18-LOOKUP-TOTAL-LINE.
036500     05  FILLER                      PIC X(01) VALUE ' '.
036600     05  FILLER                      PIC X(17) VALUE
036700           'RULES MATCHED -'.
036800     05  LT-LOOKUP-COUNT              PIC ZZ,ZZ9.
036900     05  FILLER                      PIC X(109) VALUE SPACES.
037000 PROCEDURE DIVISION.
037100*----------------------------------------------------------------*
037200*    0000-MAIN-CONTROL -- TOP-LEVEL DRIVER FOR CHG-RULE-MAINT.    *
037300*    FOUR PASSES OVER THE RULE-SERVICE DATA, IN ORDER:            *
037400*      1000  ONE-TIME SETUP (OPENS, RUN DATE, PRIMING READS)      *
037500*      2000  OLD-MASTER/TRANSACTION MATCH -- APPLIES THE MAINT    *
037600*            ACTIONS AND WRITES THE NEW MASTER                    *
037700*      7000  STATUS/CATEGORY STATISTICS OFF THE TALLIES BUILT     *
037800*            WHILE THE NEW MASTER WAS BEING WRITTEN               *
037900*      8000  OPTIONAL LOOKUP/FILTER EXTRACT OFF THE FINISHED NEW  *
038000*            MASTER (CHG-0077)                                   *
038100*    EACH PASS IS A SEPARATE PERFORM-THRU SO A FUTURE RELEASE     *
038200*    CAN REORDER OR SKIP A STEP WITHOUT TOUCHING THE OTHERS.      *
038300*----------------------------------------------------------------*
038400 0000-MAIN-CONTROL.
038500     PERFORM 1000-INITIALIZE
038600         THRU 1000-EXIT.
038700     PERFORM 2000-MATCH-RECORDS
038800         THRU 2000-EXIT
038900         UNTIL WS-RUN-COMPLETE.
039000     PERFORM 7000-PRODUCE-STATISTICS
039100         THRU 7000-EXIT.
039200     PERFORM 8000-PRODUCE-LOOKUP-EXTRACT
039300         THRU 8000-EXIT.
039400     PERFORM 9000-FINALIZE
039500         THRU 9000-EXIT.
039600     GOBACK.
039700 0000-EXIT.
039800     EXIT.
039900*----------------------------------------------------------------*
040000*    1000-INITIALIZE -- OPENS THE FILE SET AND PRIMES BOTH SIDES  *
040100*    OF THE 2000-MATCH-RECORDS BALANCED-LINE LOOP.  THE LOOKUP/   *
040200*    FILTER PARM CARD IS READ AND CLOSED HERE, BEFORE THE MAIN    *
040300*    FILE SET IS EVEN OPENED, SO A BAD OR MISSING CARD NEVER      *
040400*    HOLDS UP THE MAINTENANCE PASS -- 8000 SIMPLY SEES WILDCARD   *
040500*    CRITERIA AND LISTS EVERY RULE.                               *
040600*----------------------------------------------------------------*
040700 1000-INITIALIZE.
040800     ACCEPT WS-START-TIME FROM TIME.
040900     PERFORM 1900-READ-LOOKUP-CRITERIA
041000         THRU 1900-EXIT.
041100     OPEN INPUT  OLD-RULE-MASTER-FILE
041200          INPUT  RULE-MAINT-TRANS-FILE
041300          OUTPUT NEW-RULE-MASTER-FILE
041400          OUTPUT REPORT-FILE.
041500     PERFORM 1500-COMPUTE-RUN-DATE
041600         THRU 1500-EXIT.
041700     PERFORM 1600-PRINT-EXCEPTION-HEADINGS
041800         THRU 1600-EXIT.
041900     PERFORM 1700-READ-OLD-MASTER
042000         THRU 1700-EXIT.
042100     PERFORM 1800-READ-MAINT-TRANS
042200         THRU 1800-EXIT.
042300 1000-EXIT.
042400     EXIT.
042500*----------------------------------------------------------------*
042600*    1500-COMPUTE-RUN-DATE -- STAMPS RULE-CREATE-DTE/RULE-LAST-   *
042700*    MAINT-DTE WITH TODAY'S DATE.  THE CCYY WINDOW (PIVOT 50) WAS *
042800*    PUT IN DURING THE ORIGINAL Y2K REVIEW AND IS CARRIED FORWARD *
042900*    HERE EVEN THOUGH RULE-MAINT-TRANS-FILE DID NOT EXIST BACK    *
043000*    THEN -- ONE SHOP-WIDE DATE-WINDOWING CONVENTION, NOT A NEW   *
043100*    ONE INVENTED FOR THIS PROGRAM.                                *
043200*----------------------------------------------------------------*
043300 1500-COMPUTE-RUN-DATE.
043400     ACCEPT WS-TODAY-YYMMDD FROM DATE.
043500     MOVE WS-TODAY-MM-IN TO WS-TODAY-MM.
043600     MOVE WS-TODAY-DD-IN TO WS-TODAY-DD.
043700     IF WS-TODAY-YY IS GREATER THAN OR EQUAL TO 50
043800         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY
043900     ELSE
044000         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
044100     END-IF.
044200 1500-EXIT.
044300     EXIT.
044400*----------------------------------------------------------------*
044500*    1600-PRINT-EXCEPTION-HEADINGS -- ONE-TIME PAGE/COLUMN        *
044600*    HEADING FOR THE REJECTED-TRANSACTION EXCEPTION REPORT        *
044700*    PRINTED AS 6000-PRINT-EXCEPTION FIRES DURING THE MATCH.      *
044800*----------------------------------------------------------------*
044900 1600-PRINT-EXCEPTION-HEADINGS.
045000     WRITE RPT-PRINT-LINE FROM WS08-HEADING-LINE-1
045100         AFTER ADVANCING PAGE.
045200     WRITE RPT-PRINT-LINE FROM WS09-HEADING-LINE-2
045300         AFTER ADVANCING 2 LINES.
045400 1600-EXIT.
045500     EXIT.
045600*----------------------------------------------------------------*
045700*    1700-READ-OLD-MASTER -- PRIMING/ADVANCING READ FOR THE OLD   *
045800*    SIDE OF THE MATCH.  WS-OLD-RULE-CODE IS SET TO HIGH-VALUES   *
045900*    AT END-OF-FILE SO THE 2000-MATCH-RECORDS EVALUATE NATURALLY  *
046000*    DRAINS ANY REMAINING TRANSACTIONS AS TRNS-LOW WITHOUT A      *
046100*    SEPARATE EOF BRANCH FOR EVERY COMBINATION.                   *
046200*----------------------------------------------------------------*
046300 1700-READ-OLD-MASTER.
046400     READ OLD-RULE-MASTER-FILE
046500         AT END
046600             SET WS-EOF-OLD TO TRUE
046700             MOVE HIGH-VALUES TO WS-OLD-RULE-CODE
046800     END-READ.
046900     IF NOT WS-EOF-OLD
047000         MOVE RULE-CODE TO WS-OLD-RULE-CODE
047100     END-IF.
047200 1700-EXIT.
047300     EXIT.
047400*----------------------------------------------------------------*
047500*    1800-READ-MAINT-TRANS -- PRIMING/ADVANCING READ FOR THE      *
047600*    TRANSACTION SIDE OF THE MATCH.  SAME HIGH-VALUES SENTINEL    *
047700*    TECHNIQUE AS 1700.  WS-TRANS-READ-COUNT IS BUMPED HERE, ON   *
047800*    EVERY TRANSACTION ACTUALLY READ, SO THE 7000 TOTAL LINE      *
047900*    REFLECTS WHAT CAME IN REGARDLESS OF WHETHER IT WAS LATER     *
048000*    ACCEPTED OR REJECTED.                                        *
048100*----------------------------------------------------------------*
048200 1800-READ-MAINT-TRANS.
048300     READ RULE-MAINT-TRANS-FILE
048400         AT END
048500             SET WS-EOF-TRNS TO TRUE
048600             MOVE HIGH-VALUES TO WS-TRNS-RULE-CODE
048700     END-READ.
048800     IF NOT WS-EOF-TRNS
048900         ADD 1 TO WS-TRANS-READ-COUNT
049000         MOVE MAINT-RULE-CODE TO WS-TRNS-RULE-CODE
049100     END-IF.
049200 1800-EXIT.
049300     EXIT.
049400*----------------------------------------------------------------*
049500*    1900-READ-LOOKUP-CRITERIA -- OPTIONAL PARM CARD NAMING THE   *
049600*    ID/CODE/STATUS/CATEGORY/FREE-TEXT CRITERIA FOR THE 8000      *
049700*    LOOKUP/FILTER EXTRACT.  A MISSING OR EMPTY CARD MEANS LIST   *
049800*    EVERY RULE ON THE NEW MASTER -- EVERY CRITERION DEFAULTS TO  *
049900*    A WILDCARD.                                                 *
050000*----------------------------------------------------------------*
050100 1900-READ-LOOKUP-CRITERIA.
050200     OPEN INPUT  RULE-LOOKUP-CRIT-FILE.
050300     READ RULE-LOOKUP-CRIT-FILE
050400         AT END
050500             MOVE ZERO   TO RLC-RULE-ID
050600             MOVE SPACES TO RLC-RULE-CODE
050700             MOVE SPACES TO RLC-RULE-STATUS-CDE
050800             MOVE SPACES TO RLC-RULE-CATEGORY-CDE
050900             MOVE SPACES TO RLC-SEARCH-TXT
051000     END-READ.
051100     CLOSE RULE-LOOKUP-CRIT-FILE.
051200     PERFORM 1950-TRIM-SEARCH-TEXT
051300         THRU 1950-EXIT.
051400 1900-EXIT.
051500     EXIT.
051600*    RLC-SEARCH-TXT COMES IN AS A FIXED 30-BYTE FIELD PADDED WITH
051700*    TRAILING SPACES.  8300-CHECK-LOOKUP-CRITERIA DOES A SUBSTRING
051800*    SCAN AGAINST THIS FIELD, SO WE NEED THE TRUE LENGTH OF THE
051900*    TYPED TEXT (NOT 30) OR A SHORT SEARCH WORD WOULD NEVER MATCH
052000*    ANYTHING SHORTER THAN THE FULL FIELD.  WS-SRCH-TXT-LEN = 0
052100*    MEANS THE CARD LEFT THE FIELD BLANK -- TREATED AS A WILDCARD.
052200 1950-TRIM-SEARCH-TEXT.
052300     MOVE 30 TO WS-SRCH-TXT-LEN.
052400     PERFORM 1960-BACK-UP-ONE-BYTE
052500         THRU 1960-EXIT
052600         UNTIL WS-SRCH-TXT-LEN = 0
052700         OR RLC-SEARCH-TXT (WS-SRCH-TXT-LEN:1) NOT = SPACE.
052800 1950-EXIT.
052900     EXIT.
053000*    SPLIT OUT AS ITS OWN PARAGRAPH SO THE PERFORM...UNTIL ABOVE
053100*    READS AS A LOOP OVER A SINGLE STEP RATHER THAN AN INLINE
053200*    ARITHMETIC STATEMENT -- HOUSE STYLE KEEPS LOOP BODIES NAMED.
053300 1960-BACK-UP-ONE-BYTE.
053400     SUBTRACT 1 FROM WS-SRCH-TXT-LEN.
053500 1960-EXIT.
053600     EXIT.
053700*----------------------------------------------------------------*
053800*    2000-MATCH-RECORDS -- CLASSIC OLD-MASTER/TRANSACTION MATCH   *
053900*    ON RULE-CODE.  A RULE WITH NO TRANSACTION AGAINST IT PASSES  *
054000*    THROUGH TO THE NEW MASTER UNCHANGED; A TRANSACTION WITH NO   *
054100*    MATCHING OLD-MASTER ROW IS ONLY VALID AS A CREATE.           *
054200*----------------------------------------------------------------*
054300 2000-MATCH-RECORDS.
054400*    STEP ONE -- COMPARE THE TWO KEYS AND CLASSIFY THE SITUATION
054500*    INTO EXACTLY ONE OF FOUR STATES.  BOTH EOF CHECKS ARE NEEDED
054600*    BEFORE THE PLAIN KEY COMPARE BECAUSE HIGH-VALUES IS A VALID
054700*    (THOUGH NEVER EQUAL) COMPARE RESULT ON ITS OWN.
054800     EVALUATE TRUE
054900         WHEN WS-EOF-OLD AND WS-EOF-TRNS
055000             SET WS-RUN-COMPLETE TO TRUE
055100         WHEN WS-EOF-OLD
055200             SET WS-TRNS-LOW TO TRUE
055300         WHEN WS-EOF-TRNS
055400             SET WS-OLD-LOW TO TRUE
055500         WHEN WS-OLD-RULE-CODE < WS-TRNS-RULE-CODE
055600             SET WS-OLD-LOW TO TRUE
055700         WHEN WS-OLD-RULE-CODE > WS-TRNS-RULE-CODE
055800             SET WS-TRNS-LOW TO TRUE
055900         WHEN OTHER
056000             SET WS-KEYS-EQUAL TO TRUE
056100     END-EVALUATE.
056200*    STEP TWO -- ACT ON THE CLASSIFICATION.  OLD-LOW MEANS THE
056300*    OLD-MASTER ROW HAS NO TRANSACTION AGAINST IT THIS RUN AND
056400*    PASSES THROUGH UNCHANGED.  TRNS-LOW MEANS THE TRANSACTION'S
056500*    RULE CODE IS NOT ON THE OLD MASTER -- THE ONLY ACTION THAT
056600*    CAN LEGALLY APPLY HERE IS A CREATE; ANYTHING ELSE IS REJECTED
056700*    AS "RULE CODE NOT ON FILE" BY 2200.  KEYS-EQUAL MEANS BOTH A
056800*    MASTER ROW AND A TRANSACTION EXIST FOR THIS RULE CODE, SO THE
056900*    TRANSACTION'S ACTION IS APPLIED AGAINST THE EXISTING ROW.
057000     EVALUATE TRUE
057100         WHEN WS-RUN-COMPLETE
057200             CONTINUE
057300         WHEN WS-OLD-LOW
057400             PERFORM 2100-WRITE-UNCHANGED-RULE
057500                 THRU 2100-EXIT
057600             PERFORM 1700-READ-OLD-MASTER
057700                 THRU 1700-EXIT
057800         WHEN WS-TRNS-LOW
057900             PERFORM 2200-EDIT-MAINT-TRANS
058000                 THRU 2200-EXIT
058100             IF MAINT-ACTION-CREATE AND NOT WS-TRANS-REJECTED
058200                 PERFORM 3100-APPLY-CREATE
058300                     THRU 3100-EXIT
058400             ELSE
058500                 PERFORM 6000-PRINT-EXCEPTION
058600                     THRU 6000-EXIT
058700             END-IF
058800             PERFORM 1800-READ-MAINT-TRANS
058900                 THRU 1800-EXIT
059000         WHEN WS-KEYS-EQUAL
059100*    BOTH SIDES MATCHED -- IF THE EDIT REJECTS THE TRANSACTION THE
059200*    OLD ROW STILL HAS TO GO FORWARD TO THE NEW MASTER UNCHANGED,
059300*    OR THE RULE WOULD SILENTLY VANISH FROM THE FILE.
059400             PERFORM 2200-EDIT-MAINT-TRANS
059500                 THRU 2200-EXIT
059600             IF NOT WS-TRANS-REJECTED
059700                 PERFORM 3000-APPLY-MAINT-ACTION
059800                     THRU 3000-EXIT
059900             ELSE
060000                 PERFORM 6000-PRINT-EXCEPTION
060100                     THRU 6000-EXIT
060200                 PERFORM 2100-WRITE-UNCHANGED-RULE
060300                     THRU 2100-EXIT
060400             END-IF
060500             PERFORM 1700-READ-OLD-MASTER
060600                 THRU 1700-EXIT
060700             PERFORM 1800-READ-MAINT-TRANS
060800                 THRU 1800-EXIT
060900     END-EVALUATE.
061000 2000-EXIT.
061100     EXIT.
061200 2100-WRITE-UNCHANGED-RULE.
061300*    NO TRANSACTION TOUCHED THIS RULE CODE THIS RUN -- COPY THE
061400*    OLD-MASTER ROW TO THE NEW MASTER VERBATIM SO THE ENTIRE RULE
061500*    FILE, NOT JUST THE MAINTAINED ROWS, SURVIVES THE RUN.
061600     MOVE CHG-RULE-RECORD TO NEW-RULE-RECORD.
061700     WRITE NEW-RULE-RECORD.
061800     PERFORM 7100-TALLY-STATISTICS
061900         THRU 7100-EXIT.
062000 2100-EXIT.
062100     EXIT.
062200*----------------------------------------------------------------*
062300*    2200-EDIT-MAINT-TRANS -- BR-L1 THROUGH BR-L6 LIFECYCLE       *
062400*    EDITS.  WS-TRANS-REJECTED/WS-REJECT-REASON-TXT ARE SET ON    *
062500*    ANY FAILURE; THE TRANSACTION IS LEFT ENTIRELY ALONE IF       *
062600*    REJECTED -- THE OLD-MASTER ROW (IF ANY) PASSES THROUGH       *
062700*    UNCHANGED.                                                    *
062800*----------------------------------------------------------------*
062900 2200-EDIT-MAINT-TRANS.
063000     MOVE 'N' TO WS-REJECT-SW.
063100     MOVE SPACES TO WS-REJECT-REASON-TXT.
063200     EVALUATE TRUE
063300*        BR-L6 -- A CREATE MUST NAME A RULE CODE THAT DOES NOT
063400*        ALREADY EXIST.  NOTHING ELSE TO CHECK FOR A CREATE.
063500         WHEN MAINT-ACTION-CREATE
063600             IF WS-KEYS-EQUAL
063700                 SET WS-TRANS-REJECTED TO TRUE
063800                 MOVE 'BR-L6 RULE CODE ALREADY EXISTS'
063900                                         TO WS-REJECT-REASON-TXT
064000             END-IF
064100*        BR-L2 -- UPDATE AND DELETE ARE BOTH ONLY VALID AGAINST A
064200*        RULE THAT IS STILL IN DRAFT STATUS -- ONCE A RULE HAS
064300*        BEEN APPROVED ITS TERMS ARE FROZEN; RETIRE IT INSTEAD
064400*        (MAINT-ACTION-DEACTIVATE) RATHER THAN EDITING IT LIVE.
064500         WHEN MAINT-ACTION-UPDATE OR MAINT-ACTION-DELETE
064600             IF NOT WS-KEYS-EQUAL
064700                 SET WS-TRANS-REJECTED TO TRUE
064800                 MOVE 'RULE CODE NOT ON FILE'
064900                                         TO WS-REJECT-REASON-TXT
065000             ELSE
065100                 IF NOT RULE-STATUS-DRAFT
065200                     SET WS-TRANS-REJECTED TO TRUE
065300                     MOVE 'BR-L2 RULE NOT IN DRAFT STATUS'
065400                                         TO WS-REJECT-REASON-TXT
065500                 END-IF
065600             END-IF
065700*        BR-L3 -- APPROVE ONLY MAKES SENSE AGAINST A DRAFT RULE.
065800         WHEN MAINT-ACTION-APPROVE
065900             IF NOT WS-KEYS-EQUAL
066000                 SET WS-TRANS-REJECTED TO TRUE
066100                 MOVE 'RULE CODE NOT ON FILE'
066200                                         TO WS-REJECT-REASON-TXT
066300             ELSE
066400                 IF NOT RULE-STATUS-DRAFT
066500                     SET WS-TRANS-REJECTED TO TRUE
066600                     MOVE 'BR-L3 RULE NOT IN DRAFT STATUS'
066700                                         TO WS-REJECT-REASON-TXT
066800                 END-IF
066900             END-IF
067000*        BR-L4 -- ONLY AN ACTIVE RULE CAN BE DEACTIVATED; A DRAFT
067100*        OR ALREADY-INACTIVE RULE HAS NOTHING TO RETIRE.
067200         WHEN MAINT-ACTION-DEACTIVATE
067300             IF NOT WS-KEYS-EQUAL
067400                 SET WS-TRANS-REJECTED TO TRUE
067500                 MOVE 'RULE CODE NOT ON FILE'
067600                                         TO WS-REJECT-REASON-TXT
067700             ELSE
067800                 IF NOT RULE-STATUS-ACTIVE
067900                     SET WS-TRANS-REJECTED TO TRUE
068000                     MOVE 'BR-L4 RULE NOT IN ACTIVE STATUS'
068100                                         TO WS-REJECT-REASON-TXT
068200                 END-IF
068300             END-IF
068400*        BR-L5 -- THE MIRROR IMAGE OF BR-L4 -- ONLY AN INACTIVE
068500*        RULE CAN BE REACTIVATED.
068600         WHEN MAINT-ACTION-REACTIVATE
068700             IF NOT WS-KEYS-EQUAL
068800                 SET WS-TRANS-REJECTED TO TRUE
068900                 MOVE 'RULE CODE NOT ON FILE'
069000                                         TO WS-REJECT-REASON-TXT
069100             ELSE
069200                 IF NOT RULE-STATUS-INACTIVE
069300                     SET WS-TRANS-REJECTED TO TRUE
069400                     MOVE 'BR-L5 RULE NOT IN INACTIVE STATUS'
069500                                         TO WS-REJECT-REASON-TXT
069600                 END-IF
069700             END-IF
069800*        BELT-AND-SUSPENDERS -- THE TRANS-MAINT-TRANS-FILE EDIT
069900*        COPYBOOK LIMITS MAINT-ACTION-CDE TO FIVE VALID VALUES, BUT
070000*        A BAD CARD OR A FUTURE COPYBOOK CHANGE COULD STILL PUT AN
070100*        UNKNOWN VALUE IN HERE, SO WE REJECT RATHER THAN FALL
070200*        THROUGH WITH WS-TRANS-REJECTED LEFT OFF.
070300         WHEN OTHER
070400             SET WS-TRANS-REJECTED TO TRUE
070500             MOVE 'UNRECOGNIZED MAINT-ACTION-CDE'
070600                                         TO WS-REJECT-REASON-TXT
070700     END-EVALUATE.
070800 2200-EXIT.
070900     EXIT.
071000*----------------------------------------------------------------*
071100*    3000-APPLY-MAINT-ACTION -- DISPATCH AN ACCEPTED ACTION       *
071200*    AGAINST A RULE CODE THAT ALREADY EXISTS ON THE OLD MASTER.   *
071300*    MAINT-ACTION-CREATE IS HANDLED SEPARATELY BY 3100 BECAUSE A  *
071400*    CREATE, BY DEFINITION, HAS NO OLD-MASTER ROW TO UPDATE --    *
071500*    SEE 2000-MATCH-RECORDS WHERE 3100 IS CALLED DIRECTLY OFF     *
071600*    THE WS-TRNS-LOW BRANCH INSTEAD OF COMING THROUGH HERE.       *
071700*----------------------------------------------------------------*
071800 3000-APPLY-MAINT-ACTION.
071900     EVALUATE TRUE
072000         WHEN MAINT-ACTION-UPDATE
072100             PERFORM 3200-APPLY-UPDATE
072200                 THRU 3200-EXIT
072300         WHEN MAINT-ACTION-DELETE
072400             PERFORM 3300-APPLY-DELETE
072500                 THRU 3300-EXIT
072600         WHEN MAINT-ACTION-APPROVE
072700             PERFORM 3400-APPLY-APPROVE
072800                 THRU 3400-EXIT
072900         WHEN MAINT-ACTION-DEACTIVATE
073000             PERFORM 3500-APPLY-DEACTIVATE
073100                 THRU 3500-EXIT
073200         WHEN MAINT-ACTION-REACTIVATE
073300             PERFORM 3600-APPLY-REACTIVATE
073400                 THRU 3600-EXIT
073500     END-EVALUATE.
073600 3000-EXIT.
073700     EXIT.
073800*----------------------------------------------------------------*
073900*    3100-APPLY-CREATE -- BUILDS A BRAND-NEW RULE ROW FROM THE    *
074000*    MAINTENANCE TRANSACTION.  RULE-ID IS SYSTEM-ASSIGNED, NEVER  *
074100*    TAKEN FROM THE TRANSACTION -- THE 900000000 OFFSET KEEPS     *
074200*    BATCH-ASSIGNED IDS OUT OF THE RANGE USED BY ANY ONLINE RULE  *
074300*    MAINTENANCE SCREEN THAT MAY BE ADDED LATER.  EVERY NEW RULE  *
074400*    STARTS IN DRAFT STATUS (BR-L1) -- IT MUST BE SEPARATELY      *
074500*    APPROVED (MAINT-ACTION-APPROVE) BEFORE CHG-CALC-ENGINE WILL  *
074600*    EVER CONSIDER IT.                                            *
074700*----------------------------------------------------------------*
074800 3100-APPLY-CREATE.
074900     ADD 1 TO WS-RULE-NEXT-ID.
075000     MOVE SPACES TO CHG-RULE-RECORD.
075100     COMPUTE RULE-ID = 900000000 + WS-RULE-NEXT-ID.
075200     MOVE MAINT-RULE-CODE           TO RULE-CODE.
075300     MOVE MAINT-RULE-NAME-TXT       TO RULE-NAME-TXT.
075400     MOVE MAINT-RULE-CATEGORY-CDE   TO RULE-CATEGORY-CDE.
075500     MOVE MAINT-RULE-ACTIVITY-TYP-CDE
075600                                     TO RULE-ACTIVITY-TYP-CDE.
075700     MOVE MAINT-RULE-FEE-TYP-CDE    TO RULE-FEE-TYP-CDE.
075800     MOVE MAINT-RULE-FEE-VALUE-AT   TO RULE-FEE-VALUE-AT.
075900     MOVE MAINT-RULE-CURR-CDE       TO RULE-CURR-CDE.
076000     MOVE MAINT-RULE-MIN-AMOUNT-AT  TO RULE-MIN-AMOUNT-AT.
076100     MOVE MAINT-RULE-MAX-AMOUNT-AT  TO RULE-MAX-AMOUNT-AT.
076200     MOVE MAINT-RULE-REQUIRED-TXN-TYP
076300                                     TO RULE-REQUIRED-TXN-TYP.
076400     MOVE MAINT-RULE-THRESHOLD-COUNT
076500                                     TO RULE-THRESHOLD-COUNT.
076600     MOVE MAINT-RULE-THRESHOLD-PERIOD-CDE
076700                                     TO RULE-THRESHOLD-PERIOD-CDE.
076800     SET RULE-STATUS-DRAFT TO TRUE.
076900     MOVE WS-TODAY-CCYYMMDD         TO RULE-CREATE-DTE.
077000     MOVE WS-TODAY-CCYYMMDD         TO RULE-LAST-MAINT-DTE.
077100     MOVE MAINT-OPID                TO RULE-LAST-MAINT-OPID.
077200     MOVE CHG-RULE-RECORD TO NEW-RULE-RECORD.
077300     WRITE NEW-RULE-RECORD.
077400     ADD 1 TO WS-TRANS-ACCEPT-COUNT.
077500     PERFORM 7100-TALLY-STATISTICS
077600         THRU 7100-EXIT.
077700 3100-EXIT.
077800     EXIT.
077900*----------------------------------------------------------------*
078000*    3200-APPLY-UPDATE -- REWRITES THE TERMS OF A DRAFT RULE      *
078100*    (BR-L2 ALREADY CONFIRMED THE RULE IS STILL IN DRAFT STATUS   *
078200*    BEFORE THIS PARAGRAPH IS EVER REACHED).  RULE-STATUS-CDE,    *
078300*    RULE-ID AND RULE-CREATE-DTE ARE LEFT UNTOUCHED -- AN UPDATE   *
078400*    CHANGES WHAT THE RULE CHARGES, NOT ITS IDENTITY OR LIFECYCLE.*
078500*----------------------------------------------------------------*
078600 3200-APPLY-UPDATE.
078700     MOVE MAINT-RULE-NAME-TXT       TO RULE-NAME-TXT.
078800     MOVE MAINT-RULE-CATEGORY-CDE   TO RULE-CATEGORY-CDE.
078900     MOVE MAINT-RULE-ACTIVITY-TYP-CDE
079000                                     TO RULE-ACTIVITY-TYP-CDE.
079100     MOVE MAINT-RULE-FEE-TYP-CDE    TO RULE-FEE-TYP-CDE.
079200     MOVE MAINT-RULE-FEE-VALUE-AT   TO RULE-FEE-VALUE-AT.
079300     MOVE MAINT-RULE-CURR-CDE       TO RULE-CURR-CDE.
079400     MOVE MAINT-RULE-MIN-AMOUNT-AT  TO RULE-MIN-AMOUNT-AT.
079500     MOVE MAINT-RULE-MAX-AMOUNT-AT  TO RULE-MAX-AMOUNT-AT.
079600     MOVE MAINT-RULE-REQUIRED-TXN-TYP
079700                                     TO RULE-REQUIRED-TXN-TYP.
079800     MOVE MAINT-RULE-THRESHOLD-COUNT
079900                                     TO RULE-THRESHOLD-COUNT.
080000     MOVE MAINT-RULE-THRESHOLD-PERIOD-CDE
080100                                     TO RULE-THRESHOLD-PERIOD-CDE.
080200     MOVE WS-TODAY-CCYYMMDD         TO RULE-LAST-MAINT-DTE.
080300     MOVE MAINT-OPID                TO RULE-LAST-MAINT-OPID.
080400     MOVE CHG-RULE-RECORD TO NEW-RULE-RECORD.
080500     WRITE NEW-RULE-RECORD.
080600     ADD 1 TO WS-TRANS-ACCEPT-COUNT.
080700     PERFORM 7100-TALLY-STATISTICS
080800         THRU 7100-EXIT.
080900 3200-EXIT.
081000     EXIT.
081100*----------------------------------------------------------------*
081200*    3300-APPLY-DELETE -- BR-L2 ALREADY CONFIRMED THE RULE IS     *
081300*    STILL IN DRAFT STATUS, SO A DELETE HERE IS A CLEAN REMOVAL   *
081400*    OF A ROW THAT NEVER WENT LIVE -- NOT A SOFT-DELETE/ARCHIVE.  *
081500*    AN ACTIVE OR INACTIVE RULE CAN NEVER REACH THIS PARAGRAPH;   *
081600*    RETIRING A LIVE RULE IS WHAT 3500-APPLY-DEACTIVATE IS FOR.   *
081700*----------------------------------------------------------------*
081800 3300-APPLY-DELETE.
081900     ADD 1 TO WS-TRANS-ACCEPT-COUNT.
082000*    A DELETE SIMPLY OMITS THE ROW FROM THE NEW MASTER -- NO
082100*    WRITE STATEMENT HERE.
082200 3300-EXIT.
082300     EXIT.
082400*----------------------------------------------------------------*
082500*    3400-APPLY-APPROVE -- BR-L3 MOVES A DRAFT RULE TO ACTIVE.    *
082600*    THIS IS THE ONLY ACTION THAT PUTS A RULE IN FRONT OF CHG-    *
082700*    CALC-ENGINE -- THE ENGINE'S 2000-EVALUATE-ALL-RULES PASS     *
082800*    SKIPS ANY RULE NOT CARRYING RULE-STATUS-ACTIVE.              *
082900*----------------------------------------------------------------*
083000 3400-APPLY-APPROVE.
083100     SET RULE-STATUS-ACTIVE TO TRUE.
083200     MOVE WS-TODAY-CCYYMMDD         TO RULE-LAST-MAINT-DTE.
083300     MOVE MAINT-OPID                TO RULE-LAST-MAINT-OPID.
083400     MOVE CHG-RULE-RECORD TO NEW-RULE-RECORD.
083500     WRITE NEW-RULE-RECORD.
083600     ADD 1 TO WS-TRANS-ACCEPT-COUNT.
083700     PERFORM 7100-TALLY-STATISTICS
083800         THRU 7100-EXIT.
083900 3400-EXIT.
084000     EXIT.
084100*----------------------------------------------------------------*
084200*    3500-APPLY-DEACTIVATE -- BR-L4 RETIRES AN ACTIVE RULE.  THE  *
084300*    ROW IS NOT DELETED -- IT STAYS ON FILE, INACTIVE, SO THE     *
084400*    7000 STATISTICS AND THE 8000 LOOKUP/FILTER EXTRACT CAN STILL *
084500*    FIND IT, AND SO IT CAN LATER BE REACTIVATED (BR-L5) WITHOUT  *
084600*    RE-KEYING THE WHOLE RULE.                                    *
084700*----------------------------------------------------------------*
084800 3500-APPLY-DEACTIVATE.
084900     SET RULE-STATUS-INACTIVE TO TRUE.
085000     MOVE WS-TODAY-CCYYMMDD         TO RULE-LAST-MAINT-DTE.
085100     MOVE MAINT-OPID                TO RULE-LAST-MAINT-OPID.
085200     MOVE CHG-RULE-RECORD TO NEW-RULE-RECORD.
085300     WRITE NEW-RULE-RECORD.
085400     ADD 1 TO WS-TRANS-ACCEPT-COUNT.
085500     PERFORM 7100-TALLY-STATISTICS
085600         THRU 7100-EXIT.
085700 3500-EXIT.
085800     EXIT.
085900*----------------------------------------------------------------*
086000*    3600-APPLY-REACTIVATE -- BR-L5 RETURNS AN INACTIVE RULE TO   *
086100*    ACTIVE STATUS.  IDENTICAL EFFECT TO 3400-APPLY-APPROVE BUT   *
086200*    KEPT AS ITS OWN PARAGRAPH SINCE THE TWO ACTIONS COME FROM    *
086300*    DIFFERENT STARTING STATUSES AND THE SHOP WANTS THEM TRACEABLE*
086400*    SEPARATELY IN A CORE DUMP OR A PROCEDURE-DIVISION WALKTHROUGH.*
086500*----------------------------------------------------------------*
086600 3600-APPLY-REACTIVATE.
086700     SET RULE-STATUS-ACTIVE TO TRUE.
086800     MOVE WS-TODAY-CCYYMMDD         TO RULE-LAST-MAINT-DTE.
086900     MOVE MAINT-OPID                TO RULE-LAST-MAINT-OPID.
087000     MOVE CHG-RULE-RECORD TO NEW-RULE-RECORD.
087100     WRITE NEW-RULE-RECORD.
087200     ADD 1 TO WS-TRANS-ACCEPT-COUNT.
087300     PERFORM 7100-TALLY-STATISTICS
087400         THRU 7100-EXIT.
087500 3600-EXIT.
087600     EXIT.
087700*----------------------------------------------------------------*
087800*    6000-PRINT-EXCEPTION -- ONE LINE PER REJECTED TRANSACTION,   *
087900*    ACTION/RULE-CODE/REASON, SO THE OPERATOR'S NEXT-DAY RERUN    *
088000*    KNOWS EXACTLY WHICH CARDS TO CORRECT AND RESUBMIT.  NOTHING  *
088100*    IS WRITTEN TO THE NEW MASTER FROM HERE -- THE CALLER (2000)  *
088200*    HANDLES THAT SEPARATELY WHEN THE OLD ROW NEEDS TO PASS       *
088300*    THROUGH UNCHANGED.                                           *
088400*----------------------------------------------------------------*
088500 6000-PRINT-EXCEPTION.
088600     ADD 1 TO WS-TRANS-REJECT-COUNT.
088700     MOVE SPACES TO WS07-EXCEPTION-LINE.
088800     MOVE MAINT-ACTION-CDE TO XL-ACTION-CDE.
088900     MOVE MAINT-RULE-CODE TO XL-RULE-CODE.
089000     MOVE WS-REJECT-REASON-TXT TO XL-REASON-TXT.
089100     WRITE RPT-PRINT-LINE FROM WS07-EXCEPTION-LINE
089200         AFTER ADVANCING 1 LINE.
089300 6000-EXIT.
089400     EXIT.
089500*----------------------------------------------------------------*
089600*    7000-PRODUCE-STATISTICS -- RULE-STATUS / RULE-CATEGORY       *
089700*    COUNTS ACROSS THE FINISHED NEW MASTER.  TALLIED AS EACH ROW  *
089800*    IS WRITTEN (SEE 7100) SO THE NEW MASTER NEED NOT BE REOPENED *
089900*    AND RE-READ HERE.                                             *
090000*----------------------------------------------------------------*
090100 7000-PRODUCE-STATISTICS.
090200     WRITE RPT-PRINT-LINE FROM WS10-STAT-HEADING-LINE
090300         AFTER ADVANCING PAGE.
090400*    STATUS BREAKDOWN -- DRAFT/ACTIVE/INACTIVE/ARCHIVED.  ARCHIVED
090500*    IS CARRIED HERE FOR COMPLETENESS EVEN THOUGH NO MAINT-ACTION-
090600*    CDE IN THIS RELEASE EVER SETS RULE-STATUS-ARCHIVED -- THAT
090700*    TRANSITION IS RESERVED FOR A FUTURE PURGE UTILITY.
090800     MOVE SPACES TO WS11-STAT-LINE.
090900     MOVE 'DRAFT RULES' TO SL-LABEL-TXT.
091000     MOVE WS-STAT-DRAFT-COUNT TO SL-COUNT.
091100     WRITE RPT-PRINT-LINE FROM WS11-STAT-LINE
091200         AFTER ADVANCING 2 LINES.
091300     MOVE SPACES TO WS11-STAT-LINE.
091400     MOVE 'ACTIVE RULES' TO SL-LABEL-TXT.
091500     MOVE WS-STAT-ACTIVE-COUNT TO SL-COUNT.
091600     WRITE RPT-PRINT-LINE FROM WS11-STAT-LINE
091700         AFTER ADVANCING 1 LINE.
091800     MOVE SPACES TO WS11-STAT-LINE.
091900     MOVE 'INACTIVE RULES' TO SL-LABEL-TXT.
092000     MOVE WS-STAT-INACTIVE-COUNT TO SL-COUNT.
092100     WRITE RPT-PRINT-LINE FROM WS11-STAT-LINE
092200         AFTER ADVANCING 1 LINE.
092300     MOVE SPACES TO WS11-STAT-LINE.
092400     MOVE 'ARCHIVED RULES' TO SL-LABEL-TXT.
092500     MOVE WS-STAT-ARCHIVED-COUNT TO SL-COUNT.
092600     WRITE RPT-PRINT-LINE FROM WS11-STAT-LINE
092700         AFTER ADVANCING 1 LINE.
092800     MOVE SPACES TO WS11-STAT-LINE.
092900     MOVE 'RETAIL_BANKING RULES' TO SL-LABEL-TXT.
093000     MOVE WS-STAT-RETAIL-COUNT TO SL-COUNT.
093100     WRITE RPT-PRINT-LINE FROM WS11-STAT-LINE
093200         AFTER ADVANCING 2 LINES.
093300*    CATEGORY BREAKDOWN -- RETAIL_BANKING/CORP_BANKING/ALL-CATEGORY.
093400*    AN 'ALL-CATEGORY' RULE IS ONE THAT APPLIES REGARDLESS OF THE
093500*    CUSTOMER'S CATEGORY -- SEE CHG-CALC-ENGINE'S 3000-DERIVE-
093600*    CATEGORY/2000-EVALUATE-ALL-RULES MATCH LOGIC.
093700     MOVE SPACES TO WS11-STAT-LINE.
093800     MOVE 'CORP_BANKING RULES' TO SL-LABEL-TXT.
093900     MOVE WS-STAT-CORPORATE-COUNT TO SL-COUNT.
094000     WRITE RPT-PRINT-LINE FROM WS11-STAT-LINE
094100         AFTER ADVANCING 1 LINE.
094200     MOVE SPACES TO WS11-STAT-LINE.
094300     MOVE 'ALL-CATEGORY RULES' TO SL-LABEL-TXT.
094400     MOVE WS-STAT-ALL-COUNT TO SL-COUNT.
094500     WRITE RPT-PRINT-LINE FROM WS11-STAT-LINE
094600         AFTER ADVANCING 1 LINE.
094700     MOVE SPACES TO WS12-TOTAL-LINE.
094800     MOVE WS-TRANS-READ-COUNT TO TL-READ-COUNT.
094900     MOVE WS-TRANS-ACCEPT-COUNT TO TL-ACCEPT-COUNT.
095000     MOVE WS-TRANS-REJECT-COUNT TO TL-REJECT-COUNT.
095100     WRITE RPT-PRINT-LINE FROM WS12-TOTAL-LINE
095200         AFTER ADVANCING 3 LINES.
095300 7000-EXIT.
095400     EXIT.
095500*----------------------------------------------------------------*
095600*    7100-TALLY-STATISTICS -- BUMPS THE STATUS AND CATEGORY       *
095700*    COUNTERS FOR ONE NEW-MASTER ROW AT THE MOMENT IT IS WRITTEN  *
095800*    (2100, 3100, 3200, 3400, 3500, 3600 ALL PERFORM THIS).       *
095900*    TALLYING HERE, RATHER THAN RE-READING THE NEW MASTER IN      *
096000*    7000, AVOIDS A SECOND PASS OVER THE FILE JUST TO COUNT ROWS  *
096100*    THE PROGRAM JUST FINISHED WRITING.                           *
096200*----------------------------------------------------------------*
096300 7100-TALLY-STATISTICS.
096400     EVALUATE TRUE
096500         WHEN RULE-STATUS-DRAFT
096600             ADD 1 TO WS-STAT-DRAFT-COUNT
096700         WHEN RULE-STATUS-ACTIVE
096800             ADD 1 TO WS-STAT-ACTIVE-COUNT
096900         WHEN RULE-STATUS-INACTIVE
097000             ADD 1 TO WS-STAT-INACTIVE-COUNT
097100         WHEN RULE-STATUS-ARCHIVED
097200             ADD 1 TO WS-STAT-ARCHIVED-COUNT
097300     END-EVALUATE.
097400     EVALUATE TRUE
097500         WHEN RULE-CATEGORY-RETAIL
097600             ADD 1 TO WS-STAT-RETAIL-COUNT
097700         WHEN RULE-CATEGORY-CORPORATE
097800             ADD 1 TO WS-STAT-CORPORATE-COUNT
097900         WHEN RULE-CATEGORY-ALL
098000             ADD 1 TO WS-STAT-ALL-COUNT
098100     END-EVALUATE.
098200 7100-EXIT.
098300     EXIT.
098400*----------------------------------------------------------------*
098500*    8000-PRODUCE-LOOKUP-EXTRACT -- THE RULE-SERVICE LOOKUP/FILTER*
098600*    BULLET CHG-0058 NEVER PICKED UP.  CLOSES THE JUST-WRITTEN    *
098700*    NEW MASTER AND RE-READS IT INPUT SO THE EXTRACT SEES EVERY   *
098800*    ROW AS IT ACTUALLY WENT OUT -- CREATES, UPDATES, APPROVALS,  *
098900*    DEACTIVATIONS AND REACTIVATIONS ALIKE, BUT NOT A DELETED     *
099000*    RULE, WHICH NEVER REACHED THE NEW MASTER AT ALL.  CRITERIA   *
099100*    COME FROM 1900-READ-LOOKUP-CRITERIA; A SPACE/ZERO CRITERION  *
099200*    IS A WILDCARD.  9000-FINALIZE'S CLOSE OF NEW-RULE-MASTER-    *
099300*    FILE BELOW PICKS UP THIS PARAGRAPH'S OPEN INPUT -- DO NOT     *
099400*    RE-OPEN IT OUTPUT HERE.                                      *
099500*----------------------------------------------------------------*
099600 8000-PRODUCE-LOOKUP-EXTRACT.
099700     CLOSE NEW-RULE-MASTER-FILE.
099800     OPEN INPUT  NEW-RULE-MASTER-FILE.
099900     WRITE RPT-PRINT-LINE FROM WS15-LOOKUP-HEADING-LINE
100000         AFTER ADVANCING PAGE.
100100     WRITE RPT-PRINT-LINE FROM WS16-LOOKUP-COLUMN-LINE
100200         AFTER ADVANCING 2 LINES.
100300     MOVE 'N' TO WS-EOF-NEW-SW.
100400     MOVE ZERO TO WS-LOOKUP-LIST-COUNT.
100500     PERFORM 8100-READ-NEW-MASTER
100600         THRU 8100-EXIT.
100700     PERFORM 8200-FILTER-AND-LIST
100800         THRU 8200-EXIT
100900         UNTIL WS-EOF-NEW.
101000     MOVE SPACES TO WS18-LOOKUP-TOTAL-LINE.
101100     MOVE WS-LOOKUP-LIST-COUNT TO LT-LOOKUP-COUNT.
101200     WRITE RPT-PRINT-LINE FROM WS18-LOOKUP-TOTAL-LINE
101300         AFTER ADVANCING 2 LINES.
101400 8000-EXIT.
101500     EXIT.
101600*    READS THE FILE THIS PARAGRAPH'S OWN 8000 CALLER JUST RE-
101700*    OPENED AS INPUT -- MOVES THE ROW INTO CHG-RULE-RECORD SO
101800*    8300/8400 BELOW CAN TEST AND PRINT IT THROUGH THE SAME
101900*    COPYBOOK FIELDS THE REST OF THE PROGRAM USES.
102000 8100-READ-NEW-MASTER.
102100     READ NEW-RULE-MASTER-FILE INTO CHG-RULE-RECORD
102200         AT END
102300             SET WS-EOF-NEW TO TRUE
102400     END-READ.
102500 8100-EXIT.
102600     EXIT.
102700*    ONE PASS OF THE EXTRACT LOOP -- TEST THE CURRENT ROW AGAINST
102800*    THE LOOKUP CARD, THEN READ THE NEXT ROW REGARDLESS OF WHETHER
102900*    THIS ONE WAS LISTED.  THE READ-AHEAD LIVES HERE RATHER THAN AT
103000*    THE TOP OF 8300 SO THE SAME PARAGRAPH DRIVES THE UNTIL TEST IN
103100*    8000'S PERFORM.
103200 8200-FILTER-AND-LIST.
103300     PERFORM 8300-CHECK-LOOKUP-CRITERIA
103400         THRU 8300-EXIT.
103500     PERFORM 8100-READ-NEW-MASTER
103600         THRU 8100-EXIT.
103700 8200-EXIT.
103800     EXIT.
103900*----------------------------------------------------------------*
104000*    8300-CHECK-LOOKUP-CRITERIA -- BY-ID, BY-CODE, BY-STATUS AND  *
104100*    BY-CATEGORY ARE PLAIN EQUAL COMPARES; THE FREE-TEXT SEARCH   *
104200*    ON CODE/NAME USES INSPECT ... TALLYING FOR ALL AGAINST THE   *
104300*    TRIMMED SEARCH TEXT SINCE THIS COMPILER HAS NO INTRINSIC     *
104400*    SUBSTRING FUNCTIONS.                                         *
104500*----------------------------------------------------------------*
104600 8300-CHECK-LOOKUP-CRITERIA.
104700*    EACH CRITERION IS CHECKED IN TURN AND A GO TO 8300-EXIT FALLS
104800*    OUT THE MOMENT ONE FAILS -- THIS IS THE ONE PLACE IN THE
104900*    PROGRAM WHERE A GO TO WITHIN THE PARAGRAPH RANGE READS MORE
105000*    NATURALLY THAN A DEEPLY NESTED IF, SINCE ALL FOUR CHECKS ARE
105100*    INDEPENDENT "REJECT IF MISMATCHED" TESTS RATHER THAN A
105200*    SEQUENCE OF DEPENDENT STEPS.
105300     IF RLC-RULE-ID NOT = ZERO
105400       AND RLC-RULE-ID NOT = RULE-ID
105500         GO TO 8300-EXIT
105600     END-IF.
105700     IF RLC-RULE-CODE NOT = SPACES
105800       AND RLC-RULE-CODE NOT = RULE-CODE
105900         GO TO 8300-EXIT
106000     END-IF.
106100     IF RLC-RULE-STATUS-CDE NOT = SPACES
106200       AND RLC-RULE-STATUS-CDE NOT = RULE-STATUS-CDE
106300         GO TO 8300-EXIT
106400     END-IF.
106500     IF RLC-RULE-CATEGORY-CDE NOT = SPACES
106600       AND RLC-RULE-CATEGORY-CDE NOT = RULE-CATEGORY-CDE
106700         GO TO 8300-EXIT
106800     END-IF.
106900*    FREE-TEXT SEARCH IS A TALLY, NOT A TRUE/FALSE COMPARE -- A
107000*    NONZERO HIT COUNT ON EITHER THE CODE OR THE NAME TEXT MEANS
107100*    THE SEARCH WORD APPEARED SOMEWHERE IN ONE OF THEM.  THE COUNT
107200*    ITSELF IS THROWN AWAY; ONLY ZERO-VS-NONZERO MATTERS HERE.
107300     IF RLC-SEARCH-TXT NOT = SPACES
107400         MOVE ZERO TO WS-SRCH-HIT-COUNT
107500         INSPECT RULE-CODE TALLYING WS-SRCH-HIT-COUNT
107600             FOR ALL RLC-SEARCH-TXT (1:WS-SRCH-TXT-LEN)
107700         INSPECT RULE-NAME-TXT TALLYING WS-SRCH-HIT-COUNT
107800             FOR ALL RLC-SEARCH-TXT (1:WS-SRCH-TXT-LEN)
107900         IF WS-SRCH-HIT-COUNT = ZERO
108000             GO TO 8300-EXIT
108100         END-IF
108200     END-IF.
108300*    SURVIVED EVERY CRITERION -- THIS ROW BELONGS ON THE EXTRACT.
108400     ADD 1 TO WS-LOOKUP-LIST-COUNT.
108500     PERFORM 8400-PRINT-LOOKUP-LINE
108600         THRU 8400-EXIT.
108700 8300-EXIT.
108800     EXIT.
108900*    RULE-NAME-TXT ON THE MASTER RECORD RUNS LONGER THAN THE
109000*    LISTING COLUMN HAS ROOM FOR, SO ONLY THE FIRST 30 BYTES ARE
109100*    CARRIED TO THE PRINT LINE -- THE FULL NAME IS AVAILABLE ON THE
109200*    CHG-ENGINE AUDIT TRAIL REPORT IF A USER NEEDS MORE THAN THIS.
109300 8400-PRINT-LOOKUP-LINE.
109400     MOVE SPACES TO WS17-LOOKUP-LINE.
109500     MOVE RULE-CODE            TO LL-RULE-CODE.
109600     MOVE RULE-NAME-TXT (1:30) TO LL-RULE-NAME-TXT.
109700     MOVE RULE-CATEGORY-CDE    TO LL-RULE-CATEGORY-CDE.
109800     MOVE RULE-STATUS-CDE      TO LL-RULE-STATUS-CDE.
109900     WRITE RPT-PRINT-LINE FROM WS17-LOOKUP-LINE
110000         AFTER ADVANCING 1 LINE.
110100 8400-EXIT.
110200     EXIT.
110300*----------------------------------------------------------------*
110400*    9000-FINALIZE -- STAMPS THE RUN-TIME LINE AND CLOSES EVERY   *
110500*    FILE STILL OPEN.  NEW-RULE-MASTER-FILE IS LEFT OPEN INPUT BY *
110600*    8000-PRODUCE-LOOKUP-EXTRACT, SO THIS CLOSE IS WHAT ACTUALLY  *
110700*    RELEASES IT -- DO NOT ADD A SECOND OPEN/CLOSE PAIR FOR IT    *
110800*    ANYWHERE ELSE IN THE PROGRAM.                                *
110900*----------------------------------------------------------------*
111000 9000-FINALIZE.
111100     ACCEPT WS-END-TIME FROM TIME.
111200     PERFORM 9200-COMPUTE-ELAPSED-TIME
111300         THRU 9200-EXIT.
111400     PERFORM 9300-PRINT-ELAPSED-LINE
111500         THRU 9300-EXIT.
111600     CLOSE OLD-RULE-MASTER-FILE
111700           RULE-MAINT-TRANS-FILE
111800           NEW-RULE-MASTER-FILE
111900           REPORT-FILE.
112000 9000-EXIT.
112100     EXIT.
112200*----------------------------------------------------------------*
112300*    9200-COMPUTE-ELAPSED-TIME -- SIMPLE HH/MM/SS/HS SUBTRACTION. *
112400*    GOOD ENOUGH FOR A SINGLE-SHIFT BATCH WINDOW; A RUN SPANNING  *
112500*    MIDNIGHT IS NOT EXPECTED FOR THIS JOB.                       *
112600*----------------------------------------------------------------*
112700 9200-COMPUTE-ELAPSED-TIME.
112800     COMPUTE WS-ELAPSED-SECONDS =
112900             ((WS-END-HH * 3600) + (WS-END-MN * 60) + WS-END-SS)
113000           - ((WS-START-HH * 3600) + (WS-START-MN * 60) + WS-START-SS).
113100     IF WS-ELAPSED-SECONDS IS LESS THAN 0
113200         ADD 86400 TO WS-ELAPSED-SECONDS
113300     END-IF.
113400     MOVE WS-ELAPSED-SECONDS TO WS-ELAPSED-SECONDS-DISP.
113500 9200-EXIT.
113600     EXIT.
113700 9300-PRINT-ELAPSED-LINE.
113800     MOVE SPACES TO WS14-ELAPSED-LINE.
113900     MOVE WS-ELAPSED-SECONDS-DISP TO EL-ELAPSED-SECONDS.
114000     WRITE RPT-PRINT-LINE FROM WS14-ELAPSED-LINE
114100         AFTER ADVANCING 1 LINE.
114200 9300-EXIT.
114300     EXIT.
