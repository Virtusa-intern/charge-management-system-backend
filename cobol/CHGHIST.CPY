000100*----------------------------------------------------------------*
000200*    CHGHIST.CPY                                                 *
000300*    POSTED-TRANSACTIONS-HISTORY RECORD -- CHARGE CALC SUBSYSTEM *
000400*----------------------------------------------------------------*
000500*    DESCRIPTION
000600*
000700*    PRE-BUILT SUMMARY FILE READ ONCE AT THE START OF EACH RUN
000800*    BY CHG-BATCH-POST / CHG-TEST-RUN, STANDING IN FOR THE LIVE
000900*    SYSTEM'S DATABASE QUERY OF ALREADY-POSTED TRANSACTIONS.
001000*    HIST-RECORD-TYP-CDE SELECTS THE REDEFINES BELOW --
001100*    'C' ROWS CARRY THE MONTHLY COUNT OF A CUSTOMER'S TRANSACTIONS
001200*    OF ONE TYPE (RULES 001/007/008-011); 'F' ROWS CARRY THE
001300*    ALREADY-BILLED FLAG FOR A CUSTOMER/RULE IN THE CURRENT
001400*    MONTHLY OR BI-MONTHLY WINDOW (RULES 002/003).
001500*
001600*    CHANGE LOG
001700*    DATE       BY    TICKET     DESCRIPTION
001800*    02/14/97   DJP   CHG-0033   ORIGINAL LAYOUT -- COUNT ROWS ONLY.
001900*    07/19/98   DJP   CHG-0044   ADDED 'F' ALREADY-BILLED FLAG ROW
002000*                                REDEFINES FOR RULES 002/003.
002100*    01/22/99   DJP   CHG-Y2K1   YEAR 2000 REVIEW -- ALL DATES
002200*                                ALREADY CCYYMMDD, NO CHANGE MADE.
002300*----------------------------------------------------------------*
002400 01  CHG-HISTORY-RECORD.
002500     05  HIST-RECORD-TYP-CDE            PIC X(01).
002600         88  HIST-RECORD-IS-COUNT           VALUE 'C'.
002700         88  HIST-RECORD-IS-FLAG            VALUE 'F'.
002800     05  HIST-COUNT-AREA.
002900         10  HCNT-CUST-CODE              PIC X(20).
003000         10  HCNT-TXN-TYP-CDE            PIC X(50).
003100         10  HCNT-YEAR-MONTH.
003200             15  HCNT-CCYY               PIC 9(04).
003300             15  HCNT-MM                 PIC 9(02).
003400         10  HCNT-TXN-COUNT              PIC 9(05).
003500         10  FILLER                      PIC X(200).
003600     05  HIST-FLAG-AREA REDEFINES HIST-COUNT-AREA.
003700         10  HFLG-CUST-CODE              PIC X(20).
003800         10  HFLG-RULE-CODE              PIC X(10).
003900         10  HFLG-LAST-CHARGE-DTE        PIC 9(08).
004000         10  HFLG-LAST-CHARGE-DTE-R REDEFINES HFLG-LAST-CHARGE-DTE.
004100             15  HFLG-CHG-CCYY-DT        PIC 9(04).
004200             15  HFLG-CHG-MM-DT          PIC 9(02).
004300             15  HFLG-CHG-DD-DT          PIC 9(02).
004400         10  HFLG-ALREADY-BILLED-CDE     PIC X(01).
004500             88  HFLG-ALREADY-BILLED-YES     VALUE 'Y'.
004600             88  HFLG-ALREADY-BILLED-NO      VALUE 'N'.
004700         10  FILLER                      PIC X(242).
