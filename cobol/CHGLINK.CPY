000100*----------------------------------------------------------------*
000200*    CHGLINK.CPY                                                 *
000300*    CALL INTERFACE -- CHG-CALC-ENGINE PARAMETER AREA            *
000400*----------------------------------------------------------------*
000500*    DESCRIPTION
000600*
000700*    SINGLE COMMUNICATION AREA PASSED BY CHG-BATCH-POST AND
000800*    CHG-TEST-RUN TO THE CHG-CALC-ENGINE SUBPROGRAM ON EACH CALL.
000900*    THE CALLER LOADS THE CUSTOMER/RULE/HISTORY TABLES ONCE AT
001000*    THE START OF THE RUN, FILLS IN THE LK-TXN- GROUP FOR EACH
001100*    TRANSACTION, AND INSPECTS LK-RESULT-* AND LK-CALC-DETAIL-
001200*    TABLE ON RETURN.  LK-INBATCH-TABLE IS OWNED BY THE CALLER BUT
001300*    UPDATED IN PLACE BY THE ENGINE SO THE RUNNING MONTHLY COUNTS
001400*    PERSIST ACROSS CALLS WITHIN THE SAME RUN.
001500*
001600*    CHANGE LOG
001700*    DATE       BY    TICKET     DESCRIPTION
001800*    10/02/96   DJP   CHG-0032   ORIGINAL INTERFACE.
001900*    09/25/97   DJP   CHG-0041   ADDED RULE WINDOW FIELDS FOR THE
002000*                                MIN/MAX AMOUNT APPLICABILITY EDIT.
002100*    07/19/98   DJP   CHG-0044   ADDED HIST-FLAG TABLE FOR RULES
002200*                                002/003 ALREADY-BILLED LOOKBACK.
002300*    04/11/02   MKL   CHG-0061   ADDED LK-POSTED-TXN-TABLE FOR THE
002400*                                BR-V5 DUPLICATE TXN-ID EDIT.
002500*    11/06/03   MKL   CHG-0067   ADDED CCYY/MM/DD REDEFINES ON
002600*                                LK-TODAY-DTE AND LK-HFLG-LAST-
002700*                                CHARGE-DTE SO THE ENGINE CAN
002800*                                COMPARE YEAR/MONTH WITHOUT
002900*                                REFERENCE MODIFICATION.
003000*    03/18/04   RGH   CHG-0075   WIDENED LK-RULE-CATEGORY-CDE FROM
003100*                                13 TO 14 BYTES TO MATCH THE
003200*                                CHGRULE.CPY CORRECTION -- WAS
003300*                                TRUNCATING 'RETAIL_BANKING' BY ONE
003400*                                BYTE ON EVERY RULE-TABLE LOAD.
003500*    04/02/04   RGH   CHG-0076   CHANGED EVERY MONEY FIELD ON THIS
003600*                                LINKAGE (TXN-AMOUNT, CUST-AVG-BAL,
003700*                                RULE-MIN/MAX-AMOUNT, CDT-AMOUNT,
003800*                                RESULT-TOTAL-CHARGES) FROM DISPLAY
003900*                                SIGN TRAILING SEPARATE TO COMP-3 TO
004000*                                MATCH CHGRULE.CPY/CHGCALC.CPY/
004100*                                CHGRSLT.CPY -- SAME CORRECTION.
004200*----------------------------------------------------------------*
004300 01  CHG-ENGINE-LINKAGE.
004400     05  LK-TXN-ID                      PIC X(50).
004500     05  LK-TXN-CUST-CODE               PIC X(20).
004600     05  LK-TXN-TYP-CDE                 PIC X(50).
004700     05  LK-TXN-AMOUNT-AT               PIC S9(13)V9(2)     COMP-3.
004800     05  LK-TXN-CURR-CDE                PIC X(03).
004900     05  LK-TXN-CHANNEL-CDE             PIC X(06).
005000     05  LK-TXN-DTE                     PIC 9(08).
005100     05  LK-TODAY-DTE                   PIC 9(08).
005200     05  LK-TODAY-DTE-R REDEFINES LK-TODAY-DTE.
005300         10  LK-TODAY-CCYY-DT            PIC 9(04).
005400         10  LK-TODAY-MM-DT              PIC 9(02).
005500         10  LK-TODAY-DD-DT              PIC 9(02).
005600     05  LK-MONTH-START-DTE             PIC 9(08).
005700     05  LK-CUST-FOUND-CDE              PIC X(01).
005800         88  LK-CUST-WAS-FOUND              VALUE 'Y'.
005900         88  LK-CUST-NOT-FOUND              VALUE 'N'.
006000     05  LK-CUST-TYPE-CDE               PIC X(09).
006100     05  LK-CUST-AVG-BAL-2MO-AT         PIC S9(13)V9(2)     COMP-3.
006200     05  LK-RULE-TABLE-ENTRIES          PIC 9(05)      COMP.
006300     05  LK-RULE-TABLE OCCURS 200 TIMES
006400                        INDEXED BY LK-RULE-IDX.
006500         10  LK-RULE-ID                  PIC 9(09).
006600         10  LK-RULE-CODE                PIC X(10).
006700         10  LK-RULE-NAME-TXT            PIC X(100).
006800         10  LK-RULE-CATEGORY-CDE        PIC X(14).
006900         10  LK-RULE-REQUIRED-TXN-TYP    PIC X(50).
007000         10  LK-RULE-MIN-AMOUNT-AT       PIC S9(13)V9(2)     COMP-3.
007100         10  LK-RULE-MAX-AMOUNT-AT       PIC S9(13)V9(2)     COMP-3.
007200         10  LK-RULE-STATUS-CDE          PIC X(08).
007300     05  LK-HIST-COUNT-ENTRIES          PIC 9(05)      COMP.
007400     05  LK-HIST-COUNT-TABLE OCCURS 5000 TIMES
007500                        INDEXED BY LK-HCNT-IDX.
007600         10  LK-HCNT-CUST-CODE           PIC X(20).
007700         10  LK-HCNT-TXN-TYP-CDE         PIC X(50).
007800         10  LK-HCNT-CCYY                PIC 9(04).
007900         10  LK-HCNT-MM                  PIC 9(02).
008000         10  LK-HCNT-TXN-COUNT           PIC 9(05).
008100     05  LK-HIST-FLAG-ENTRIES           PIC 9(05)      COMP.
008200     05  LK-HIST-FLAG-TABLE OCCURS 5000 TIMES
008300                        INDEXED BY LK-HFLG-IDX.
008400         10  LK-HFLG-CUST-CODE           PIC X(20).
008500         10  LK-HFLG-RULE-CODE           PIC X(10).
008600         10  LK-HFLG-LAST-CHARGE-DTE     PIC 9(08).
008700         10  LK-HFLG-ALREADY-BILLED-CDE  PIC X(01).
008800     05  LK-INBATCH-ENTRIES              PIC 9(05)     COMP.
008900     05  LK-INBATCH-TABLE OCCURS 3000 TIMES
009000                        INDEXED BY LK-IBC-IDX.
009100         10  LK-IBC-CUST-CODE            PIC X(20).
009200         10  LK-IBC-TXN-TYP-CDE          PIC X(50).
009300         10  LK-IBC-COUNT                PIC 9(07)     COMP.
009400     05  LK-POSTED-ENTRIES               PIC 9(07)     COMP.
009500     05  LK-POSTED-TXN-TABLE OCCURS 20000 TIMES
009600                        INDEXED BY LK-PTX-IDX.
009700         10  LK-POSTED-TXN-ID            PIC X(50).
009800     05  LK-CALC-DETAIL-ENTRIES          PIC 9(03)     COMP.
009900     05  LK-CALC-DETAIL-TABLE OCCURS 20 TIMES
010000                        INDEXED BY LK-CDT-IDX.
010100         10  LK-CDT-RULE-ID              PIC 9(09).
010200         10  LK-CDT-RULE-CODE            PIC X(10).
010300         10  LK-CDT-RULE-NAME-TXT        PIC X(100).
010400         10  LK-CDT-AMOUNT-AT            PIC S9(8)V9(2)      COMP-3.
010500         10  LK-CDT-CURR-CDE             PIC X(03).
010600         10  LK-CDT-BASIS-TXT            PIC X(500).
010700     05  LK-RESULT-SUCCESS-CDE           PIC X(01).
010800         88  LK-RESULT-SUCCESS-YES           VALUE 'Y'.
010900         88  LK-RESULT-SUCCESS-NO            VALUE 'N'.
011000     05  LK-RESULT-TOTAL-CHARGES-AT      PIC S9(8)V9(2)      COMP-3.
011100     05  LK-RESULT-CHARGE-COUNT          PIC 9(03).
011200     05  LK-RESULT-MESSAGE-TXT           PIC X(200).
011300     05  FILLER                         PIC X(19).
